000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 BALANCE-SHEET.
000400 AUTHOR.                     R. P. BOUDREAU.
000500 INSTALLATION.               GENERAL LEDGER SYSTEMS.
000600 DATE-WRITTEN.               OCTOBER 12, 1990.
000700 DATE-COMPILED.
000800 SECURITY.                   NONE.
000900*-----------------------------------------------------------------
001000* BALANCE-SHEET IS THE THIRD AND LAST STEP OF THE NIGHTLY RUN.
001100* IT READS THE POSTED CHART OF ACCOUNTS CARRIED FORWARD BY
001200* LEDGER-POST AND PRINTS THE ASSETS SECTION, THE LIABILITIES
001300* SECTION, AND THE EQUITY SECTION IN CHART-OF-ACCOUNTS ORDER,
001400* THEN FOOTS THE REPORT WITH NET INCOME (OR NET LOSS) ROLLED UP
001500* FROM THE INCOME AND EXPENSE ACCOUNTS - THOSE TWO ACCOUNT TYPES
001600* NEVER APPEAR ON THE FACE OF THE REPORT, ONLY IN THAT ROLL-UP.
001700* NO ATTEMPT IS MADE TO PROVE ASSETS AGAINST LIABILITIES PLUS
001800* EQUITY - THIS PROGRAM PRINTS WHAT THE POSTED BOOK SHOWS.
001900*
002000* LIKE GENERAL-LEDGER, THIS STEP'S OUTPUT IS RETAINED PER RECORDS
002100* SCHEDULE GL-3 - SEVEN YEARS - SINCE IT IS THE OFFICIAL PRINTED
002200* STATEMENT OF FINANCIAL POSITION FOR THE RUN.
002300*-----------------------------------------------------------------
002400* C H A N G E   L O G
002500*-----------------------------------------------------------------
002600* 10/12/90 RPB GL-0018 ORIGINAL PROGRAM.  WRITTEN AS PART OF THE
002700*                      SAME RELEASE THAT ADDED THE CREDIT-NORMAL
002800*                      CORRECTION TO POSTING-RULE - SEE THAT
002900*                      PROGRAM'S LOG FOR THE ACCOUNTING FIX.
003000* 09/14/92 RPB GL-0022 SWITCHED FROM THE OLD HARD-CODED CHART OF
003100*                      ACCOUNTS TABLE TO THE COA-POSTED FILE
003200*                      WRITTEN BY LEDGER-POST GL-0021.
003300* 11/09/93 RPB GL-0025 ADDED ROUNDED CLAUSE TO EVERY TOTAL
003400*                      ACCUMULATOR - AUDIT WANTED THE SAME
003500*                      ROUNDING DISCIPLINE AS POSTING-RULE.
003600* 04/17/96 CST GL-0033 RECOMPILED UNDER NEW SHOP STANDARDS
003700*                      COPYBOOK NAMING - NO LOGIC CHANGE.
003800* 01/06/99 EC  GL-0044 YEAR 2000 REVIEW COMPLETED.  RUN DATE ON
003900*                      THE TITLE LINE IS DISPLAY-ONLY AND IS NOT
004000*                      USED IN ANY COMPARISON OR ARITHMETIC -
004100*                      CERTIFIED Y2K COMPLIANT - EC.
004200* 07/30/01 DKM GL-0051 ADDED SECURITY AND INSTALLATION
004300*                      PARAGRAPHS TO MEET NEW DOCUMENTATION STD.
004400* 03/11/04 RT  GL-0058 FILE STATUS CHECKING ADDED ON THE
004500*                      COA-POSTED FILE PER AUDIT FINDING 04-07.
004600* 08/19/05 RT  GL-0061 CORRECTED TITLE-LINE DATE BREAKOUT AFTER
004700*                      A TRANSCRIPTION ERROR SWAPPED MONTH AND
004800*                      DAY ON THE OCTOBER RUN - SEE PROBLEM LOG
004900*                      05-114.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.            IBM-370.
005500 OBJECT-COMPUTER.            IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*-----------------------------------------------------------------
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT  COA-POSTED-FILE-IN
006200             ASSIGN TO UT-S-COAPOST
006300             ORGANIZATION IS LINE SEQUENTIAL
006400             FILE STATUS IS WS-COA-POSTED-STATUS.
006500
006600     SELECT  BALANCE-SHEET-OUT
006700             ASSIGN TO UT-S-GLBALSH
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS WS-BALSHT-STATUS.
007000*-----------------------------------------------------------------
007100 DATA DIVISION.
007200*-----------------------------------------------------------------
007300 FILE SECTION.
007400*-----------------------------------------------------------------
007500* POSTED CHART OF ACCOUNTS - SAME LAYOUT LEDGER-POST WRITES AND
007600* GENERAL-LEDGER READS.  THIS PROGRAM OPENS ITS OWN COPY OF THE
007700* COPYBOOK, RELABELLED, THE SAME WAY GENERAL-LEDGER DOES.
007800* NOTHING IS EVER WRITTEN BACK TO THIS FILE FROM HERE - BALANCE-
007900* SHEET IS A READ-ONLY CONSUMER OF THE POSTING STEP'S OUTPUT.
008000*-----------------------------------------------------------------
008100 FD  COA-POSTED-FILE-IN
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 COPY "ChartAcctRecord.cpy" REPLACING
008500     ==CA-ACCOUNT-RECORD== BY ==COA-POSTED-RECORD==.
008600
008700*-----------------------------------------------------------------
008800* BALANCE SHEET REPORT FILE - EVERY LINE ON THE REPORT, WHETHER
008900* TITLE, SECTION HEADING, ACCOUNT DETAIL, OR TOTAL, IS MOVED IN
009000* FROM ITS OWN WORKING-STORAGE PRINT RECORD BEFORE THE WRITE.
009100* FIFTY BYTES WIDE - THE NARROWEST OF THE THREE REPORT FILES,
009200* SINCE THE BALANCE SHEET CARRIES ONLY A LABEL AND ONE AMOUNT
009300* PER LINE, UNLIKE THE GENERAL LEDGER'S DATE/DESCRIPTION/DEBIT/
009400* CREDIT/BALANCE COLUMNS.
009500*-----------------------------------------------------------------
009600 FD  BALANCE-SHEET-OUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 01  BALANCE-SHEET-LINE          PIC X(50).
010000*-----------------------------------------------------------------
010100 WORKING-STORAGE SECTION.
010200*-----------------------------------------------------------------
010300* PRINT LINE LAYOUTS.
010400*-----------------------------------------------------------------
010500*    ONE TITLE LINE PER RUN, TOP OF FORM.
010600 01  BALSHT-TITLE-LINE.
010700     05  FILLER                  PIC X(01) VALUE SPACE.
010800     05  FILLER                  PIC X(30)
010900             VALUE "GENERAL LEDGER - BALANCE SHEET".
011000     05  FILLER                  PIC X(05) VALUE SPACES.
011100     05  BALSHT-TITLE-DATE       PIC X(08).
011200     05  FILLER                  PIC X(06) VALUE SPACES.
011300
011400*    ONE OF THESE PER SECTION - ASSETS, LIABILITIES, EQUITY.
011500 01  BALSHT-SECTION-HDR.
011600     05  FILLER                  PIC X(01) VALUE SPACE.
011700     05  BALSHT-HDR-TEXT         PIC X(20).
011800     05  FILLER                  PIC X(29) VALUE SPACES.
011900
012000*    ONE PER ACCOUNT LINE, ONE PER TOTAL LINE - THE SAME LAYOUT
012100*    CARRIES BOTH KINDS OF ROW ON THIS REPORT.
012200 01  BALSHT-DETAIL-LINE.
012300     05  FILLER                  PIC X(01) VALUE SPACE.
012400     05  BALSHT-LABEL            PIC X(25).
012500     05  FILLER                  PIC X(04) VALUE SPACES.
012600     05  BALSHT-AMOUNT           PIC -ZZZ,ZZZ,ZZ9.99.
012700     05  BALSHT-AMOUNT-ALT REDEFINES
012800         BALSHT-AMOUNT           PIC X(15).
012900*    THE ALPHANUMERIC REDEFINE LETS AN AMOUNT BE MOVED IN AS TEXT
013000*    WHEN A LABEL-ONLY LINE (LIKE A SECTION SUBTOTAL RULE) NEEDS
013100*    TO OCCUPY THE SAME COLUMN POSITION AS A REAL FIGURE.
013200     05  FILLER                  PIC X(05) VALUE SPACES.
013300*-----------------------------------------------------------------
013400* RUN DATE FOR THE TITLE LINE - BROKEN OUT SO IT CAN BE PRINTED
013500* MM/DD/YY REGARDLESS OF HOW THE OPERATING SYSTEM HANDS IT BACK.
013600*-----------------------------------------------------------------
013700 01  WS-CURRENT-DATE             PIC 9(06).
013800 01  WS-CURRENT-DATE-BROKEN-OUT REDEFINES WS-CURRENT-DATE.
013900     05  WS-CD-YY                PIC 9(02).
014000     05  WS-CD-MM                PIC 9(02).
014100     05  WS-CD-DD                PIC 9(02).
014200*-----------------------------------------------------------------
014300* CONTROL TOTALS - ONE OF EACH PER RUN, NOT PER CONTROL BREAK.
014400*-----------------------------------------------------------------
014500 01  WS-BALANCE-SHEET-TOTALS.
014600     05  WS-TOTAL-ASSETS         PIC S9(9)V99 VALUE ZERO.
014700     05  WS-TOTAL-LIABILITIES    PIC S9(9)V99 VALUE ZERO.
014800     05  WS-TOTAL-EQUITY-ONLY    PIC S9(9)V99 VALUE ZERO.
014900     05  WS-TOTAL-INCOME         PIC S9(9)V99 VALUE ZERO.
015000     05  WS-TOTAL-EXPENSE        PIC S9(9)V99 VALUE ZERO.
015100     05  WS-TOTAL-EQUITY         PIC S9(9)V99 VALUE ZERO.
015200     05  WS-NET-INCOME-OR-LOSS   PIC S9(9)V99 VALUE ZERO.
015300     05  WS-NET-INC-OR-LOSS-ALT REDEFINES
015400         WS-NET-INCOME-OR-LOSS   PIC S9(11).
015500     05  WS-TOTAL-LIAB-AND-EQTY  PIC S9(9)V99 VALUE ZERO.
015600     05  FILLER                  PIC X(02).
015700*-----------------------------------------------------------------
015800 01  WS-BALANCE-SHEET-SWITCHES.
015900     05  WS-COA-POSTED-EOF-SW    PIC X(01) VALUE "N".
016000         88  COA-POSTED-EOF               VALUE "Y".
016100* ONLY ONE SWITCH IN THIS PROGRAM - NO DEBIT/CREDIT INDICATOR IS
016200* NEEDED SINCE BALANCE-SHEET NEVER PRINTS A TRANSACTION LINE, ONLY
016300* AN ACCOUNT'S ENDING BALANCE.
016400     05  FILLER                  PIC X(02).
016500
016600* WS-DETAIL-LINE-CTR IS KEPT AS A STANDALONE 77 - IT IS A RUN
016700* TOTAL FOR THE END-OF-JOB MESSAGE ONLY, NOT PART OF ANY CONTROL
016800* BREAK LOGIC IN THE GROUP BELOW.
016900*
017000* NOTE THIS COUNTS ACCOUNT DETAIL LINES ONLY - THE TWO TOTAL
017100* LINES AT THE FOOT OF THE REPORT ARE NOT INCLUDED IN IT.
017200 77  WS-DETAIL-LINE-CTR              PIC S9(4) COMP VALUE ZERO.
017300 01  WS-BALANCE-SHEET-COUNTERS.
017400     05  WS-COA-READ-CTR         PIC S9(4) COMP VALUE ZERO.
017500     05  WS-COA-LOAD-IDX         PIC S9(4) COMP VALUE ZERO.
017600     05  FILLER                  PIC X(02).
017700
017800* VSAM/QSAM-STYLE TWO-BYTE STATUS CODES - ONLY THE COA-POSTED
017900* OPEN IS ACTUALLY TESTED (GL-0058); WS-BALSHT-STATUS IS CAPTURED
018000* BUT NOT INSPECTED, THE SAME AS THE OTHER TWO REPORT PROGRAMS.
018100 01  WS-FILE-STATUS-CODES.
018200     05  WS-COA-POSTED-STATUS    PIC X(02) VALUE "00".
018300     05  WS-BALSHT-STATUS        PIC X(02) VALUE "00".
018400     05  FILLER                  PIC X(02).
018500*-----------------------------------------------------------------
018600* IN-MEMORY CHART OF ACCOUNTS TABLE - SAME COPYBOOK LEDGER-POST
018700* AND GENERAL-LEDGER USE, SO ALL THREE PROGRAMS SEARCH IT THE
018800* SAME WAY.
018900*-----------------------------------------------------------------
019000* LOADED ONCE AT THE START OF THE RUN AND WALKED FOUR TIMES -
019100* ONCE EACH FOR ASSETS, LIABILITIES, EQUITY, AND THE INCOME/
019200* EXPENSE ACCUMULATION PASS - NEVER REWRITTEN.
019300 COPY "ChartAcctTable.cpy".
019400*-----------------------------------------------------------------
019500 PROCEDURE DIVISION.
019600*-----------------------------------------------------------------
019700* MAIN PROCEDURE
019800*-----------------------------------------------------------------
019900* THREE CALLS, IN ORDER - INITIATE BUILDS THE TABLE AND OPENS THE
020000* REPORT, PRINT WALKS IT SECTION BY SECTION, TERMINATE CLOSES UP
020100* AND DISPLAYS THE END-OF-JOB COUNT.
020200 1000-BALANCE-SHEET-MAIN.
020300     PERFORM 2000-INITIATE-BALANCE-SHEET.
020400     PERFORM 2000-PRINT-BALANCE-SHEET.
020500     PERFORM 2000-TERMINATE-BALANCE-SHEET.
020600
020700     STOP RUN.
020800
020900*-----------------------------------------------------------------
021000* OPEN THE POSTED CHART OF ACCOUNTS, LOAD IT INTO THE TABLE,
021100* CLOSE IT, THEN OPEN THE REPORT FILE AND PRINT THE TITLE LINE.
021200* UNLIKE GENERAL-LEDGER, THE TITLE LINE IS PRINTED HERE IN
021300* INITIATE RATHER THAN IN THE PRINT PARAGRAPH - THERE IS ONLY ONE
021400* TITLE FOR THE WHOLE REPORT, NOT ONE PER ACCOUNT.
021500*-----------------------------------------------------------------
021600 2000-INITIATE-BALANCE-SHEET.
021700     PERFORM 3000-INITIALIZE-SWITCHES-AND-COUNTERS.
021800     PERFORM 3000-OPEN-COA-POSTED-FILE.
021900     PERFORM 3000-LOAD-CHART-OF-ACCOUNTS
022000         THRU 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
022100     PERFORM 3000-CLOSE-COA-POSTED-FILE.
022200     PERFORM 3000-OPEN-REPORT-FILE.
022300     PERFORM 3000-PRINT-TITLE-LINE.
022400
022500*-----------------------------------------------------------------
022600* WALK THE TABLE ONCE FOR EACH PRINTED SECTION, THEN ONCE MORE
022700* (NOT PRINTED) TO PICK UP THE INCOME AND EXPENSE ACCOUNTS FOR
022800* THE NET INCOME ROLL-UP, THEN FOOT THE REPORT.
022900* FOUR FULL PASSES OF THE FOURTEEN-ROW TABLE PER RUN - CHEAP AT
023000* THIS VOLUME, AND SIMPLER TO FOLLOW THAN ONE PASS THAT SORTS
023100* ACCOUNTS INTO FOUR BUCKETS AS IT GOES.
023200*-----------------------------------------------------------------
023300 2000-PRINT-BALANCE-SHEET.
023400     PERFORM 3000-PRINT-ASSETS-SECTION
023500         THRU 3000-PRINT-ASSETS-SECTION-EXIT.
023600     PERFORM 3000-PRINT-LIABILITIES-SECTION
023700         THRU 3000-PRINT-LIABILITIES-SECTION-EXIT.
023800     PERFORM 3000-PRINT-EQUITY-SECTION
023900         THRU 3000-PRINT-EQUITY-SECTION-EXIT.
024000     PERFORM 3000-ACCUMULATE-INCOME-EXPENSE
024100         THRU 3000-ACCUMULATE-INCOME-EXPENSE-EXIT.
024200
024300     COMPUTE WS-NET-INCOME-OR-LOSS ROUNDED =
024400             WS-TOTAL-INCOME - WS-TOTAL-EXPENSE.
024500     COMPUTE WS-TOTAL-EQUITY ROUNDED =
024600             WS-TOTAL-EQUITY-ONLY + WS-NET-INCOME-OR-LOSS.
024700     COMPUTE WS-TOTAL-LIAB-AND-EQTY ROUNDED =
024800             WS-TOTAL-LIABILITIES + WS-TOTAL-EQUITY.
024900
025000     PERFORM 4000-PRINT-NET-INCOME-LINE.
025100     PERFORM 4000-PRINT-TOTAL-LIAB-EQUITY-LINE.
025200
025300*-----------------------------------------------------------------
025400* END-OF-JOB MESSAGE GOES TO THE CONSOLE, THE SAME AS THE OTHER
025500* TWO NIGHTLY-RUN PROGRAMS - OPERATIONS WATCHES ALL THREE COUNTS
025600* AGAINST EACH OTHER BEFORE RELEASING THE PRINT DECK.
025700 2000-TERMINATE-BALANCE-SHEET.
025800     PERFORM 3000-CLOSE-REPORT-FILE.
025900     DISPLAY "BALANCE-SHEET COMPLETE - " WS-DETAIL-LINE-CTR
026000             " ACCOUNT LINES PRINTED.".
026100
026200*-----------------------------------------------------------------
026300* WS-COA-ENTRY-COUNT AND WS-COA-LOAD-IDX ARE SET EXPLICITLY BELOW,
026400* NOT LEFT TO WHATEVER INITIALIZE WOULD GIVE THEM - SAME PATTERN
026500* AS LEDGER-POST AND GENERAL-LEDGER.
026600 3000-INITIALIZE-SWITCHES-AND-COUNTERS.
026700     INITIALIZE WS-BALANCE-SHEET-SWITCHES
026800                WS-BALANCE-SHEET-COUNTERS
026900                WS-BALANCE-SHEET-TOTALS
027000                WS-CHART-OF-ACCOUNTS-TABLE.
027100     MOVE +14 TO WS-COA-ENTRY-COUNT.
027200     MOVE +1  TO WS-COA-LOAD-IDX.
027300
027400*-----------------------------------------------------------------
027500* GL-0058 - STOPS THE RUN COLD IF THE COA-POSTED FILE IS MISSING,
027600* RATHER THAN PRINTING A BALANCE SHEET WITH NO FIGURES ON IT.
027700 3000-OPEN-COA-POSTED-FILE.
027800     OPEN INPUT COA-POSTED-FILE-IN.
027900     IF  WS-COA-POSTED-STATUS NOT = "00"
028000         DISPLAY "BALANCE-SHEET - COA-POSTED-FILE-IN OPEN "
028100                 "FAILED - STATUS " WS-COA-POSTED-STATUS
028200         STOP RUN
028300     END-IF.
028400
028500*-----------------------------------------------------------------
028600* READ-AHEAD LOOP, SAME SHAPE AS LEDGER-POST AND GENERAL-LEDGER -
028700* ONE READ BEFORE THE PERFORM UNTIL, ONE MORE AT THE END OF EACH
028800* TABLE-BUILD PASS.
028900 3000-LOAD-CHART-OF-ACCOUNTS.
029000     PERFORM 4000-READ-COA-POSTED-FILE-IN.
029100     PERFORM 4000-BUILD-COA-TABLE-ENTRY UNTIL COA-POSTED-EOF.
029200 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
029300     EXIT.
029400
029500*-----------------------------------------------------------------
029600 3000-CLOSE-COA-POSTED-FILE.
029700     CLOSE COA-POSTED-FILE-IN.
029800*
029900* NO FILE-STATUS CHECK ON THE CLOSE - THE AUDIT FINDING THAT
030000* PRODUCED GL-0058 ONLY COVERED THE OPEN.
030100
030200*-----------------------------------------------------------------
030300* OPENED ONCE FOR THE WHOLE RUN - THERE IS ONLY ONE BALANCE
030400* SHEET, NOT ONE PER ACCOUNT THE WAY GENERAL-LEDGER HAS ONE
030500* SECTION PER ACCOUNT.
030600 3000-OPEN-REPORT-FILE.
030700     OPEN OUTPUT BALANCE-SHEET-OUT.
030800
030900*-----------------------------------------------------------------
031000* CLOSED ONCE, AFTER THE TOTAL L & E LINE IS WRITTEN.
031100 3000-CLOSE-REPORT-FILE.
031200     CLOSE BALANCE-SHEET-OUT.
031300
031400*-----------------------------------------------------------------
031500* TITLE LINE, TOP OF FORM.  RUN DATE IS DISPLAY-ONLY.
031600*-----------------------------------------------------------------
031700 3000-PRINT-TITLE-LINE.
031800     ACCEPT WS-CURRENT-DATE FROM DATE.
031900     MOVE SPACES TO BALSHT-TITLE-DATE.
032000     STRING WS-CD-MM   "/" WS-CD-DD   "/" WS-CD-YY
032100             DELIMITED BY SIZE INTO BALSHT-TITLE-DATE.
032200     MOVE SPACES TO BALANCE-SHEET-LINE.
032300     WRITE BALANCE-SHEET-LINE FROM BALSHT-TITLE-LINE
032400             AFTER ADVANCING PAGE.
032500
032600*-----------------------------------------------------------------
032700* ASSETS SECTION - HEADING, ONE LINE PER ASSET ACCOUNT IN CHART
032800* ORDER, THEN THE ASSET TOTAL.
032900*
033000* THE ONLY ONE OF THE THREE SECTIONS THAT PRINTS ITS OWN TOTAL -
033100* LIABILITIES AND EQUITY ARE ROLLED TOGETHER INTO TOTAL L & E
033200* INSTEAD, PER THE HOUSE REPORT FORMAT.
033300*-----------------------------------------------------------------
033400 3000-PRINT-ASSETS-SECTION.
033500     MOVE "--- ASSETS ---" TO BALSHT-HDR-TEXT.
033600     WRITE BALANCE-SHEET-LINE FROM BALSHT-SECTION-HDR
033700             AFTER ADVANCING 2 LINES.
033800     PERFORM 3000-ACCUMULATE-ASSET-LINE
033900         VARYING TE-IDX FROM 1 BY 1
034000         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
034100     MOVE "TOTAL ASSETS:" TO BALSHT-LABEL.
034200     MOVE WS-TOTAL-ASSETS TO BALSHT-AMOUNT.
034300     WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
034400             AFTER ADVANCING 1 LINE.
034500 3000-PRINT-ASSETS-SECTION-EXIT.
034600     EXIT.
034700
034800*-----------------------------------------------------------------
034900* PERFORMED ONCE PER TABLE ROW - THE IF TESTS THE ACCOUNT TYPE
035000* 88-LEVEL AND SIMPLY FALLS THROUGH WHEN THE ROW IS NOT AN ASSET.
035100 3000-ACCUMULATE-ASSET-LINE.
035200     IF TE-TYPE-ASSET (TE-IDX)
035300         MOVE TE-ACCT-NAME (TE-IDX)    TO BALSHT-LABEL
035400         MOVE TE-ACCT-BALANCE (TE-IDX) TO BALSHT-AMOUNT
035500         WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
035600                 AFTER ADVANCING 1 LINE
035700         ADD 1 TO WS-DETAIL-LINE-CTR
035800         COMPUTE WS-TOTAL-ASSETS ROUNDED =
035900                 WS-TOTAL-ASSETS + TE-ACCT-BALANCE (TE-IDX)
036000     END-IF.
036100
036200*-----------------------------------------------------------------
036300* LIABILITIES SECTION - HEADING PRECEDED BY A BLANK LINE, THEN
036400* ONE LINE PER LIABILITY ACCOUNT.  NO SUBTOTAL IS PRINTED HERE -
036500* IT IS ROLLED INTO TOTAL L & E AT THE FOOT OF THE REPORT.
036600*-----------------------------------------------------------------
036700 3000-PRINT-LIABILITIES-SECTION.
036800     MOVE "--- LIABILITIES ---" TO BALSHT-HDR-TEXT.
036900     WRITE BALANCE-SHEET-LINE FROM BALSHT-SECTION-HDR
037000             AFTER ADVANCING 2 LINES.
037100     PERFORM 3000-ACCUMULATE-LIABILITY-LINE
037200         VARYING TE-IDX FROM 1 BY 1
037300         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
037400 3000-PRINT-LIABILITIES-SECTION-EXIT.
037500     EXIT.
037600
037700*-----------------------------------------------------------------
037800* SAME SHAPE AS 3000-ACCUMULATE-ASSET-LINE ABOVE, TESTING
037900* TE-TYPE-LIABILITY INSTEAD.
038000 3000-ACCUMULATE-LIABILITY-LINE.
038100     IF TE-TYPE-LIABILITY (TE-IDX)
038200         MOVE TE-ACCT-NAME (TE-IDX)    TO BALSHT-LABEL
038300         MOVE TE-ACCT-BALANCE (TE-IDX) TO BALSHT-AMOUNT
038400         WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
038500                 AFTER ADVANCING 1 LINE
038600         ADD 1 TO WS-DETAIL-LINE-CTR
038700         COMPUTE WS-TOTAL-LIABILITIES ROUNDED =
038800                 WS-TOTAL-LIABILITIES + TE-ACCT-BALANCE (TE-IDX)
038900     END-IF.
039000
039100*-----------------------------------------------------------------
039200* EQUITY SECTION - HEADING FOLLOWS THE LAST LIABILITY LINE WITH
039300* NO BLANK LINE BETWEEN THEM, PER THE HOUSE REPORT FORMAT.
039400*-----------------------------------------------------------------
039500 3000-PRINT-EQUITY-SECTION.
039600     MOVE "--- EQUITY ---" TO BALSHT-HDR-TEXT.
039700     WRITE BALANCE-SHEET-LINE FROM BALSHT-SECTION-HDR
039800             AFTER ADVANCING 1 LINE.
039900     PERFORM 3000-ACCUMULATE-EQUITY-LINE
040000         VARYING TE-IDX FROM 1 BY 1
040100         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
040200 3000-PRINT-EQUITY-SECTION-EXIT.
040300     EXIT.
040400
040500*-----------------------------------------------------------------
040600* SAME SHAPE AGAIN, TESTING TE-TYPE-EQUITY - RETAINED EARNINGS
040700* AND CAPITAL STOCK BOTH FALL UNDER THIS ACCOUNT TYPE IN THE
040800* CHART OF ACCOUNTS SEED.
040900 3000-ACCUMULATE-EQUITY-LINE.
041000     IF TE-TYPE-EQUITY (TE-IDX)
041100         MOVE TE-ACCT-NAME (TE-IDX)    TO BALSHT-LABEL
041200         MOVE TE-ACCT-BALANCE (TE-IDX) TO BALSHT-AMOUNT
041300         WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
041400                 AFTER ADVANCING 1 LINE
041500         ADD 1 TO WS-DETAIL-LINE-CTR
041600         COMPUTE WS-TOTAL-EQUITY-ONLY ROUNDED =
041700                 WS-TOTAL-EQUITY-ONLY + TE-ACCT-BALANCE (TE-IDX)
041800     END-IF.
041900
042000*-----------------------------------------------------------------
042100* INCOME AND EXPENSE ACCOUNTS NEVER PRINT A LINE OF THEIR OWN -
042200* THIS PASS ONLY ACCUMULATES THE TWO TOTALS NEEDED FOR THE NET
042300* INCOME ROLL-UP AT THE FOOT OF THE REPORT.
042400*
042500* A FIFTH WALK OF THE TABLE WOULD BE NEEDED TO SEPARATE THIS INTO
042600* AN INCOME PASS AND AN EXPENSE PASS - ONE PASS TESTING BOTH
042700* TYPES IS CHEAPER AND READS NO LESS CLEARLY.
042800*-----------------------------------------------------------------
042900 3000-ACCUMULATE-INCOME-EXPENSE.
043000     PERFORM 4000-ACCUMULATE-ONE-INC-EXP-ENTRY
043100         VARYING TE-IDX FROM 1 BY 1
043200         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
043300 3000-ACCUMULATE-INCOME-EXPENSE-EXIT.
043400     EXIT.
043500
043600*-----------------------------------------------------------------
043700 4000-ACCUMULATE-ONE-INC-EXP-ENTRY.
043800     IF TE-TYPE-INCOME (TE-IDX)
043900         COMPUTE WS-TOTAL-INCOME ROUNDED =
044000                 WS-TOTAL-INCOME + TE-ACCT-BALANCE (TE-IDX)
044100     END-IF.
044200     IF TE-TYPE-EXPENSE (TE-IDX)
044300         COMPUTE WS-TOTAL-EXPENSE ROUNDED =
044400                 WS-TOTAL-EXPENSE + TE-ACCT-BALANCE (TE-IDX)
044500     END-IF.
044600*
044700* NO ACCOUNT SHOULD EVER BE BOTH TYPES AT ONCE, BUT BOTH IFS RUN
044800* REGARDLESS - IF THE CHART OF ACCOUNTS SEED EVER MISCODED A ROW
044900* THIS WOULD DOUBLE-COUNT IT RATHER THAN SILENTLY DROP IT.
045000
045100*-----------------------------------------------------------------
045200* NET INCOME PRINTS UNDER "NET INCOME" WHEN ZERO OR POSITIVE AND
045300* UNDER "NET LOSS" WHEN NEGATIVE - EITHER WAY THE ACTUAL SIGNED
045400* AMOUNT IS PRINTED, NEVER FORCED POSITIVE.  THE LABEL CARRIES
045500* THE SIGN, NOT A LEADING MINUS ON A "NET INCOME" LINE.
045600*-----------------------------------------------------------------
045700 4000-PRINT-NET-INCOME-LINE.
045800     IF WS-NET-INCOME-OR-LOSS >= ZERO
045900         MOVE "NET INCOME" TO BALSHT-LABEL
046000     ELSE
046100         MOVE "NET LOSS" TO BALSHT-LABEL
046200     END-IF.
046300     MOVE WS-NET-INCOME-OR-LOSS TO BALSHT-AMOUNT.
046400     WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
046500             AFTER ADVANCING 1 LINE.
046600
046700*-----------------------------------------------------------------
046800* TOTAL LIABILITIES + EQUITY - NO BALANCING CHECK AGAINST TOTAL
046900* ASSETS IS MADE HERE.  IF THE BOOK IS OUT OF BALANCE THAT IS A
047000* POSTING PROBLEM TO BE CHASED THROUGH THE JOURNAL, NOT SOMETHING
047100* THIS PROGRAM DECIDES ON ITS OWN TO FLAG OR ABEND OVER.
047200*-----------------------------------------------------------------
047300 4000-PRINT-TOTAL-LIAB-EQUITY-LINE.
047400     MOVE "TOTAL L & E:" TO BALSHT-LABEL.
047500     MOVE WS-TOTAL-LIAB-AND-EQTY TO BALSHT-AMOUNT.
047600     WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
047700             AFTER ADVANCING 1 LINE.
047800
047900*-----------------------------------------------------------------
048000 4000-READ-COA-POSTED-FILE-IN.
048100     READ COA-POSTED-FILE-IN
048200             AT END      SET COA-POSTED-EOF TO TRUE
048300             NOT AT END  ADD 1 TO WS-COA-READ-CTR
048400     END-READ.
048500
048600*-----------------------------------------------------------------
048700 4000-BUILD-COA-TABLE-ENTRY.
048800     SET TE-IDX TO WS-COA-LOAD-IDX.
048900     MOVE WS-COA-LOAD-IDX TO TE-ACCT-NUMBER (TE-IDX).
049000     MOVE CA-ACCOUNT-NAME OF COA-POSTED-RECORD
049100                                       TO TE-ACCT-NAME (TE-IDX).
049200     MOVE CA-ACCOUNT-TYPE OF COA-POSTED-RECORD
049300                                       TO TE-ACCT-TYPE (TE-IDX).
049400     MOVE CA-ACCOUNT-BALANCE OF COA-POSTED-RECORD
049500                                 TO TE-ACCT-BALANCE (TE-IDX).
049600     ADD 1 TO WS-COA-LOAD-IDX.
049700     PERFORM 4000-READ-COA-POSTED-FILE-IN.
