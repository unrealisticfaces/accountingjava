000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 LEDGER-POST.
000400 AUTHOR.                     J. HARTLEY.
000500 INSTALLATION.               GENERAL LEDGER SYSTEMS.
000600 DATE-WRITTEN.               MARCH 3, 1986.
000700 DATE-COMPILED.
000800 SECURITY.                   NONE.
000900*-----------------------------------------------------------------
001000* LEDGER-POST IS THE FIRST STEP OF THE NIGHTLY GENERAL LEDGER
001100* RUN.  IT LOADS THE 14-ACCOUNT CHART OF ACCOUNTS INTO A TABLE,
001200* READS THE DAY'S TRANSACTION FILE IN ARRIVAL ORDER, POSTS EACH
001300* TRANSACTION TO ITS DEBIT AND CREDIT ACCOUNT, WRITES A TWO-LINE
001400* GENERAL JOURNAL ENTRY FOR EACH TRANSACTION, AND CARRIES THE
001500* POSTED BALANCES AND THE POSTED TRANSACTIONS FORWARD TO TWO
001600* WORK FILES (COA-POSTED, TRANS-LEDGER) FOR THE GENERAL-LEDGER
001700* AND BALANCE-SHEET STEPS THAT RUN AFTER THIS ONE.  THERE IS NO
001800* ACCOUNT-MAINTENANCE FUNCTION HERE - THE CHART OF ACCOUNTS IS A
001900* FIXED 14-ENTRY LIST, SEEDED FRESH EVERY RUN.
002000*
002100* ALL SIX FILES THIS PROGRAM TOUCHES ARE RETAINED PER RECORDS
002200* SCHEDULE GL-3 - SEVEN YEARS FOR THE JOURNAL AND POSTED-
002300* BALANCE FILES, NINETY DAYS FOR THE TWO WORK FILES.
002400*-----------------------------------------------------------------
002500* C H A N G E   L O G
002600*-----------------------------------------------------------------
002700* 03/03/86 JH  GL-0000 ORIGINAL PROGRAM.  POSTING RULE WAS
002800*                      IN-LINE IF-THEN LOGIC IN THIS PROGRAM.
002900* 08/14/87 JH  GL-0001 POSTING RULE EXTRACTED TO SUBPROGRAM
003000*                      POSTING-RULE SO GENERAL-LEDGER CAN SHARE
003100*                      IT INSTEAD OF KEEPING ITS OWN COPY.
003200* 05/02/88 JH  GL-0006 ADDED TRANS-LEDGER-FILE-OUT SO THE
003300*                      GENERAL LEDGER STEP NO LONGER RE-READS
003400*                      THE RAW TRANSACTION FILE (WHICH DID NOT
003500*                      CARRY THE RESOLVED ACCOUNT TABLE INDEX).
003600* 02/03/89 JH  GL-0009 ADDED EXCEPTION-FILE-OUT - A BAD ACCOUNT
003700*                      NAME ON A TRANSACTION USED TO ABEND THE
003800*                      RUN.  NOW IT IS LOGGED AND SKIPPED.
003900* 06/22/91 RPB GL-0018 SEE POSTING-RULE GL-0018 - SAME CREDIT-
004000*                      NORMAL CORRECTION AFFECTS THIS PROGRAM'S
004100*                      POSTED BALANCES ONLY THROUGH THE CALL.
004200* 09/14/92 RPB GL-0021 CHART OF ACCOUNTS SEED FILE EXTERNALIZED.
004300*                      USED TO BE A HARD-CODED 14-ENTRY MOVE
004400*                      STATEMENT IN 3000-LOAD-CHART-OF-ACCOUNTS.
004500* 11/09/93 RPB GL-0025 SEE POSTING-RULE GL-0025 - ROUNDED CLAUSE.
004600* 04/17/96 CST GL-0033 RECOMPILED UNDER NEW SHOP STANDARDS
004700*                      COPYBOOK NAMING - NO LOGIC CHANGE.
004800* 01/06/99 EC  GL-0044 YEAR 2000 REVIEW COMPLETED.  TR-TXN-DATE
004900*                      IS A FULL CCYY-MM-DD FIELD ON INPUT - NO
005000*                      TWO-DIGIT YEAR WINDOWING EXISTS IN THIS
005100*                      PROGRAM.  CERTIFIED Y2K COMPLIANT - EC.
005200* 07/30/01 DKM GL-0051 ADDED SECURITY AND INSTALLATION
005300*                      PARAGRAPHS TO MEET NEW DOCUMENTATION STD.
005400* 03/11/04 RT  GL-0058 FILE STATUS CHECKING ADDED ON BOTH INPUT
005500*                      FILES PER INTERNAL AUDIT FINDING 04-07.
005600* 11/18/05 RT  GL-0061 UT-S-COASEED IS NOW A STANDING OPERATIONS
005700*                      DATA SET, NOT A PER-RUN SUBMISSION - THE
005800*                      14 ACCOUNTS NEVER CHANGE, SO THE SAME
005900*                      CATALOGED COPY OF THE FILE IS READ EVERY
006000*                      NIGHT.  SEE THE RUN BOOK FOR THE MASTER.
006100*-----------------------------------------------------------------
006200 ENVIRONMENT DIVISION.
006300*-----------------------------------------------------------------
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.            IBM-370.
006600 OBJECT-COMPUTER.            IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*-----------------------------------------------------------------
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT  COA-SEED-FILE-IN
007300             ASSIGN TO UT-S-COASEED
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS WS-COA-SEED-STATUS.
007600
007700     SELECT  TRANS-FILE-IN
007800             ASSIGN TO UT-S-TRANSIN
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS WS-TRANS-STATUS.
008100
008200     SELECT  JOURNAL-FILE-OUT
008300             ASSIGN TO UT-S-GLJRNL
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500
008600     SELECT  COA-POSTED-FILE-OUT
008700             ASSIGN TO UT-S-COAPOST
008800             ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT  TRANS-LEDGER-FILE-OUT
009100             ASSIGN TO UT-S-TRNLDGR
009200             ORGANIZATION IS LINE SEQUENTIAL.
009300
009400     SELECT  EXCEPTION-FILE-OUT
009500             ASSIGN TO UT-S-GLEXCPT
009600             ORGANIZATION IS LINE SEQUENTIAL.
009700
009800*-----------------------------------------------------------------
009900 DATA DIVISION.
010000*-----------------------------------------------------------------
010100 FILE SECTION.
010200*-----------------------------------------------------------------
010300* GL-0061 - CATALOGED OPERATIONS DATA SET, NOT A DAILY SUBMISSION.
010400* THE SAME 50-BYTE LAYOUT AS COA-POSTED-FILE-OUT BELOW - THE ONLY
010500* DIFFERENCE IS THAT EVERY BALANCE ON THIS FILE IS ZERO.
010600 FD  COA-SEED-FILE-IN
010700     RECORD CONTAINS 50 CHARACTERS
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS COA-SEED-RECORD.
011000 COPY "ChartAcctRecord.cpy" REPLACING ==CA-ACCOUNT-RECORD==
011100                                    BY ==COA-SEED-RECORD==.
011200
011300* THE DAY'S TRANSACTIONS, ONE PER LINE, IN ARRIVAL ORDER - NO
011400* SORT KEY, NO BATCH TOTAL RECORD.
011500* THE SAME LINE SEQUENTIAL FILE EVERY NIGHT - OPERATIONS DROPS
011600* IT INTO UT-S-TRANSIN BEFORE THE RUN, ONE RECORD PER TRANSACTION.
011700 FD  TRANS-FILE-IN
011800     RECORD CONTAINS 116 CHARACTERS
011900     LABEL RECORDS ARE STANDARD
012000     DATA RECORD IS TRANS-RECORD-IN.
012100 01  TRANS-RECORD-IN.
012200*    TEXT DATE AS KEYED - TR-TXN-DATE-NUM IS THE NUMERIC BREAKOUT
012300*    USED NOWHERE IN THIS PROGRAM TODAY, CARRIED FOR SYMMETRY
012400*    WITH THE OTHER FOUR RECORD LAYOUTS BELOW.
012500     05  TR-TXN-DATE                 PIC X(10).
012600     05  TR-TXN-DATE-NUM REDEFINES
012700         TR-TXN-DATE.
012800         10  TR-TXN-YEAR             PIC 9(04).
012900         10  FILLER                  PIC X(01).
013000         10  TR-TXN-MONTH            PIC 9(02).
013100         10  FILLER                  PIC X(01).
013200         10  TR-TXN-DAY              PIC 9(02).
013300     05  TR-TXN-DESCRIPTION          PIC X(40).
013400*    ACCOUNT NAMES, NOT NUMBERS - RESOLVED AGAINST THE CHART OF
013500*    ACCOUNTS TABLE BY 4000-FIND-DEBIT-ACCOUNT AND
013600*    4000-FIND-CREDIT-ACCOUNT BELOW.
013700     05  TR-DEBIT-ACCOUNT            PIC X(25).
013800     05  TR-CREDIT-ACCOUNT           PIC X(25).
013900*    GL-0062-STYLE SIGNED PICTURE (SEE GENERAL-LEDGER) - IN
014000*    PRACTICE ALWAYS KEYED POSITIVE, SINCE POSTING-RULE ALONE
014100*    DECIDES WHICH SIDE OF THE ACCOUNT THE AMOUNT MOVES.
014200     05  TR-TXN-AMOUNT               PIC S9(09)V99.
014300     05  FILLER                      PIC X(05).
014400
014500* THE GENERAL JOURNAL - TWO LINES PER TRANSACTION, DEBIT FIRST,
014600* IN THE SAME COLUMNS AS THE OLD GREEN-BAR PRINT LISTING.
014700 FD  JOURNAL-FILE-OUT
014800     RECORD CONTAINS 116 CHARACTERS
014900     LABEL RECORDS ARE STANDARD
015000     DATA RECORD IS JOURNAL-DETAIL-LINE.
015100 01  JOURNAL-DETAIL-LINE.
015200*    BLANK ON THE CREDIT LINE - SEE 4000-WRITE-JOURNAL-CREDIT-
015300*    LINE BELOW, WHICH MOVES SPACES RATHER THAN REPEATING THE
015400*    DATE A SECOND TIME.
015500     05  JE-DATE                     PIC X(10).
015600     05  FILLER                      PIC X(02) VALUE SPACES.
015700     05  JE-DESCRIPTION              PIC X(40).
015800     05  FILLER                      PIC X(02) VALUE SPACES.
015900     05  JE-ACCOUNT-NAME             PIC X(25).
016000     05  FILLER                      PIC X(02) VALUE SPACES.
016100*    ONE OF THESE TWO EDITED AMOUNT FIELDS IS ALWAYS ZERO ON ANY
016200*    GIVEN LINE - A DEBIT LINE CARRIES JE-DEBIT-AMOUNT ONLY, A
016300*    CREDIT LINE CARRIES JE-CREDIT-AMOUNT ONLY.
016400     05  JE-DEBIT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99.
016500     05  FILLER                      PIC X(02) VALUE SPACES.
016600     05  JE-CREDIT-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99.
016700     05  FILLER                      PIC X(05) VALUE SPACES.
016800
016900* THE END-OF-RUN CHART OF ACCOUNTS, BALANCES UPDATED, CARRIED
017000* FORWARD TO GENERAL-LEDGER AND BALANCE-SHEET.  SAME 50-BYTE
017100* LAYOUT AS THE SEED FILE.
017200 FD  COA-POSTED-FILE-OUT
017300     RECORD CONTAINS 50 CHARACTERS
017400     LABEL RECORDS ARE STANDARD
017500     DATA RECORD IS COA-POSTED-RECORD.
017600 COPY "ChartAcctRecord.cpy" REPLACING ==CA-ACCOUNT-RECORD==
017700                                    BY ==COA-POSTED-RECORD==.
017800
017900* GL-0006 - CARRIES THE RESOLVED ACCOUNT NAMES FORWARD SO
018000* GENERAL-LEDGER DOES NOT HAVE TO RE-SEARCH THE CHART OF
018100* ACCOUNTS FOR EACH POSTED TRANSACTION.
018200*
018300* WRITTEN ONCE PER POSTED TRANSACTION, IN THE SAME ORDER THE
018400* TRANSACTIONS ARRIVED ON TRANS-FILE-IN - REJECTED TRANSACTIONS
018500* NEVER REACH THIS FILE.
018600 FD  TRANS-LEDGER-FILE-OUT
018700     RECORD CONTAINS 116 CHARACTERS
018800     LABEL RECORDS ARE STANDARD
018900     DATA RECORD IS TRANS-LEDGER-RECORD.
019000 01  TRANS-LEDGER-RECORD.
019100*    THE THREE FIELDS BELOW CARRY THE SAME BROKEN-OUT DATE VIEW
019200*    AS TRANS-RECORD-IN ABOVE - NEITHER PROGRAM DOWNSTREAM USES
019300*    IT TODAY, BUT THE LAYOUT IS KEPT IDENTICAL ACROSS ALL FIVE
019400*    FILES ON PRINCIPLE.
019500     05  TL-TXN-DATE                 PIC X(10).
019600     05  TL-TXN-DATE-NUM REDEFINES
019700         TL-TXN-DATE.
019800         10  TL-TXN-YEAR             PIC 9(04).
019900         10  FILLER                  PIC X(01).
020000         10  TL-TXN-MONTH            PIC 9(02).
020100         10  FILLER                  PIC X(01).
020200         10  TL-TXN-DAY              PIC 9(02).
020300     05  TL-TXN-DESCRIPTION          PIC X(40).
020400     05  TL-DEBIT-ACCOUNT            PIC X(25).
020500     05  TL-CREDIT-ACCOUNT           PIC X(25).
020600*    CARRIED FORWARD UNSIGNED-IN-PRACTICE, EXACTLY AS RECEIVED
020700*    ON THE TRANSACTION - GENERAL-LEDGER APPLIES POSTING-RULE
020800*    A SECOND TIME TO REBUILD THE RUNNING BALANCE, IT DOES NOT
020900*    TRUST A SIGN CARRIED ON THIS FIELD.
021000     05  TL-TXN-AMOUNT               PIC S9(09)V99.
021100     05  FILLER                      PIC X(05).
021200
021300* GL-0009 - REJECTED TRANSACTIONS, ONE LINE EACH, WITH THE
021400* REASON FOR THE REJECT APPENDED.
021500*
021600* EX-TXN-DATE-NUM BELOW IS THE SAME NUMERIC BREAKOUT CARRIED ON
021700* EVERY OTHER RECORD LAYOUT IN THIS PROGRAM.
021800 FD  EXCEPTION-FILE-OUT
021900     RECORD CONTAINS 146 CHARACTERS
022000     LABEL RECORDS ARE STANDARD
022100     DATA RECORD IS EXCEPTION-RECORD.
022200 01  EXCEPTION-RECORD.
022300     05  EX-TXN-DATE                 PIC X(10).
022400     05  EX-TXN-DATE-NUM REDEFINES
022500         EX-TXN-DATE.
022600         10  EX-TXN-YEAR             PIC 9(04).
022700         10  FILLER                  PIC X(01).
022800         10  EX-TXN-MONTH            PIC 9(02).
022900         10  FILLER                  PIC X(01).
023000         10  EX-TXN-DAY              PIC 9(02).
023100     05  EX-TXN-DESCRIPTION          PIC X(40).
023200     05  EX-DEBIT-ACCOUNT            PIC X(25).
023300     05  EX-CREDIT-ACCOUNT           PIC X(25).
023400     05  EX-TXN-AMOUNT               PIC S9(09)V99.
023500*    HOLDS WHATEVER TEXT 4000-WRITE-EXCEPTION-LINE MOVED INTO
023600*    WS-EXCEPT-REASON BELOW AT THE TIME THE TRANSACTION WAS
023700*    REJECTED.
023800     05  EX-REASON                   PIC X(30).
023900     05  FILLER                      PIC X(05).
024000
024100*-----------------------------------------------------------------
024200 WORKING-STORAGE SECTION.
024300*-----------------------------------------------------------------
024400* END-OF-FILE SWITCHES FOR THE TWO INPUT FILES, AND FOUND/NOT-
024500* FOUND SWITCHES FOR THE TWO TABLE SEARCHES DONE PER TRANSACTION.
024600 01  WS-LEDGER-POST-SWITCHES.
024700     05  WS-TRANS-EOF-SW             PIC X(01) VALUE "N".
024800         88  TRANS-EOF                         VALUE "Y".
024900     05  WS-COASEED-EOF-SW           PIC X(01) VALUE "N".
025000         88  COASEED-EOF                       VALUE "Y".
025100     05  WS-DEBIT-FOUND-SW           PIC X(01) VALUE "N".
025200         88  DEBIT-ACCT-FOUND                  VALUE "Y".
025300         88  DEBIT-ACCT-NOT-FOUND              VALUE "N".
025400     05  WS-CREDIT-FOUND-SW          PIC X(01) VALUE "N".
025500         88  CREDIT-ACCT-FOUND                 VALUE "Y".
025600         88  CREDIT-ACCT-NOT-FOUND             VALUE "N".
025700     05  FILLER                      PIC X(02).
025800
025900* WS-CREDIT-IDX IS KEPT AS A STANDALONE 77 - IT NEVER PARTICIPATES
026000* IN THE GROUP-LEVEL INITIALIZE, IT IS ALWAYS SET FRESH FROM THE
026100* SEARCH RESULT BEFORE EACH USE.
026200 77  WS-CREDIT-IDX                   PIC S9(4) COMP VALUE ZERO.
026300 01  WS-LEDGER-POST-COUNTERS.
026400     05  WS-COA-READ-CTR             PIC S9(4) COMP VALUE ZERO.
026500     05  WS-COA-LOAD-IDX             PIC S9(4) COMP VALUE ZERO.
026600     05  WS-TXN-READ-CTR             PIC S9(7) COMP VALUE ZERO.
026700     05  WS-TXN-POSTED-CTR           PIC S9(7) COMP VALUE ZERO.
026800     05  WS-TXN-REJECTED-CTR         PIC S9(7) COMP VALUE ZERO.
026900     05  WS-DEBIT-IDX                PIC S9(4) COMP VALUE ZERO.
027000     05  FILLER                      PIC X(02).
027100
027200* GL-0058 - CHECKED IMMEDIATELY AFTER EACH OPEN IN 3000-OPEN-
027300* ALL-FILES, BELOW.  "00" IS THE ONLY STATUS THAT LETS THE RUN
027400* CONTINUE.
027500*
027600* THE FOUR OUTPUT FILES ARE OPENED WITHOUT A STATUS CHECK - IF
027700* THE JOB CAN OPEN AN INPUT FILE, THE OUTPUT DASD IS ASSUMED TO
027800* BE GOOD.
027900 01  WS-FILE-STATUS-CODES.
028000     05  WS-COA-SEED-STATUS          PIC X(02).
028100     05  WS-TRANS-STATUS             PIC X(02).
028200     05  FILLER                      PIC X(02).
028300
028400* HOLDS THE TEXT WRITTEN TO EX-REASON ON EACH REJECTED
028500* TRANSACTION - ONLY ONE REASON EXISTS TODAY (BAD ACCOUNT NAME).
028600*
028700* A SECOND REASON (FOR EXAMPLE A ZERO OR NEGATIVE TXN-AMOUNT)
028800* WOULD BE ADDED HERE AND TESTED FOR IN 3000-POST-ONE-
028900* TRANSACTION ABOVE, ALONGSIDE THE ACCOUNT-NOT-FOUND TEST.
029000 01  WS-EXCEPTION-MESSAGE.
029100     05  WS-EXCEPT-REASON            PIC X(30) VALUE SPACES.
029200     05  FILLER                      PIC X(02).
029300
029400*    IN-MEMORY CHART OF ACCOUNTS - SEE COPYBOOKS/CHARTACCTTABLE.
029500 COPY "ChartAcctTable.cpy".
029600
029700*    CALL PARAMETERS FOR THE POSTING-RULE SUBPROGRAM - SEE
029800*    COPYBOOKS/POSTINGRULELINK.CPY.
029900 COPY "PostingRuleLink.cpy".
030000
030100*-----------------------------------------------------------------
030200 PROCEDURE                   DIVISION.
030300*-----------------------------------------------------------------
030400* THIS IS THE FIRST OF THE THREE POSTING STEPS THAT RUN EVERY
030500* NIGHT - LEDGER-POST, GENERAL-LEDGER, THEN BALANCE-SHEET.  EACH
030600* STEP READS ONLY WHAT THE ONE BEFORE IT WROTE.
030700* MAIN PROCEDURE
030800*-----------------------------------------------------------------
030900 1000-LEDGER-POST-MAIN.
031000     PERFORM 2000-INITIATE-LEDGER-POST.
031100     PERFORM 2000-PROCEED-LEDGER-POST UNTIL TRANS-EOF.
031200     PERFORM 2000-TERMINATE-LEDGER-POST.
031300
031400     STOP RUN.
031500
031600*-----------------------------------------------------------------
031700* OPEN FILES, LOAD THE CHART OF ACCOUNTS, READ THE FIRST
031800* TRANSACTION.
031900*-----------------------------------------------------------------
032000 2000-INITIATE-LEDGER-POST.
032100     PERFORM 3000-OPEN-ALL-FILES.
032200     PERFORM 3000-INITIALIZE-SWITCHES-AND-COUNTERS.
032300     PERFORM 3000-LOAD-CHART-OF-ACCOUNTS
032400         THRU 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
032500     PERFORM 3000-READ-TRANS-FILE-IN.
032600
032700*-----------------------------------------------------------------
032800* POST ONE TRANSACTION, THEN READ THE NEXT ONE.
032900*-----------------------------------------------------------------
033000 2000-PROCEED-LEDGER-POST.
033100     PERFORM 3000-POST-ONE-TRANSACTION
033200         THRU 3000-POST-ONE-TRANSACTION-EXIT.
033300     PERFORM 3000-READ-TRANS-FILE-IN.
033400
033500*-----------------------------------------------------------------
033600* CARRY THE POSTED CHART OF ACCOUNTS FORWARD, CLOSE FILES, TELL
033700* THE OPERATOR WHAT HAPPENED.
033800*-----------------------------------------------------------------
033900 2000-TERMINATE-LEDGER-POST.
034000     PERFORM 3000-WRITE-COA-POSTED-FILE
034100         VARYING TE-IDX FROM 1 BY 1
034200         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
034300     PERFORM 3000-CLOSE-ALL-FILES.
034400     PERFORM 3000-DISPLAY-END-OF-JOB.
034500
034600*-----------------------------------------------------------------
034700* GL-0058 - BOTH INPUT FILES ARE OPENED ONE AT A TIME SO EACH
034800* FILE STATUS CAN BE PROVEN GOOD BEFORE THE RUN GOES ANY FURTHER.
034900*-----------------------------------------------------------------
035000 3000-OPEN-ALL-FILES.
035100     OPEN    INPUT   COA-SEED-FILE-IN.
035200     IF  WS-COA-SEED-STATUS NOT = "00"
035300         DISPLAY "LEDGER-POST - COA-SEED-FILE-IN OPEN FAILED - "
035400                 "STATUS " WS-COA-SEED-STATUS
035500         STOP RUN
035600     END-IF.
035700     OPEN    INPUT   TRANS-FILE-IN.
035800     IF  WS-TRANS-STATUS NOT = "00"
035900         DISPLAY "LEDGER-POST - TRANS-FILE-IN OPEN FAILED - "
036000                 "STATUS " WS-TRANS-STATUS
036100         STOP RUN
036200     END-IF.
036300     OPEN    OUTPUT  JOURNAL-FILE-OUT
036400                     COA-POSTED-FILE-OUT
036500                     TRANS-LEDGER-FILE-OUT
036600                     EXCEPTION-FILE-OUT.
036700
036800*-----------------------------------------------------------------
036900* CLEAR ALL SWITCHES, COUNTERS AND THE TABLE ITSELF BEFORE THE
037000* FIRST RECORD OF THE RUN IS TOUCHED - WS-COA-ENTRY-COUNT AND
037100* WS-COA-LOAD-IDX ARE RESET EXPLICITLY BECAUSE INITIALIZE ALONE
037200* WOULD ZERO THEM, NOT SET THEM TO THE STARTING VALUES BELOW.
037300*-----------------------------------------------------------------
037400 3000-INITIALIZE-SWITCHES-AND-COUNTERS.
037500     INITIALIZE WS-LEDGER-POST-SWITCHES
037600                WS-LEDGER-POST-COUNTERS
037700                WS-CHART-OF-ACCOUNTS-TABLE
037800                LS-POSTING-RULE-PARMS.
037900     MOVE +14 TO WS-COA-ENTRY-COUNT.
038000     MOVE +1  TO WS-COA-LOAD-IDX.
038100
038200*-----------------------------------------------------------------
038300* READ THE 14-RECORD SEED FILE INTO THE WORKING-STORAGE TABLE,
038400* IN FILE ORDER.  BALANCES START AT ZERO.
038500*-----------------------------------------------------------------
038600 3000-LOAD-CHART-OF-ACCOUNTS.
038700     PERFORM 4000-READ-COA-SEED-FILE-IN.
038800     PERFORM 4000-BUILD-COA-TABLE-ENTRY UNTIL COASEED-EOF.
038900 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
039000     EXIT.
039100
039200*-----------------------------------------------------------------
039300* LOOK UP BOTH ACCOUNTS.  IF EITHER NAME IS NOT ON THE CHART OF
039400* ACCOUNTS (BAD INPUT DATA - CANNOT HAPPEN WITH THE SUPPLIED
039500* SAMPLE FILES) LOG THE TRANSACTION AND SKIP IT RATHER THAN
039600* POSTING A HALF-BALANCED ENTRY.
039700*-----------------------------------------------------------------
039800 3000-POST-ONE-TRANSACTION.
039900     PERFORM 4000-FIND-DEBIT-ACCOUNT.
040000     PERFORM 4000-FIND-CREDIT-ACCOUNT.
040100
040200     IF  DEBIT-ACCT-NOT-FOUND OR CREDIT-ACCT-NOT-FOUND
040300         PERFORM 4000-WRITE-EXCEPTION-LINE
040400         ADD 1 TO WS-TXN-REJECTED-CTR
040500         GO TO 3000-POST-ONE-TRANSACTION-EXIT
040600     END-IF.
040700
040800     PERFORM 4000-APPLY-DEBIT-POSTING.
040900     PERFORM 4000-APPLY-CREDIT-POSTING.
041000     PERFORM 4000-WRITE-TRANS-LEDGER-RECORD.
041100     PERFORM 4000-WRITE-JOURNAL-DEBIT-LINE.
041200     PERFORM 4000-WRITE-JOURNAL-CREDIT-LINE.
041300     ADD 1 TO WS-TXN-POSTED-CTR.
041400 3000-POST-ONE-TRANSACTION-EXIT.
041500     EXIT.
041600
041700*-----------------------------------------------------------------
041800* WRITE THE UPDATED CHART OF ACCOUNTS FORWARD FOR THE GENERAL
041900* LEDGER AND BALANCE SHEET STEPS, ONE ENTRY PER PASS THROUGH
042000* THIS PARAGRAPH, IN CHART-OF-ACCOUNTS ORDER.
042100* DRIVEN BY THE VARYING CLAUSE ON THE PERFORM IN
042200* 2000-TERMINATE-LEDGER-POST ABOVE, NOT BY A LOOP CODED IN THIS
042300* PARAGRAPH ITSELF.
042400*-----------------------------------------------------------------
042500 3000-WRITE-COA-POSTED-FILE.
042600     MOVE TE-ACCT-NAME (TE-IDX)
042700                        TO CA-ACCOUNT-NAME OF COA-POSTED-RECORD.
042800     MOVE TE-ACCT-TYPE (TE-IDX)
042900                        TO CA-ACCOUNT-TYPE OF COA-POSTED-RECORD.
043000     MOVE TE-ACCT-BALANCE (TE-IDX)
043100                     TO CA-ACCOUNT-BALANCE OF COA-POSTED-RECORD.
043200     WRITE COA-POSTED-RECORD.
043300
043400*-----------------------------------------------------------------
043500* ALL SIX FILES ARE CLOSED IN ONE STATEMENT - NONE OF THEM ARE
043600* REOPENED LATER IN THE RUN, SO THERE IS NO NEED TO CLOSE THEM
043700* IN ANY PARTICULAR ORDER.
043800*-----------------------------------------------------------------
043900 3000-CLOSE-ALL-FILES.
044000     CLOSE   COA-SEED-FILE-IN
044100             TRANS-FILE-IN
044200             JOURNAL-FILE-OUT
044300             COA-POSTED-FILE-OUT
044400             TRANS-LEDGER-FILE-OUT
044500             EXCEPTION-FILE-OUT.
044600
044700*-----------------------------------------------------------------
044800* OPERATOR MESSAGE FOR THE JOB LOG - READ COUNT ALWAYS EQUALS
044900* POSTED PLUS REJECTED, WHICH IS WORTH CHECKING BY EYE WHEN THE
045000* NIGHTLY RUN IS REVIEWED IN THE MORNING.
045100*-----------------------------------------------------------------
045200 3000-DISPLAY-END-OF-JOB.
045300     DISPLAY "LEDGER-POST COMPLETE - READ "     WS-TXN-READ-CTR
045400             " POSTED "     WS-TXN-POSTED-CTR
045500             " REJECTED "   WS-TXN-REJECTED-CTR.
045600
045700*-----------------------------------------------------------------
045800* ONE READ OF THE 50-BYTE SEED RECORD.  WS-COA-READ-CTR IS A
045900* DIAGNOSTIC COUNT ONLY - IT IS NOT COMPARED AGAINST THE FIXED
046000* 14-ENTRY COUNT ANYWHERE IN THIS PROGRAM.
046100*-----------------------------------------------------------------
046200 4000-READ-COA-SEED-FILE-IN.
046300     READ COA-SEED-FILE-IN
046400             AT END      SET COASEED-EOF TO TRUE
046500             NOT AT END  ADD 1 TO WS-COA-READ-CTR
046600     END-READ.
046700
046800*-----------------------------------------------------------------
046900* ONE TABLE ENTRY PER SEED RECORD, IN THE ORDER THE SEED FILE
047000* PRESENTS THEM.  TE-ACCT-NUMBER IS ASSIGNED HERE FROM THE LOAD
047100* SEQUENCE, NOT CARRIED ON THE SEED RECORD ITSELF.
047200*-----------------------------------------------------------------
047300 4000-BUILD-COA-TABLE-ENTRY.
047400     SET TE-IDX TO WS-COA-LOAD-IDX.
047500     MOVE WS-COA-LOAD-IDX TO TE-ACCT-NUMBER (TE-IDX).
047600     MOVE CA-ACCOUNT-NAME OF COA-SEED-RECORD
047700                                       TO TE-ACCT-NAME (TE-IDX).
047800     MOVE CA-ACCOUNT-TYPE OF COA-SEED-RECORD
047900                                       TO TE-ACCT-TYPE (TE-IDX).
048000     MOVE ZERO             TO TE-ACCT-BALANCE (TE-IDX).
048100     ADD 1 TO WS-COA-LOAD-IDX.
048200     PERFORM 4000-READ-COA-SEED-FILE-IN.
048300
048400*-----------------------------------------------------------------
048500* ONE READ OF THE TRANSACTION FILE, IN ARRIVAL ORDER.  THIS
048600* PARAGRAPH IS SHARED BY 2000-INITIATE-LEDGER-POST (PRIMES THE
048700* FIRST RECORD) AND 2000-PROCEED-LEDGER-POST (READS THE NEXT
048800* ONE AFTER EACH TRANSACTION IS POSTED).
048900*-----------------------------------------------------------------
049000 3000-READ-TRANS-FILE-IN.
049100     READ TRANS-FILE-IN
049200             AT END      SET TRANS-EOF TO TRUE
049300             NOT AT END  ADD 1 TO WS-TXN-READ-CTR
049400     END-READ.
049500
049600*-----------------------------------------------------------------
049700* A SEQUENTIAL SEARCH OF THE 14-ENTRY TABLE - NOT WORTH SORTING
049800* OR SEARCH ALL FOR A TABLE THIS SMALL, AND THE SEED FILE IS NOT
049900* KEPT IN ALPHABETICAL ORDER (CASH IS ALWAYS ENTRY ONE).
050000*-----------------------------------------------------------------
050100 4000-FIND-DEBIT-ACCOUNT.
050200     SET DEBIT-ACCT-NOT-FOUND TO TRUE.
050300     SET TE-IDX TO 1.
050400     SEARCH TE-ACCT-TABLE
050500         AT END
050600             SET DEBIT-ACCT-NOT-FOUND TO TRUE
050700         WHEN TE-ACCT-NAME (TE-IDX) = TR-DEBIT-ACCOUNT
050800             SET DEBIT-ACCT-FOUND TO TRUE
050900             SET WS-DEBIT-IDX TO TE-IDX
051000     END-SEARCH.
051100
051200*-----------------------------------------------------------------
051300* SAME LOOKUP AS 4000-FIND-DEBIT-ACCOUNT, AGAINST THE CREDIT
051400* ACCOUNT NAME ON THE TRANSACTION.
051500*-----------------------------------------------------------------
051600 4000-FIND-CREDIT-ACCOUNT.
051700     SET CREDIT-ACCT-NOT-FOUND TO TRUE.
051800     SET TE-IDX TO 1.
051900     SEARCH TE-ACCT-TABLE
052000         AT END
052100             SET CREDIT-ACCT-NOT-FOUND TO TRUE
052200         WHEN TE-ACCT-NAME (TE-IDX) = TR-CREDIT-ACCOUNT
052300             SET CREDIT-ACCT-FOUND TO TRUE
052400             SET WS-CREDIT-IDX TO TE-IDX
052500     END-SEARCH.
052600
052700*-----------------------------------------------------------------
052800* CALLS POSTING-RULE FOR THE DEBIT SIDE OF THE ENTRY.  THE TABLE
052900* ENTRY'S BALANCE IS OVERWRITTEN WITH WHATEVER POSTING-RULE
053000* HANDS BACK - THIS PROGRAM DOES NOT KNOW OR CARE WHETHER THE
053100* ACCOUNT IS DEBIT-NORMAL OR CREDIT-NORMAL.
053200*-----------------------------------------------------------------
053300 4000-APPLY-DEBIT-POSTING.
053400     SET TE-IDX TO WS-DEBIT-IDX.
053500     MOVE TE-ACCT-TYPE (TE-IDX)     TO LS-ACCOUNT-TYPE.
053600     SET LS-IS-DEBIT-SIDE           TO TRUE.
053700     MOVE TE-ACCT-BALANCE (TE-IDX)  TO LS-STARTING-BALANCE.
053800     MOVE TR-TXN-AMOUNT              TO LS-POSTING-AMOUNT.
053900     CALL "POSTING-RULE" USING LS-POSTING-RULE-PARMS.
054000     MOVE LS-RESULTING-BALANCE TO TE-ACCT-BALANCE (TE-IDX).
054100
054200*-----------------------------------------------------------------
054300* SAME CALL AS 4000-APPLY-DEBIT-POSTING, ONLY WITH THE CREDIT
054400* SIDE SWITCH SET AND THE CREDIT ACCOUNT'S TABLE INDEX USED.
054500*-----------------------------------------------------------------
054600 4000-APPLY-CREDIT-POSTING.
054700     SET TE-IDX TO WS-CREDIT-IDX.
054800     MOVE TE-ACCT-TYPE (TE-IDX)     TO LS-ACCOUNT-TYPE.
054900     SET LS-IS-CREDIT-SIDE          TO TRUE.
055000     MOVE TE-ACCT-BALANCE (TE-IDX)  TO LS-STARTING-BALANCE.
055100     MOVE TR-TXN-AMOUNT              TO LS-POSTING-AMOUNT.
055200     CALL "POSTING-RULE" USING LS-POSTING-RULE-PARMS.
055300     MOVE LS-RESULTING-BALANCE TO TE-ACCT-BALANCE (TE-IDX).
055400
055500*-----------------------------------------------------------------
055600* CARRIES THE POSTED TRANSACTION FORWARD TO GENERAL-LEDGER, ALONG
055700* WITH ITS RESOLVED ACCOUNT NAMES - THIS RECORD IS WHAT SAVES
055800* THAT STEP FROM HAVING TO RE-SEARCH THE CHART OF ACCOUNTS.
055900*-----------------------------------------------------------------
056000 4000-WRITE-TRANS-LEDGER-RECORD.
056100     MOVE TR-TXN-DATE            TO TL-TXN-DATE.
056200     MOVE TR-TXN-DESCRIPTION     TO TL-TXN-DESCRIPTION.
056300     MOVE TR-DEBIT-ACCOUNT       TO TL-DEBIT-ACCOUNT.
056400     MOVE TR-CREDIT-ACCOUNT      TO TL-CREDIT-ACCOUNT.
056500     MOVE TR-TXN-AMOUNT          TO TL-TXN-AMOUNT.
056600     WRITE TRANS-LEDGER-RECORD.
056700
056800*-----------------------------------------------------------------
056900* DEBIT LINE CARRIES THE DATE AND DESCRIPTION; CREDIT LINE DOES
057000* NOT - PER THE GENERAL JOURNAL FORMAT THIS SHOP HAS USED SINCE
057100* THE PROGRAM WAS WRITTEN.
057200*-----------------------------------------------------------------
057300 4000-WRITE-JOURNAL-DEBIT-LINE.
057400     MOVE TR-TXN-DATE            TO JE-DATE.
057500     MOVE TR-TXN-DESCRIPTION     TO JE-DESCRIPTION.
057600     MOVE TR-DEBIT-ACCOUNT       TO JE-ACCOUNT-NAME.
057700     MOVE TR-TXN-AMOUNT          TO JE-DEBIT-AMOUNT.
057800     MOVE ZERO                   TO JE-CREDIT-AMOUNT.
057900     WRITE JOURNAL-DETAIL-LINE.
058000
058100*-----------------------------------------------------------------
058200* SECOND HALF OF THE JOURNAL ENTRY PAIR WRITTEN BY
058300* 4000-WRITE-JOURNAL-DEBIT-LINE ABOVE - TOGETHER THE TWO ALWAYS
058400* BALANCE, SINCE BOTH ARE BUILT FROM THE SAME TR-TXN-AMOUNT.
058500 4000-WRITE-JOURNAL-CREDIT-LINE.
058600     MOVE SPACES                 TO JE-DATE.
058700     MOVE SPACES                 TO JE-DESCRIPTION.
058800     MOVE TR-CREDIT-ACCOUNT      TO JE-ACCOUNT-NAME.
058900     MOVE ZERO                   TO JE-DEBIT-AMOUNT.
059000     MOVE TR-TXN-AMOUNT          TO JE-CREDIT-AMOUNT.
059100     WRITE JOURNAL-DETAIL-LINE.
059200
059300*-----------------------------------------------------------------
059400* THE ONLY REJECT REASON THIS PROGRAM CURRENTLY DETECTS IS A BAD
059500* ACCOUNT NAME - WS-EXCEPT-REASON IS STILL A SEPARATE FIELD
059600* RATHER THAN A LITERAL ON THE MOVE, IN CASE A SECOND REJECT
059700* REASON IS EVER ADDED.
059800 4000-WRITE-EXCEPTION-LINE.
059900     MOVE "ACCOUNT NOT ON CHART OF ACCTS"
060000                                 TO WS-EXCEPT-REASON.
060100     MOVE TR-TXN-DATE            TO EX-TXN-DATE.
060200     MOVE TR-TXN-DESCRIPTION     TO EX-TXN-DESCRIPTION.
060300     MOVE TR-DEBIT-ACCOUNT       TO EX-DEBIT-ACCOUNT.
060400     MOVE TR-CREDIT-ACCOUNT      TO EX-CREDIT-ACCOUNT.
060500     MOVE TR-TXN-AMOUNT          TO EX-TXN-AMOUNT.
060600     MOVE WS-EXCEPT-REASON       TO EX-REASON.
060700     WRITE EXCEPTION-RECORD.
060800     DISPLAY "GL-EXCEPTION: TRANSACTION SKIPPED - "
060900             WS-EXCEPT-REASON.
