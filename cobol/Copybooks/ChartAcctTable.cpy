000100*-----------------------------------------------------------------
000200* CHARTACCTTABLE.CPY
000300* IN-MEMORY CHART OF ACCOUNTS TABLE. LOADED ONCE AT START OF RUN
000400* FROM THE CHART-OF-ACCOUNTS FILE (14 ENTRIES, FILE ORDER KEPT),
000500* THEN SEARCHED BY NAME AS TRANSACTIONS AND LEDGER LINES ARE
000600* PROCESSED. NO INDEXED FILE OR RELATIVE KEY IS USED - ALL
000700* LOOKUP IS SEQUENTIAL SEARCH AGAINST THIS TABLE, PER THE
000800* ACCOUNTING SUBSYSTEM'S ORIGINAL DESIGN NOTE.
000900*-----------------------------------------------------------------
001000* 03/03/86 JH  GL-0000 ORIGINAL COPYBOOK - THE 14-ENTRY TABLE
001100*                      LEDGER-POST GL-0000 LOADS AND SEARCHES.
001200* 08/14/03 RT  GL-0027 ADDED TE-ACCT-NUMBER SO THE GENERAL
001300*                      LEDGER STEP CAN TAG EACH ACCOUNT'S
001400*                      REPORT PAGE WITHOUT RE-SCANNING THE COA.
001500*-----------------------------------------------------------------
001600 01  WS-CHART-OF-ACCOUNTS-TABLE.
001700     05  WS-COA-ENTRY-COUNT          PIC S9(4) COMP VALUE +14.
001800     05  TE-ACCT-TABLE OCCURS 14 TIMES
001900             INDEXED BY TE-IDX.
002000         10  TE-ACCT-NUMBER          PIC 9(02).
002100         10  TE-ACCT-NAME            PIC X(25).
002200         10  TE-ACCT-TYPE            PIC X(10).
002300             88  TE-TYPE-ASSET               VALUE "ASSET".
002400             88  TE-TYPE-LIABILITY           VALUE "LIABILITY".
002500             88  TE-TYPE-EQUITY              VALUE "EQUITY".
002600             88  TE-TYPE-INCOME              VALUE "INCOME".
002700             88  TE-TYPE-EXPENSE             VALUE "EXPENSE".
002800             88  TE-DEBIT-NORMAL     VALUE "ASSET" "EXPENSE".
002900             88  TE-CREDIT-NORMAL    VALUE "LIABILITY" "EQUITY"
003000                                            "INCOME".
003100         10  TE-ACCT-BALANCE         PIC S9(9)V99.
003200         10  TE-ACCT-BAL-NUMERIC REDEFINES
003300             TE-ACCT-BALANCE         PIC S9(11).
003400         10  FILLER                  PIC X(03).
