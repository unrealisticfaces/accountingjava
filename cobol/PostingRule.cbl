000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 POSTING-RULE.
000400 AUTHOR.                     J. HARTLEY.
000500 INSTALLATION.               GENERAL LEDGER SYSTEMS.
000600 DATE-WRITTEN.               AUGUST 14, 1987.
000700 DATE-COMPILED.
000800 SECURITY.                   NONE.
000900*-----------------------------------------------------------------
001000* POSTING-RULE IS THE SUBROUTINE THAT APPLIES THE NORMAL-BALANCE
001100* -SIDE RULE FOR ONE LEDGER ACCOUNT.  GIVEN THE ACCOUNT'S TYPE,
001200* WHICH SIDE OF THE ENTRY IS BEING POSTED (DEBIT OR CREDIT), THE
001300* STARTING BALANCE AND THE POSTING AMOUNT, IT RETURNS THE NEW
001400* BALANCE.  IT IS CALLED BOTH BY THE POSTING STEP (LEDGER-POST)
001500* AND BY THE GENERAL LEDGER STEP (GENERAL-LEDGER), SO THE RULE
001600* ITSELF LIVES IN EXACTLY ONE PLACE.
001700*-----------------------------------------------------------------
001800* C H A N G E   L O G
001900*-----------------------------------------------------------------
002000* 08/14/87 JH  GL-0001 ORIGINAL PROGRAM - REPLACES THE IN-LINE
002100*                      IF-THEN LOGIC THAT USED TO BE COPIED INTO
002200*                      EVERY PROGRAM THAT POSTED A BALANCE.
002300* 02/03/89 JH  GL-0009 ADDED LS-STARTING-BAL-ALT REDEFINES TO
002400*                      LINKAGE PARMS FOR THE OVERNIGHT AUDIT
002500*                      EXTRACT (READS BALANCES UNSIGNED).
002600* 06/22/91 RPB GL-0018 CORRECTED CREDIT-NORMAL BRANCH - WAS
002700*                      ADDING ON THE CREDIT SIDE INSTEAD OF
002800*                      SUBTRACTING FOR LIABILITY ACCOUNTS.
002900* 11/09/93 RPB GL-0025 ROUNDED CLAUSE ADDED TO BOTH COMPUTE
003000*                      STATEMENTS PER AUDIT REQUEST 93-118.
003100* 04/17/96 CST GL-0033 NO FUNCTIONAL CHANGE - RECOMPILED UNDER
003200*                      NEW SHOP STANDARDS COPYBOOK NAMING.
003300* 01/06/99 EC  GL-0044 YEAR 2000 REVIEW COMPLETED.  THIS PROGRAM
003400*                      CARRIES NO DATE FIELDS AND NO WINDOWING
003500*                      LOGIC.  CERTIFIED Y2K COMPLIANT - EC.
003600* 07/30/01 DKM GL-0051 ADDED SECURITY PARAGRAPH AND INSTALLATION
003700*                      PARAGRAPH TO MEET NEW DOCUMENTATION STD.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.            IBM-370.
004300 OBJECT-COMPUTER.            IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*-----------------------------------------------------------------
004700 DATA DIVISION.
004800*-----------------------------------------------------------------
004900 WORKING-STORAGE SECTION.
005000*-----------------------------------------------------------------
005100 01  WS-POSTING-RULE-SWITCHES.
005200     05  WS-RULE-APPLIED-SW          PIC X(01)   VALUE "N".
005300         88  WS-RULE-APPLIED                     VALUE "Y".
005400     05  FILLER                      PIC X(01).
005500
005600* WS-TRACE-CALL-CTR IS KEPT AS A STANDALONE 77 - IT IS A RUN-LIFE
005700* DIAGNOSTIC COUNT ONLY, NEVER RESET DURING THE RUN.
005800 77  WS-TRACE-CALL-CTR               PIC S9(7) COMP VALUE ZERO.
005900 77  WS-TRACE-CALL-CTR-DSP REDEFINES
006000     WS-TRACE-CALL-CTR               PIC S9(7).
006100 01  WS-RULE-TRACE-AREA.
006200     05  WS-TRACE-BALANCE            PIC S9(9)V99 VALUE ZERO.
006300     05  WS-TRACE-BALANCE-X REDEFINES
006400         WS-TRACE-BALANCE            PIC S9(11).
006500     05  WS-TRACE-BALANCE-EDIT REDEFINES
006600         WS-TRACE-BALANCE            PIC S9(7)V99.
006700     05  FILLER                      PIC X(02).
006800*-----------------------------------------------------------------
006900 LINKAGE                     SECTION.
007000*-----------------------------------------------------------------
007100*    CALL INTERFACE - SEE COPYBOOKS/POSTINGRULELINK.CPY FOR THE
007200*    FULL HISTORY OF THIS PARAMETER LIST.
007300 COPY "PostingRuleLink.cpy".
007400*-----------------------------------------------------------------
007500 PROCEDURE      DIVISION    USING LS-POSTING-RULE-PARMS.
007600*-----------------------------------------------------------------
007700* MAIN PROCEDURE
007800*-----------------------------------------------------------------
007900 1000-APPLY-POSTING-RULE.
008000     ADD 1 TO WS-TRACE-CALL-CTR.
008100     EVALUATE TRUE
008200         WHEN LS-ACCOUNT-TYPE = "ASSET"
008300         WHEN LS-ACCOUNT-TYPE = "EXPENSE"
008400             PERFORM 2000-APPLY-DEBIT-NORMAL-RULE
008500         WHEN OTHER
008600             PERFORM 2000-APPLY-CREDIT-NORMAL-RULE
008700     END-EVALUATE.
008800
008900     MOVE LS-RESULTING-BALANCE TO WS-TRACE-BALANCE.
009000     EXIT PROGRAM.
009100*-----------------------------------------------------------------
009200* DEBIT-NORMAL ACCOUNTS (ASSET, EXPENSE) - A DEBIT INCREASES THE
009300* BALANCE, A CREDIT DECREASES IT.
009400*-----------------------------------------------------------------
009500 2000-APPLY-DEBIT-NORMAL-RULE.
009600     IF  LS-IS-DEBIT-SIDE
009700         COMPUTE LS-RESULTING-BALANCE ROUNDED =
009800                 LS-STARTING-BALANCE + LS-POSTING-AMOUNT
009900     ELSE
010000         COMPUTE LS-RESULTING-BALANCE ROUNDED =
010100                 LS-STARTING-BALANCE - LS-POSTING-AMOUNT
010200     END-IF.
010300     SET WS-RULE-APPLIED TO TRUE.
010400*-----------------------------------------------------------------
010500* CREDIT-NORMAL ACCOUNTS (LIABILITY, EQUITY, INCOME) - A CREDIT
010600* INCREASES THE BALANCE, A DEBIT DECREASES IT.
010700*-----------------------------------------------------------------
010800 2000-APPLY-CREDIT-NORMAL-RULE.
010900     IF  LS-IS-DEBIT-SIDE
011000         COMPUTE LS-RESULTING-BALANCE ROUNDED =
011100                 LS-STARTING-BALANCE - LS-POSTING-AMOUNT
011200     ELSE
011300         COMPUTE LS-RESULTING-BALANCE ROUNDED =
011400                 LS-STARTING-BALANCE + LS-POSTING-AMOUNT
011500     END-IF.
011600     SET WS-RULE-APPLIED TO TRUE.
