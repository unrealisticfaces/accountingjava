000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 GENERAL-LEDGER.
000400 AUTHOR.                     J. HARTLEY.
000500 INSTALLATION.               GENERAL LEDGER SYSTEMS.
000600 DATE-WRITTEN.               MAY 2, 1988.
000700 DATE-COMPILED.
000800 SECURITY.                   NONE.
000900*-----------------------------------------------------------------
001000* GENERAL-LEDGER IS THE SECOND STEP OF THE NIGHTLY RUN.  IT READS
001100* THE POSTED CHART OF ACCOUNTS CARRIED FORWARD BY LEDGER-POST AND
001200* PRINTS ONE SECTION OF THE GENERAL LEDGER REPORT PER ACCOUNT, IN
001300* CHART-OF-ACCOUNTS ORDER.  FOR EACH ACCOUNT THE RETAINED
001400* TRANSACTION-LEDGER FILE IS RE-READ FROM THE TOP, EVERY LINE
001500* TOUCHING THAT ACCOUNT IS PRINTED, AND A RUNNING BALANCE IS
001600* CARRIED DOWN THE PAGE USING THE SAME POSTING-RULE SUBPROGRAM
001700* LEDGER-POST USES - THE RULE ITSELF NEVER APPEARS TWICE.
001800*
001900* THE PRINT FILE PRODUCED HERE IS THE PERMANENT AUDIT COPY OF THE
002000* GENERAL LEDGER - RETAIN PER RECORDS SCHEDULE GL-3, SEVEN YEARS.
002100*-----------------------------------------------------------------
002200* C H A N G E   L O G
002300*-----------------------------------------------------------------
002400* 05/02/88 JH  GL-0006 ORIGINAL PROGRAM.  RE-READS THE RETAINED
002500*                      TRANSACTION-LEDGER FILE ONCE PER ACCOUNT -
002600*                      SEE LEDGER-POST GL-0006 FOR WHY THAT FILE
002700*                      EXISTS INSTEAD OF THE RAW TRANSACTION FILE.
002800* 02/03/89 RPB GL-0010 ADDED PAGE-BREAK LOGIC - LEDGER PAGES WERE
002900*                      RUNNING TOGETHER ON ACCOUNTS WITH A LOT OF
003000*                      ACTIVITY.
003100* 06/22/91 RPB GL-0018 SEE POSTING-RULE GL-0018 - CREDIT-NORMAL
003200*                      CORRECTION FLOWS THROUGH THE CALL.
003300* 09/14/92 RPB GL-0022 SWITCHED FROM THE OLD HARD-CODED CHART OF
003400*                      ACCOUNTS TABLE TO THE COA-POSTED FILE
003500*                      WRITTEN BY LEDGER-POST GL-0021.
003600* 11/09/93 RPB GL-0025 SEE POSTING-RULE GL-0025 - ROUNDED CLAUSE.
003700* 04/17/96 CST GL-0033 RECOMPILED UNDER NEW SHOP STANDARDS
003800*                      COPYBOOK NAMING - NO LOGIC CHANGE.
003900* 01/06/99 EC  GL-0044 YEAR 2000 REVIEW COMPLETED.  DATE FIELDS
004000*                      ARE PASSED THROUGH FROM TRANSACTION-LEDGER
004100*                      UNCHANGED - NO WINDOWING LOGIC EXISTS
004200*                      HERE.  CERTIFIED Y2K COMPLIANT - EC.
004300* 07/30/01 DKM GL-0051 ADDED SECURITY AND INSTALLATION
004400*                      PARAGRAPHS TO MEET NEW DOCUMENTATION STD.
004500* 03/11/04 RT  GL-0058 FILE STATUS CHECKING ADDED ON THE
004600*                      COA-POSTED FILE PER AUDIT FINDING 04-07.
004700* 11/18/05 RT  GL-0062 TL-TXN-AMOUNT CHANGED FROM UNSIGNED TO A
004800*                      SIGNED PICTURE - MATCHES THE SIGNED FIELD
004900*                      LEDGER-POST NOW WRITES TO TRANS-LEDGER-
005000*                      FILE-IN.  NO RECORD-WIDTH CHANGE - THE SIGN
005100*                      OVERPUNCHES THE LOW-ORDER DIGIT.
005200* 02/09/06 RT  GL-0063 4000-BUILD-COA-TABLE-ENTRY WAS AN EMPTY
005300*                      PARAGRAPH FALLING INTO A SECOND, WRONGLY
005400*                      NAMED COPY OF 4000-READ-COA-POSTED-FILE-IN
005500*                      THAT NEVER SET TE-IDX BEFORE INDEXING THE
005600*                      TABLE.  FOLDED THE FIELD MOVES BACK INTO
005700*                      4000-BUILD-COA-TABLE-ENTRY WITH THE MISSING
005800*                      SET TE-IDX AT THE TOP, MATCHING THE SAME
005900*                      PAIR IN BALANCE-SHEET AND LEDGER-POST.
006000*-----------------------------------------------------------------
006100 ENVIRONMENT DIVISION.
006200*-----------------------------------------------------------------
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.            IBM-370.
006500 OBJECT-COMPUTER.            IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*-----------------------------------------------------------------
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT  COA-POSTED-FILE-IN
007200             ASSIGN TO UT-S-COAPOST
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS IS WS-COA-POSTED-STATUS.
007500
007600     SELECT  TRANS-LEDGER-FILE-IN
007700             ASSIGN TO UT-S-TRNLDGR
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS IS WS-TRANS-LEDGER-STATUS.
008000
008100     SELECT  GENERAL-LEDGER-OUT
008200             ASSIGN TO UT-S-GLLEDGR
008300             ORGANIZATION IS LINE SEQUENTIAL.
008400
008500*-----------------------------------------------------------------
008600 DATA DIVISION.
008700*-----------------------------------------------------------------
008800 FILE SECTION.
008900*-----------------------------------------------------------------
009000* THE SAME CHART-OF-ACCOUNTS LAYOUT LEDGER-POST WRITES, READ BACK
009100* HERE WITH REAL ENDING BALANCES CARRIED IN CA-ACCOUNT-BALANCE.
009200* THE SEED COPY UNDER SAMPLEDATA IS NEVER READ BY THIS STEP - ONLY
009300* THE FILE LEDGER-POST LEFT BEHIND AT THE END OF THE POSTING RUN.
009400 FD  COA-POSTED-FILE-IN
009500     RECORD CONTAINS 50 CHARACTERS
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS COA-POSTED-RECORD.
009800 COPY "ChartAcctRecord.cpy" REPLACING ==CA-ACCOUNT-RECORD==
009900                                    BY ==COA-POSTED-RECORD==.
010000
010100* THE RETAINED COPY OF EVERY POSTED LINE, WRITTEN BY LEDGER-POST
010200* SO THIS STEP NEVER HAS TO RE-READ OR RE-VALIDATE TRANS-FILE-IN.
010300* EVERY LINE IN THIS FILE ALREADY PASSED POSTING-RULE ONCE - NO
010400* VALIDATION OF ANY KIND HAPPENS AGAINST IT HERE, ONLY SELECTION.
010500 FD  TRANS-LEDGER-FILE-IN
010600     RECORD CONTAINS 116 CHARACTERS
010700     LABEL RECORDS ARE STANDARD
010800     DATA RECORD IS TRANS-LEDGER-RECORD.
010900 01  TRANS-LEDGER-RECORD.
011000*    TEXT DATE, KEPT EXACTLY AS KEYED - TL-TXN-DATE-NUM IS THE
011100*    REDEFINITION USED WHEN A NUMERIC BREAKOUT IS NEEDED INSTEAD.
011200     05  TL-TXN-DATE                 PIC X(10).
011300     05  TL-TXN-DATE-NUM REDEFINES
011400         TL-TXN-DATE.
011500         10  TL-TXN-YEAR             PIC 9(04).
011600         10  FILLER                  PIC X(01).
011700         10  TL-TXN-MONTH            PIC 9(02).
011800         10  FILLER                  PIC X(01).
011900         10  TL-TXN-DAY              PIC 9(02).
012000     05  TL-TXN-DESCRIPTION          PIC X(40).
012100*    ACCOUNT NAMES, NOT NUMBERS - THE MATCH AGAINST THE CHART OF
012200*    ACCOUNTS TABLE BELOW IS DONE BY NAME, THE SAME AS LEDGER-
012300*    POST.
012400     05  TL-DEBIT-ACCOUNT            PIC X(25).
012500     05  TL-CREDIT-ACCOUNT           PIC X(25).
012600*    GL-0062 - SIGNED PICTURE, SIGN OVERPUNCHED ON THE LOW-ORDER
012700*    DIGIT.  ALWAYS POSITIVE IN PRACTICE - POSTING-RULE DECIDES
012800*    THE DIRECTION OF THE BALANCE CHANGE, NOT THE SIGN OF THIS
012900*    FIELD.
013000     05  TL-TXN-AMOUNT               PIC S9(09)V99.
013100     05  FILLER                      PIC X(05).
013200
013300* PRINT FILE FOR THE GENERAL LEDGER REPORT - ONE SECTION PER
013400* ACCOUNT, TITLE AND COLUMN HEADINGS THEN EVERY DETAIL LINE.
013500* A SINGLE UNFORMATTED PIC X(112) RECORD IS USED HERE RATHER THAN
013600* A GROUP OF PRINT-LINE 01-LEVELS - EACH WORKING-STORAGE LINE
013700* LAYOUT BELOW IS MOVED INTO IT WHOLE AT WRITE TIME.
013800 FD  GENERAL-LEDGER-OUT
013900     RECORD CONTAINS 112 CHARACTERS
014000     DATA RECORD IS GENERAL-LEDGER-LINE.
014100 01  GENERAL-LEDGER-LINE             PIC X(112).
014200
014300*-----------------------------------------------------------------
014400 WORKING-STORAGE SECTION.
014500*-----------------------------------------------------------------
014600*    ONE SECTION HEADING PER ACCOUNT.
014700*    ACCOUNT NUMBER IS EDITED WITH A LEADING-ZERO SUPPRESS
014800*    PICTURE - THIS SHOP'S 14 ACCOUNTS NEVER RUN PAST TWO DIGITS.
014900 01  GL-ACCOUNT-TITLE.
015000     05  FILLER                      PIC X(05) VALUE SPACES.
015100     05  FILLER                      PIC X(16)
015200                                      VALUE "ACCOUNT NUMBER  ".
015300     05  GLT-ACCT-NUMBER             PIC Z9.
015400     05  FILLER                      PIC X(03) VALUE SPACES.
015500     05  FILLER                      PIC X(09) VALUE "ACCOUNT: ".
015600     05  GLT-ACCT-NAME               PIC X(25).
015700     05  FILLER                      PIC X(02) VALUE SPACES.
015800     05  GLT-ACCT-TYPE               PIC X(10).
015900     05  FILLER                      PIC X(40) VALUE SPACES.
016000
016100*    COLUMN HEADINGS - REPEATED EVERY TIME A NEW PAGE STARTS.
016200*    SPACED TO LINE UP UNDER GL-DETAIL-LINE BELOW - IF THAT LINE
016300*    LAYOUT EVER CHANGES THIS ONE HAS TO BE RE-COLUMNED BY HAND.
016400 01  GL-COLUMN-HEADER.
016500     05  FILLER                      PIC X(05) VALUE SPACES.
016600     05  FILLER                      PIC X(10) VALUE "DATE".
016700     05  FILLER                      PIC X(02) VALUE SPACES.
016800     05  FILLER                      PIC X(40)
016900                                      VALUE "DESCRIPTION".
017000     05  FILLER                      PIC X(02) VALUE SPACES.
017100     05  FILLER                      PIC X(14) VALUE "DEBIT".
017200     05  FILLER                      PIC X(02) VALUE SPACES.
017300     05  FILLER                      PIC X(14) VALUE "CREDIT".
017400     05  FILLER                      PIC X(02) VALUE SPACES.
017500     05  FILLER                      PIC X(14) VALUE "BALANCE".
017600     05  FILLER                      PIC X(07) VALUE SPACES.
017700
017800*    ONE LINE PER TRANSACTION-LEDGER ENTRY THAT TOUCHES THE
017900*    ACCOUNT BEING PRINTED.
018000*    ONLY ONE OF GL-DEBIT-AMOUNT / GL-CREDIT-AMOUNT IS EVER
018100*    NON-ZERO ON A GIVEN LINE - THE OTHER SIDE IS FORCED TO ZERO
018200*    IN 5000-WRITE-LEDGER-DETAIL-LINE BELOW.
018300 01  GL-DETAIL-LINE.
018400     05  FILLER                      PIC X(05) VALUE SPACES.
018500     05  GL-DATE                     PIC X(10).
018600     05  GL-DATE-NUM REDEFINES
018700         GL-DATE.
018800         10  GL-YEAR                 PIC 9(04).
018900         10  FILLER                  PIC X(01).
019000         10  GL-MONTH                PIC 9(02).
019100         10  FILLER                  PIC X(01).
019200         10  GL-DAY                  PIC 9(02).
019300     05  FILLER                      PIC X(02) VALUE SPACES.
019400     05  GL-DESCRIPTION              PIC X(40).
019500     05  FILLER                      PIC X(02) VALUE SPACES.
019600     05  GL-DEBIT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99.
019700     05  FILLER                      PIC X(02) VALUE SPACES.
019800     05  GL-CREDIT-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99.
019900     05  FILLER                      PIC X(02) VALUE SPACES.
020000     05  GL-RUNNING-BALANCE          PIC -ZZZ,ZZZ,ZZ9.99.
020100     05  FILLER                      PIC X(06) VALUE SPACES.
020200
020300*    ENDING BALANCE FOR THE ACCOUNT - PRINTED UNDER THE LAST
020400*    DETAIL LINE OF EACH ACCOUNT'S SECTION.
020500*    SIGNED EDIT PICTURE - A CONTRA OR OVERDRAWN BALANCE PRINTS
020600*    WITH A LEADING MINUS RATHER THAN BEING FORCED POSITIVE.
020700 01  GL-ACCOUNT-FOOTER.
020800     05  FILLER                      PIC X(05) VALUE SPACES.
020900     05  FILLER                      PIC X(20) VALUE
021000                                      "ENDING BALANCE".
021100     05  FILLER                      PIC X(66) VALUE SPACES.
021200     05  GLF-ENDING-BALANCE          PIC -ZZZ,ZZZ,ZZ9.99.
021300     05  FILLER                      PIC X(06) VALUE SPACES.
021400
021500* END-OF-FILE SWITCHES FOR BOTH INPUT FILES, PLUS THE DEBIT/CREDIT
021600* INDICATOR CARRIED FOR THE LINE CURRENTLY BEING PRINTED.
021700* WS-DEBIT-SIDE-LINE-SW CARRIES TWO 88-LEVELS RATHER THAN ONE SO
021800* THE EVALUATE-STYLE IF IN 4000-PROCESS-ONE-LEDGER-LINE READS AS
021900* A PLAIN CONDITION NAME ON BOTH SIDES OF THE TEST.
022000 01  WS-GENERAL-LEDGER-SWITCHES.
022100     05  WS-TRANS-LEDGER-EOF-SW      PIC X(01) VALUE "N".
022200         88  TRANS-LEDGER-EOF                  VALUE "Y".
022300     05  WS-COA-POSTED-EOF-SW        PIC X(01) VALUE "N".
022400         88  COA-POSTED-EOF                    VALUE "Y".
022500     05  WS-DEBIT-SIDE-LINE-SW       PIC X(01) VALUE "N".
022600         88  LINE-IS-DEBIT-SIDE                VALUE "Y".
022700         88  LINE-IS-CREDIT-SIDE               VALUE "N".
022800     05  FILLER                      PIC X(02).
022900
023000* WS-PAGE-LINE-CTR IS KEPT AS A STANDALONE 77 - IT IS RESET WITH
023100* AN EXPLICIT MOVE ZERO AT EVERY ACCOUNT BREAK AND AT EVERY PAGE
023200* BREAK, NOT BY THE GROUP-LEVEL INITIALIZE BELOW.
023300 77  WS-PAGE-LINE-CTR                PIC S9(4) COMP VALUE ZERO.
023400* WS-COA-LOAD-IDX DOES DOUBLE DUTY - IT DRIVES THE TABLE-LOAD LOOP
023500* AND ALSO SUPPLIES THE NEXT TE-ACCT-NUMBER WHEN THE SEED FILE'S
023600* OWN NUMBERING IS NOT TRUSTED.
023700 01  WS-GENERAL-LEDGER-COUNTERS.
023800     05  WS-COA-READ-CTR             PIC S9(4) COMP VALUE ZERO.
023900     05  WS-COA-LOAD-IDX             PIC S9(4) COMP VALUE ZERO.
024000     05  WS-ACCOUNT-DETAIL-CTR       PIC S9(4) COMP VALUE ZERO.
024100     05  FILLER                      PIC X(02).
024200
024300* VSAM/QSAM-STYLE TWO-BYTE STATUS CODES CHECKED AFTER EACH OPEN.
024400* ONLY THE COA-POSTED OPEN IS ACTUALLY TESTED (GL-0058) - THE
024500* TRANS-LEDGER STATUS BYTE IS CAPTURED FOR CONSISTENCY WITH
024600* LEDGER-POST'S COPYBOOK BUT IS NOT INSPECTED BY THIS PROGRAM.
024700 01  WS-FILE-STATUS-CODES.
024800     05  WS-COA-POSTED-STATUS        PIC X(02).
024900     05  WS-TRANS-LEDGER-STATUS      PIC X(02).
025000     05  FILLER                      PIC X(02).
025100
025200* RESEEDED TO ZERO AT THE TOP OF EVERY ACCOUNT'S SECTION - CARRIED
025300* DOWN THE PAGE ONE POSTING-RULE CALL AT A TIME.
025400* WS-RUNNING-BALANCE-ALT REDEFINES THE SAME STORAGE WITHOUT THE
025500* DECIMAL POINT - USED ONLY IF THIS FIELD IS EVER PASSED TO A
025600* WHOLE-DOLLAR EXTRACT ROUTINE, THE WAY LEDGER-POST'S IS.
025700 01  WS-RUNNING-BALANCE-AREA.
025800     05  WS-RUNNING-BALANCE          PIC S9(9)V99 VALUE ZERO.
025900     05  WS-RUNNING-BALANCE-ALT REDEFINES
026000         WS-RUNNING-BALANCE          PIC S9(11).
026100     05  FILLER                      PIC X(02).
026200
026300*    IN-MEMORY CHART OF ACCOUNTS - SEE COPYBOOKS/CHARTACCTTABLE.
026400*    LOADED ONCE AT THE START OF THE RUN BY 3000-LOAD-CHART-OF-
026500*    ACCOUNTS AND NEVER REWRITTEN - THIS STEP ONLY READS BALANCES,
026600*    IT DOES NOT POST TO THEM.
026700 COPY "ChartAcctTable.cpy".
026800
026900*    CALL PARAMETERS FOR THE POSTING-RULE SUBPROGRAM - SEE
027000*    COPYBOOKS/POSTINGRULELINK.CPY.
027100*    THE SAME LINKAGE AREA LEDGER-POST BUILDS - RESULTS ARE NEVER
027200*    WRITTEN BACK TO THE CHART OF ACCOUNTS TABLE FROM HERE, ONLY
027300*    CARRIED FORWARD IN WS-RUNNING-BALANCE.
027400 COPY "PostingRuleLink.cpy".
027500
027600*-----------------------------------------------------------------
027700 PROCEDURE                   DIVISION.
027800*-----------------------------------------------------------------
027900* MAIN PROCEDURE
028000*-----------------------------------------------------------------
028100* DRIVES THE WHOLE RUN OFF THE CHART-OF-ACCOUNTS TABLE COUNT -
028200* WS-COA-ENTRY-COUNT IS SET FROM THE 14-ACCOUNT SEED, NOT FROM
028300* WHATEVER COA-POSTED-FILE-IN HAPPENS TO CONTAIN THIS RUN.
028400 1000-GENERAL-LEDGER-MAIN.
028500     PERFORM 2000-INITIATE-GENERAL-LEDGER.
028600     PERFORM 2000-PRINT-GENERAL-LEDGER
028700         VARYING TE-IDX FROM 1 BY 1
028800         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
028900     PERFORM 2000-TERMINATE-GENERAL-LEDGER.
029000
029100     STOP RUN.
029200
029300*-----------------------------------------------------------------
029400* OPEN THE POSTED CHART OF ACCOUNTS, LOAD IT INTO THE TABLE,
029500* CLOSE IT, THEN OPEN THE REPORT FILE.
029600* THE FIVE SUB-STEPS RUN IN THIS EXACT ORDER EVERY TIME - THE
029700* TABLE MUST BE COMPLETE BEFORE 2000-PRINT-GENERAL-LEDGER STARTS
029800* VARYING TE-IDX OVER IT.
029900*-----------------------------------------------------------------
030000 2000-INITIATE-GENERAL-LEDGER.
030100     PERFORM 3000-INITIALIZE-SWITCHES-AND-COUNTERS.
030200     PERFORM 3000-OPEN-COA-POSTED-FILE.
030300     PERFORM 3000-LOAD-CHART-OF-ACCOUNTS
030400         THRU 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
030500     PERFORM 3000-CLOSE-COA-POSTED-FILE.
030600     PERFORM 3000-OPEN-REPORT-FILE.
030700
030800*-----------------------------------------------------------------
030900* ONE PASS OF THIS PARAGRAPH PRINTS ONE COMPLETE ACCOUNT SECTION
031000* OF THE GENERAL LEDGER - TITLE, COLUMN HEADINGS, EVERY POSTED
031100* LINE THAT TOUCHES THE ACCOUNT, AND THE ENDING BALANCE.
031200* CALLED ONCE PER TABLE ENTRY BY THE VARYING CLAUSE IN
031300* 1000-GENERAL-LEDGER-MAIN - TE-IDX IS ALREADY POSITIONED BEFORE
031400* THIS PARAGRAPH IS ENTERED.
031500*-----------------------------------------------------------------
031600 2000-PRINT-GENERAL-LEDGER.
031700     PERFORM 3000-BUILD-LEDGER-FOR-ACCOUNT
031800         THRU 3000-BUILD-LEDGER-FOR-ACCOUNT-EXIT.
031900
032000*-----------------------------------------------------------------
032100* END-OF-JOB MESSAGE GOES TO THE CONSOLE, NOT THE PRINT FILE -
032200* OPERATIONS CHECKS THIS COUNT AGAINST THE CHART OF ACCOUNTS
032300* SEED COUNT BEFORE RELEASING THE REPORT.
032400 2000-TERMINATE-GENERAL-LEDGER.
032500     PERFORM 3000-CLOSE-REPORT-FILE.
032600     DISPLAY "GENERAL-LEDGER COMPLETE - " WS-COA-ENTRY-COUNT
032700             " ACCOUNTS PRINTED.".
032800
032900*-----------------------------------------------------------------
033000* RESET FOR THE RUN - WS-COA-ENTRY-COUNT AND WS-COA-LOAD-IDX ARE
033100* SET EXPLICITLY, NOT LEFT TO WHATEVER INITIALIZE WOULD GIVE THEM.
033200* INITIALIZE ALONE WOULD ZERO WS-COA-ENTRY-COUNT AND SET
033300* WS-COA-LOAD-IDX TO ZERO, NEITHER OF WHICH IS WHAT THE TABLE-
033400* LOAD LOOP BELOW EXPECTS TO FIND.
033500 3000-INITIALIZE-SWITCHES-AND-COUNTERS.
033600     INITIALIZE WS-GENERAL-LEDGER-SWITCHES
033700                WS-GENERAL-LEDGER-COUNTERS
033800                WS-CHART-OF-ACCOUNTS-TABLE
033900                LS-POSTING-RULE-PARMS.
034000     MOVE +14 TO WS-COA-ENTRY-COUNT.
034100     MOVE +1  TO WS-COA-LOAD-IDX.
034200
034300*-----------------------------------------------------------------
034400* GL-0058 - STOPS THE RUN COLD IF LEDGER-POST'S OUTPUT FILE IS
034500* MISSING, RATHER THAN PRINTING A GENERAL LEDGER WITH NO
034600* ACCOUNTS ON IT.
034700 3000-OPEN-COA-POSTED-FILE.
034800     OPEN INPUT COA-POSTED-FILE-IN.
034900     IF  WS-COA-POSTED-STATUS NOT = "00"
035000         DISPLAY "GENERAL-LEDGER - COA-POSTED-FILE-IN OPEN "
035100                 "FAILED - STATUS " WS-COA-POSTED-STATUS
035200         STOP RUN
035300     END-IF.
035400
035500*-----------------------------------------------------------------
035600* READ-AHEAD STYLE LOOP - ONE READ BEFORE THE PERFORM UNTIL, THEN
035700* EACH TABLE-BUILD PASS READS THE NEXT RECORD FOR ITSELF.
035800 3000-LOAD-CHART-OF-ACCOUNTS.
035900     PERFORM 4000-READ-COA-POSTED-FILE-IN.
036000     PERFORM 4000-BUILD-COA-TABLE-ENTRY UNTIL COA-POSTED-EOF.
036100 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
036200     EXIT.
036300
036400*-----------------------------------------------------------------
036500* ONE FILE, ONE CLOSE - NOTHING ELSE READS COA-POSTED-FILE-IN
036600* AFTER THE TABLE IS BUILT.
036700* NO FILE-STATUS CHECK ON THE CLOSE - GL-0058 ONLY COVERS THE
036800* OPEN, WHICH IS WHERE THE AUDIT FINDING WAS RAISED.
036900 3000-CLOSE-COA-POSTED-FILE.
037000     CLOSE COA-POSTED-FILE-IN.
037100
037200*-----------------------------------------------------------------
037300* OPENED ONCE FOR THE WHOLE RUN - ALL 14 ACCOUNTS' PAGES GO TO
037400* THE SAME PRINT FILE.
037500* NO FILE-STATUS CHECK HERE EITHER - AN OUTPUT-FILE OPEN FAILURE
037600* ON THIS STEP HAS NEVER BEEN SEEN IN PRODUCTION.
037700 3000-OPEN-REPORT-FILE.
037800     OPEN OUTPUT GENERAL-LEDGER-OUT.
037900
038000*-----------------------------------------------------------------
038100* CLOSED ONCE, AFTER THE LAST ACCOUNT'S FOOTER IS WRITTEN.
038200*
038300* NO FILE-STATUS CHECK - IF THE FILE WON'T CLOSE, THE OPERATING
038400* SYSTEM WILL SAY SO LOUDLY ENOUGH ON ITS OWN.
038500 3000-CLOSE-REPORT-FILE.
038600     CLOSE GENERAL-LEDGER-OUT.
038700
038800* RESEED THE RUNNING BALANCE TO ZERO, PRINT THE ACCOUNT'S TITLE
038900* AND COLUMN HEADINGS, RE-READ TRANSACTION-LEDGER FROM THE TOP
039000* PICKING UP EVERY LINE THAT NAMES THIS ACCOUNT ON EITHER SIDE,
039100* THEN PRINT THE ENDING BALANCE.
039200* THIS IS THE PARAGRAPH BATCH FLOW STEP 3 (GENERAL LEDGER PER
039300* ACCOUNT) DESCRIBES - IT IS PERFORMED ONCE FOR EACH OF THE 14
039400* ROWS IN WS-CHART-OF-ACCOUNTS-TABLE, IN TABLE ORDER.
039500*-----------------------------------------------------------------
039600 3000-BUILD-LEDGER-FOR-ACCOUNT.
039700     MOVE ZERO TO WS-RUNNING-BALANCE.
039800     MOVE ZERO TO WS-ACCOUNT-DETAIL-CTR.
039900     MOVE ZERO TO WS-PAGE-LINE-CTR.
040000     PERFORM 4000-PRINT-ACCOUNT-TITLE.
040100     PERFORM 4000-PRINT-COLUMN-HEADER.
040200     PERFORM 4000-OPEN-TRANS-LEDGER-FILE.
040300     PERFORM 4000-READ-TRANS-LEDGER-FILE.
040400     PERFORM 4000-PROCESS-ONE-LEDGER-LINE UNTIL TRANS-LEDGER-EOF.
040500     PERFORM 4000-CLOSE-TRANS-LEDGER-FILE.
040600     PERFORM 4000-PRINT-ACCOUNT-FOOTER.
040700 3000-BUILD-LEDGER-FOR-ACCOUNT-EXIT.
040800     EXIT.
040900
041000*-----------------------------------------------------------------
041100* PLAIN SEQUENTIAL READ - NO KEY, NO RECORD LOCK, SINCE THIS FILE
041200* IS ONLY EVER READ, NEVER UPDATED, BY THIS PROGRAM.
041300 4000-READ-COA-POSTED-FILE-IN.
041400     READ COA-POSTED-FILE-IN
041500             AT END      SET COA-POSTED-EOF TO TRUE
041600             NOT AT END  ADD 1 TO WS-COA-READ-CTR
041700     END-READ.
041800
041900*-----------------------------------------------------------------
042000* SAME TABLE SHAPE AS LEDGER-POST'S OWN LOAD PARAGRAPH, BUT THE
042100* BALANCE COLUMN IS MOVED IN AS-IS RATHER THAN FORCED TO ZERO.
042200* SEE GL-0063 IN THE CHANGE LOG ABOVE - THIS PARAGRAPH AND
042300* 4000-READ-COA-POSTED-FILE-IN WERE TANGLED TOGETHER AT ONE POINT
042400* AND HAVE SINCE BEEN VERIFIED AGAINST BALANCE-SHEET'S COPY.
042500 4000-BUILD-COA-TABLE-ENTRY.
042600     SET TE-IDX TO WS-COA-LOAD-IDX.
042700     MOVE WS-COA-LOAD-IDX TO TE-ACCT-NUMBER (TE-IDX).
042800     MOVE CA-ACCOUNT-NAME OF COA-POSTED-RECORD
042900                                       TO TE-ACCT-NAME (TE-IDX).
043000     MOVE CA-ACCOUNT-TYPE OF COA-POSTED-RECORD
043100                                       TO TE-ACCT-TYPE (TE-IDX).
043200     MOVE CA-ACCOUNT-BALANCE OF COA-POSTED-RECORD
043300                                 TO TE-ACCT-BALANCE (TE-IDX).
043400     ADD 1 TO WS-COA-LOAD-IDX.
043500     PERFORM 4000-READ-COA-POSTED-FILE-IN.
043600
043700*-----------------------------------------------------------------
043800* ONE TITLE LINE PER ACCOUNT, TOP OF A NEW PAGE EVERY TIME.
043900*
044000* AFTER ADVANCING PAGE FORCES THE CARRIAGE-CONTROL SKIP-TO-
044100* CHANNEL-1 BYTE - EVERY ACCOUNT STARTS ITS OWN PAGE.
044200 4000-PRINT-ACCOUNT-TITLE.
044300     MOVE TE-ACCT-NUMBER (TE-IDX)    TO GLT-ACCT-NUMBER.
044400     MOVE TE-ACCT-NAME (TE-IDX)      TO GLT-ACCT-NAME.
044500     MOVE TE-ACCT-TYPE (TE-IDX)      TO GLT-ACCT-TYPE.
044600     WRITE GENERAL-LEDGER-LINE FROM GL-ACCOUNT-TITLE
044700             AFTER ADVANCING PAGE.
044800
044900*-----------------------------------------------------------------
045000* ALSO RE-PRINTED BY 5000-WRITE-LEDGER-DETAIL-LINE WHENEVER AN
045100* ACCOUNT'S DETAIL RUNS PAST 50 LINES ON A PAGE.
045200* THE 50-LINE THRESHOLD IS TESTED IN 5000-WRITE-LEDGER-DETAIL-
045300* LINE, NOT HERE - THIS PARAGRAPH JUST DOES THE ACTUAL WRITE
045400* AND RESET.
045500 4000-PRINT-COLUMN-HEADER.
045600     WRITE GENERAL-LEDGER-LINE FROM GL-COLUMN-HEADER
045700             AFTER ADVANCING 2 LINES.
045800     MOVE ZERO TO WS-PAGE-LINE-CTR.
045900
046000*-----------------------------------------------------------------
046100* REOPENED FROM THE TOP FOR EVERY ACCOUNT - TRANS-LEDGER-FILE-IN
046200* IS READ ONCE PER ACCOUNT, NOT ONCE FOR THE WHOLE RUN.
046300* FOURTEEN OPENS AND FOURTEEN CLOSES PER RUN - ACCEPTABLE FOR A
046400* FILE THIS SIZE, AND SIMPLER THAN TRACKING A REWIND POSITION.
046500 4000-OPEN-TRANS-LEDGER-FILE.
046600     MOVE "N" TO WS-TRANS-LEDGER-EOF-SW.
046700     OPEN INPUT TRANS-LEDGER-FILE-IN.
046800
046900*-----------------------------------------------------------------
047000* NO READ COUNTER HERE - THE TOTALS DISPLAYED AT END OF JOB ARE
047100* KEPT BY LEDGER-POST, NOT RECOMPUTED IN THIS STEP.
047200* EVERY RECORD IN THE FILE IS READ, WHETHER OR NOT IT TOUCHES THE
047300* ACCOUNT CURRENTLY BEING PRINTED - THE FILTER HAPPENS IN
047400* 4000-PROCESS-ONE-LEDGER-LINE, NOT AT READ TIME.
047500 4000-READ-TRANS-LEDGER-FILE.
047600     READ TRANS-LEDGER-FILE-IN
047700             AT END      SET TRANS-LEDGER-EOF TO TRUE
047800     END-READ.
047900
048000*-----------------------------------------------------------------
048100* A TRANSACTION-LEDGER LINE MAY TOUCH THE ACCOUNT ON THE DEBIT
048200* SIDE, THE CREDIT SIDE, OR NOT AT ALL - IT NEVER TOUCHES BOTH,
048300* SINCE A TRANSACTION IS NEVER POSTED TO THE SAME ACCOUNT TWICE.
048400* THE NESTED IF, NOT AN EVALUATE, IS DELIBERATE - THIS SHOP'S
048500* STYLE PREDATES EVALUATE ON MOST OF ITS BATCH PROGRAMS.
048600*-----------------------------------------------------------------
048700 4000-PROCESS-ONE-LEDGER-LINE.
048800     IF  TL-DEBIT-ACCOUNT = TE-ACCT-NAME (TE-IDX)
048900         SET LINE-IS-DEBIT-SIDE TO TRUE
049000         PERFORM 5000-APPLY-LEDGER-LINE-POSTING
049100         PERFORM 5000-WRITE-LEDGER-DETAIL-LINE
049200     ELSE
049300         IF  TL-CREDIT-ACCOUNT = TE-ACCT-NAME (TE-IDX)
049400             SET LINE-IS-CREDIT-SIDE TO TRUE
049500             PERFORM 5000-APPLY-LEDGER-LINE-POSTING
049600             PERFORM 5000-WRITE-LEDGER-DETAIL-LINE
049700         END-IF
049800     END-IF.
049900     PERFORM 4000-READ-TRANS-LEDGER-FILE.
050000
050100*-----------------------------------------------------------------
050200* CLOSED AND REOPENED FOR EACH OF THE 14 ACCOUNTS IN TURN.
050300*
050400* LINE SEQUENTIAL ORGANIZATION MAKES THE REPEATED OPEN/CLOSE
050500* CHEAP - THERE IS NO INDEX OR CATALOG ENTRY TO REBUILD.
050600 4000-CLOSE-TRANS-LEDGER-FILE.
050700     CLOSE TRANS-LEDGER-FILE-IN.
050800
050900*-----------------------------------------------------------------
051000* CLOSED TRANS-LEDGER-FILE-IN LEAVES THE RUNNING BALANCE AS THE
051100* SAME FIGURE POSTING-RULE COMPUTED - NOTHING IS RECOMPUTED HERE.
051200*
051300* IF THE ACCOUNT HAD NO DETAIL LINES AT ALL THIS RUN, THE FOOTER
051400* STILL PRINTS - WITH WHATEVER BALANCE THE SEED FILE CARRIED.
051500 4000-PRINT-ACCOUNT-FOOTER.
051600     MOVE WS-RUNNING-BALANCE TO GLF-ENDING-BALANCE.
051700     WRITE GENERAL-LEDGER-LINE FROM GL-ACCOUNT-FOOTER
051800             AFTER ADVANCING 2 LINES.
051900
052000*-----------------------------------------------------------------
052100* REPLAYS THE SAME POSTING-RULE CALL LEDGER-POST MADE, SO THE
052200* RUNNING BALANCE PRINTED HERE MATCHES THE POSTED BALANCE EXACTLY.
052300 5000-APPLY-LEDGER-LINE-POSTING.
052400     MOVE TE-ACCT-TYPE (TE-IDX)      TO LS-ACCOUNT-TYPE.
052500     IF  LINE-IS-DEBIT-SIDE
052600         SET LS-IS-DEBIT-SIDE  TO TRUE
052700     ELSE
052800         SET LS-IS-CREDIT-SIDE TO TRUE
052900     END-IF.
053000     MOVE WS-RUNNING-BALANCE          TO LS-STARTING-BALANCE.
053100     MOVE TL-TXN-AMOUNT               TO LS-POSTING-AMOUNT.
053200     CALL "POSTING-RULE" USING LS-POSTING-RULE-PARMS.
053300     MOVE LS-RESULTING-BALANCE TO WS-RUNNING-BALANCE.
053400
053500*-----------------------------------------------------------------
053600* THE PAGE-BREAK CHECK RUNS BEFORE THE MOVES, NOT AFTER, SO A
053700* REPEATED COLUMN HEADER NEVER SEPARATES A DEBIT LINE FROM ITS
053800* MATCHING CREDIT LINE ON THE SAME TRANSACTION.
053900 5000-WRITE-LEDGER-DETAIL-LINE.
054000     IF  WS-PAGE-LINE-CTR > 50
054100         PERFORM 4000-PRINT-COLUMN-HEADER
054200     END-IF.
054300     MOVE TL-TXN-DATE            TO GL-DATE.
054400     MOVE TL-TXN-DESCRIPTION     TO GL-DESCRIPTION.
054500     IF  LINE-IS-DEBIT-SIDE
054600         MOVE TL-TXN-AMOUNT      TO GL-DEBIT-AMOUNT
054700         MOVE ZERO               TO GL-CREDIT-AMOUNT
054800     ELSE
054900         MOVE ZERO               TO GL-DEBIT-AMOUNT
055000         MOVE TL-TXN-AMOUNT      TO GL-CREDIT-AMOUNT
055100     END-IF.
055200     MOVE WS-RUNNING-BALANCE     TO GL-RUNNING-BALANCE.
055300     WRITE GENERAL-LEDGER-LINE FROM GL-DETAIL-LINE
055400             AFTER ADVANCING 1 LINES.
055500     ADD 1 TO WS-ACCOUNT-DETAIL-CTR.
055600     ADD 1 TO WS-PAGE-LINE-CTR.
055700
