000100*-----------------------------------------------------------------
000200* CHARTACCTRECORD.CPY
000300* CHART OF ACCOUNTS MASTER RECORD - ONE ENTRY PER LEDGER ACCOUNT.
000400* SHARED BY LEDGERPOST (SEED-FILE INPUT / COA-POSTED OUTPUT) AND
000500* BY GENERALLEDGER AND BALANCESHEET (COA-POSTED INPUT), SO THE
000600* THREE PROGRAMS NEVER DISAGREE ON THE LAYOUT OF THIS FILE.
000700*-----------------------------------------------------------------
000800* 09/14/92 RPB GL-0021 ORIGINAL COPYBOOK - PULLED THE RECORD OUT
000900*                      OF LEDGER-POST WHEN THE COA SEED FILE
001000*                      WAS EXTERNALIZED, SO GENERAL-LEDGER AND
001100*                      BALANCE-SHEET COULD READ THE SAME LAYOUT.
001200* 01/06/99 EC  GL-0044 Y2K REVIEW - NO DATE FIELDS ON THIS
001300*                      RECORD, NO CHANGE REQUIRED.
001400*-----------------------------------------------------------------
001500 01  CA-ACCOUNT-RECORD.
001600     05  CA-ACCOUNT-NAME             PIC X(25).
001700     05  CA-ACCOUNT-TYPE             PIC X(10).
001800         88  CA-TYPE-ASSET                    VALUE "ASSET".
001900         88  CA-TYPE-LIABILITY                VALUE "LIABILITY".
002000         88  CA-TYPE-EQUITY                   VALUE "EQUITY".
002100         88  CA-TYPE-INCOME                    VALUE "INCOME".
002200         88  CA-TYPE-EXPENSE                   VALUE "EXPENSE".
002300     05  CA-ACCOUNT-BALANCE          PIC S9(9)V99.
002400     05  CA-ACCT-BALANCE-ALT REDEFINES
002500         CA-ACCOUNT-BALANCE          PIC S9(11).
002600     05  FILLER                      PIC X(04) VALUE SPACES.
