000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 GENERAL-LEDGER.
000400 AUTHOR.                     J. HARTLEY.
000500 INSTALLATION.               GENERAL LEDGER SYSTEMS.
000600 DATE-WRITTEN.               MAY 2, 1988.
000700 DATE-COMPILED.
000800 SECURITY.                   NONE.
000900*-----------------------------------------------------------------
001000* GENERAL-LEDGER IS THE SECOND STEP OF THE NIGHTLY RUN.  IT READS
001100* THE POSTED CHART OF ACCOUNTS CARRIED FORWARD BY LEDGER-POST AND
001200* PRINTS ONE SECTION OF THE GENERAL LEDGER REPORT PER ACCOUNT, IN
001300* CHART-OF-ACCOUNTS ORDER.  FOR EACH ACCOUNT THE RETAINED
001400* TRANSACTION-LEDGER FILE IS RE-READ FROM THE TOP, EVERY LINE
001500* TOUCHING THAT ACCOUNT IS PRINTED, AND A RUNNING BALANCE IS
001600* CARRIED DOWN THE PAGE USING THE SAME POSTING-RULE SUBPROGRAM
001700* LEDGER-POST USES - THE RULE ITSELF NEVER APPEARS TWICE.
001800*-----------------------------------------------------------------
001900* C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* 05/02/88 JH  GL-0006 ORIGINAL PROGRAM.  RE-READS THE RETAINED
002200*                      TRANSACTION-LEDGER FILE ONCE PER ACCOUNT -
002300*                      SEE LEDGER-POST GL-0006 FOR WHY THAT FILE
002400*                      EXISTS INSTEAD OF THE RAW TRANSACTION FILE.
002500* 02/03/89 RPB GL-0010 ADDED PAGE-BREAK LOGIC - LEDGER PAGES WERE
002600*                      RUNNING TOGETHER ON ACCOUNTS WITH A LOT OF
002700*                      ACTIVITY.
002800* 06/22/91 RPB GL-0018 SEE POSTING-RULE GL-0018 - CREDIT-NORMAL
002900*                      CORRECTION FLOWS THROUGH THE CALL.
003000* 09/14/92 RPB GL-0022 SWITCHED FROM THE OLD HARD-CODED CHART OF
003100*                      ACCOUNTS TABLE TO THE COA-POSTED FILE
003200*                      WRITTEN BY LEDGER-POST GL-0021.
003300* 11/09/93 RPB GL-0025 SEE POSTING-RULE GL-0025 - ROUNDED CLAUSE.
003400* 04/17/96 CST GL-0033 RECOMPILED UNDER NEW SHOP STANDARDS
003500*                      COPYBOOK NAMING - NO LOGIC CHANGE.
003600* 01/06/99 EC  GL-0044 YEAR 2000 REVIEW COMPLETED.  DATE FIELDS
003700*                      ARE PASSED THROUGH FROM TRANSACTION-LEDGER
003800*                      UNCHANGED - NO WINDOWING LOGIC EXISTS
003900*                      HERE.  CERTIFIED Y2K COMPLIANT - EC.
004000* 07/30/01 DKM GL-0051 ADDED SECURITY AND INSTALLATION
004100*                      PARAGRAPHS TO MEET NEW DOCUMENTATION STD.
004200* 03/11/04 RT  GL-0058 FILE STATUS CHECKING ADDED ON THE
004300*                      COA-POSTED FILE PER AUDIT FINDING 04-07.
004400*-----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.            IBM-370.
004900 OBJECT-COMPUTER.            IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT  COA-POSTED-FILE-IN
005600             ASSIGN TO UT-S-COAPOST
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS IS WS-COA-POSTED-STATUS.
005900
006000     SELECT  TRANS-LEDGER-FILE-IN
006100             ASSIGN TO UT-S-TRNLDGR
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS WS-TRANS-LEDGER-STATUS.
006400
006500     SELECT  GENERAL-LEDGER-OUT
006600             ASSIGN TO UT-S-GLLEDGR
006700             ORGANIZATION IS LINE SEQUENTIAL.
006800
006900*-----------------------------------------------------------------
007000 DATA DIVISION.
007100*-----------------------------------------------------------------
007200 FILE SECTION.
007300*-----------------------------------------------------------------
007400 FD  COA-POSTED-FILE-IN
007500     RECORD CONTAINS 50 CHARACTERS
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS COA-POSTED-RECORD.
007800 COPY "ChartAcctRecord.cpy" REPLACING ==CA-ACCOUNT-RECORD==
007900                                    BY ==COA-POSTED-RECORD==.
008000
008100 FD  TRANS-LEDGER-FILE-IN
008200     RECORD CONTAINS 116 CHARACTERS
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS TRANS-LEDGER-RECORD.
008500 01  TRANS-LEDGER-RECORD.
008600     05  TL-TXN-DATE                 PIC X(10).
008700     05  TL-TXN-DATE-NUM REDEFINES
008800         TL-TXN-DATE.
008900         10  TL-TXN-YEAR             PIC 9(04).
009000         10  FILLER                  PIC X(01).
009100         10  TL-TXN-MONTH            PIC 9(02).
009200         10  FILLER                  PIC X(01).
009300         10  TL-TXN-DAY              PIC 9(02).
009400     05  TL-TXN-DESCRIPTION          PIC X(40).
009500     05  TL-DEBIT-ACCOUNT            PIC X(25).
009600     05  TL-CREDIT-ACCOUNT           PIC X(25).
009700     05  TL-TXN-AMOUNT               PIC S9(09)V99.
009800     05  FILLER                      PIC X(05).
009900
010000 FD  GENERAL-LEDGER-OUT
010100     RECORD CONTAINS 112 CHARACTERS
010200     DATA RECORD IS GENERAL-LEDGER-LINE.
010300 01  GENERAL-LEDGER-LINE             PIC X(112).
010400
010500*-----------------------------------------------------------------
010600 WORKING-STORAGE SECTION.
010700*-----------------------------------------------------------------
010800*    ONE SECTION HEADING PER ACCOUNT.
010900 01  GL-ACCOUNT-TITLE.
011000     05  FILLER                      PIC X(05) VALUE SPACES.
011100     05  FILLER                      PIC X(16)
011200                                      VALUE "ACCOUNT NUMBER  ".
011300     05  GLT-ACCT-NUMBER             PIC Z9.
011400     05  FILLER                      PIC X(03) VALUE SPACES.
011500     05  FILLER                      PIC X(09) VALUE "ACCOUNT: ".
011600     05  GLT-ACCT-NAME               PIC X(25).
011700     05  FILLER                      PIC X(02) VALUE SPACES.
011800     05  GLT-ACCT-TYPE               PIC X(10).
011900     05  FILLER                      PIC X(40) VALUE SPACES.
012000
012100*    COLUMN HEADINGS - REPEATED EVERY TIME A NEW PAGE STARTS.
012200 01  GL-COLUMN-HEADER.
012300     05  FILLER                      PIC X(05) VALUE SPACES.
012400     05  FILLER                      PIC X(10) VALUE "DATE".
012500     05  FILLER                      PIC X(02) VALUE SPACES.
012600     05  FILLER                      PIC X(40)
012700                                      VALUE "DESCRIPTION".
012800     05  FILLER                      PIC X(02) VALUE SPACES.
012900     05  FILLER                      PIC X(14) VALUE "DEBIT".
013000     05  FILLER                      PIC X(02) VALUE SPACES.
013100     05  FILLER                      PIC X(14) VALUE "CREDIT".
013200     05  FILLER                      PIC X(02) VALUE SPACES.
013300     05  FILLER                      PIC X(14) VALUE "BALANCE".
013400     05  FILLER                      PIC X(07) VALUE SPACES.
013500
013600*    ONE LINE PER TRANSACTION-LEDGER ENTRY THAT TOUCHES THE
013700*    ACCOUNT BEING PRINTED.
013800 01  GL-DETAIL-LINE.
013900     05  FILLER                      PIC X(05) VALUE SPACES.
014000     05  GL-DATE                     PIC X(10).
014100     05  GL-DATE-NUM REDEFINES
014200         GL-DATE.
014300         10  GL-YEAR                 PIC 9(04).
014400         10  FILLER                  PIC X(01).
014500         10  GL-MONTH                PIC 9(02).
014600         10  FILLER                  PIC X(01).
014700         10  GL-DAY                  PIC 9(02).
014800     05  FILLER                      PIC X(02) VALUE SPACES.
014900     05  GL-DESCRIPTION              PIC X(40).
015000     05  FILLER                      PIC X(02) VALUE SPACES.
015100     05  GL-DEBIT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99.
015200     05  FILLER                      PIC X(02) VALUE SPACES.
015300     05  GL-CREDIT-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99.
015400     05  FILLER                      PIC X(02) VALUE SPACES.
015500     05  GL-RUNNING-BALANCE          PIC -ZZZ,ZZZ,ZZ9.99.
015600     05  FILLER                      PIC X(06) VALUE SPACES.
015700
015800*    ENDING BALANCE FOR THE ACCOUNT - PRINTED UNDER THE LAST
015900*    DETAIL LINE OF EACH ACCOUNT'S SECTION.
016000 01  GL-ACCOUNT-FOOTER.
016100     05  FILLER                      PIC X(05) VALUE SPACES.
016200     05  FILLER                      PIC X(20) VALUE
016300                                      "ENDING BALANCE".
016400     05  FILLER                      PIC X(66) VALUE SPACES.
016500     05  GLF-ENDING-BALANCE          PIC -ZZZ,ZZZ,ZZ9.99.
016600     05  FILLER                      PIC X(06) VALUE SPACES.
016700
016800 01  WS-GENERAL-LEDGER-SWITCHES.
016900     05  WS-TRANS-LEDGER-EOF-SW      PIC X(01) VALUE "N".
017000         88  TRANS-LEDGER-EOF                  VALUE "Y".
017100     05  WS-COA-POSTED-EOF-SW        PIC X(01) VALUE "N".
017200         88  COA-POSTED-EOF                    VALUE "Y".
017300     05  WS-DEBIT-SIDE-LINE-SW       PIC X(01) VALUE "N".
017400         88  LINE-IS-DEBIT-SIDE                VALUE "Y".
017500         88  LINE-IS-CREDIT-SIDE               VALUE "N".
017600     05  FILLER                      PIC X(02).
017700
017800* WS-PAGE-LINE-CTR IS KEPT AS A STANDALONE 77 - IT IS RESET WITH
017900* AN EXPLICIT MOVE ZERO AT EVERY ACCOUNT BREAK AND AT EVERY PAGE
018000* BREAK, NOT BY THE GROUP-LEVEL INITIALIZE BELOW.
018100 77  WS-PAGE-LINE-CTR                PIC S9(4) COMP VALUE ZERO.
018200 01  WS-GENERAL-LEDGER-COUNTERS.
018300     05  WS-COA-READ-CTR             PIC S9(4) COMP VALUE ZERO.
018400     05  WS-COA-LOAD-IDX             PIC S9(4) COMP VALUE ZERO.
018500     05  WS-ACCOUNT-DETAIL-CTR       PIC S9(4) COMP VALUE ZERO.
018600     05  FILLER                      PIC X(02).
018700
018800 01  WS-FILE-STATUS-CODES.
018900     05  WS-COA-POSTED-STATUS        PIC X(02).
019000     05  WS-TRANS-LEDGER-STATUS      PIC X(02).
019100     05  FILLER                      PIC X(02).
019200
019300 01  WS-RUNNING-BALANCE-AREA.
019400     05  WS-RUNNING-BALANCE          PIC S9(9)V99 VALUE ZERO.
019500     05  WS-RUNNING-BALANCE-ALT REDEFINES
019600         WS-RUNNING-BALANCE          PIC S9(11).
019700     05  FILLER                      PIC X(02).
019800
019900*    IN-MEMORY CHART OF ACCOUNTS - SEE COPYBOOKS/CHARTACCTTABLE.
020000 COPY "ChartAcctTable.cpy".
020100
020200*    CALL PARAMETERS FOR THE POSTING-RULE SUBPROGRAM - SEE
020300*    COPYBOOKS/POSTINGRULELINK.CPY.
020400 COPY "PostingRuleLink.cpy".
020500
020600*-----------------------------------------------------------------
020700 PROCEDURE                   DIVISION.
020800*-----------------------------------------------------------------
020900* MAIN PROCEDURE
021000*-----------------------------------------------------------------
021100 1000-GENERAL-LEDGER-MAIN.
021200     PERFORM 2000-INITIATE-GENERAL-LEDGER.
021300     PERFORM 2000-PRINT-GENERAL-LEDGER
021400         VARYING TE-IDX FROM 1 BY 1
021500         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
021600     PERFORM 2000-TERMINATE-GENERAL-LEDGER.
021700
021800     STOP RUN.
021900
022000*-----------------------------------------------------------------
022100* OPEN THE POSTED CHART OF ACCOUNTS, LOAD IT INTO THE TABLE,
022200* CLOSE IT, THEN OPEN THE REPORT FILE.
022300*-----------------------------------------------------------------
022400 2000-INITIATE-GENERAL-LEDGER.
022500     PERFORM * RESET FOR THE RUN - WS-COA-ENTRY-COUNT AND WS-COA-LOAD-IDX ARE
022600* SET EXPLICITLY, NOT LEFT TO WHATEVER INITIALIZE WOULD GIVE THEM.
022700NITIALIZE-SWITCHES-AND-COUNTERS.
022800     PERFORM 3000-OPEN-COA-POSTED-FILE.
022900     PERFORM 3000-LOAD-CHART-OF-ACCOUNTS
023000         THRU 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
023100     PERFORM * ONE FILE, ONE CLOSE - NOTHING ELSE READS COA-POSTED-FILE-IN
023200* AFTER THE TABLE IS BUILT.
023300LOSE-COA-POSTED-FILE.
023400     PERFORM * OPENED ONCE FOR THE WHOLE RUN - ALL 14 ACCOUNTS' PAGES GO TO
023500* THE SAME PRINT FILE.
023600PEN-REPORT-FILE.
023700
023800*-----------------------------------------------------------------
023900* ONE PASS OF THIS PARAGRAPH PRINTS ONE COMPLETE ACCOUNT SECTION
024000* OF THE GENERAL LEDGER - TITLE, COLUMN HEADINGS, EVERY POSTED
024100* LINE THAT TOUCHES THE ACCOUNT, AND THE ENDING BALANCE.
024200*-----------------------------------------------------------------
024300 2000-PRINT-GENERAL-LEDGER.
024400     PERFORM 3000-BUILD-LEDGER-FOR-ACCOUNT
024500         THRU 3000-BUILD-LEDGER-FOR-ACCOUNT-EXIT.
024600
024700*-----------------------------------------------------------------
024800 2000-TERMINATE-GENERAL-LEDGER.
024900     PERFORM * CLOSED ONCE, AFTER THE LAST ACCOUNT'S FOOTER IS WRITTEN.
025000LOSE-REPORT-FILE.
025100     DISPLAY "GENERAL-LEDGER COMPLETE - " WS-COA-ENTRY-COUNT
025200             " ACCOUNTS PRINTED.".
025300
025400*-----------------------------------------------------------------
025500 3000-INITIALIZE-SWITCHES-AND-COUNTERS.
025600     INITIALIZE WS-GENERAL-LEDGER-SWITCHES
025700                WS-GENERAL-LEDGER-COUNTERS
025800                WS-CHART-OF-ACCOUNTS-TABLE
025900                LS-POSTING-RULE-PARMS.
026000     MOVE +14 TO WS-COA-ENTRY-COUNT.
026100     MOVE +1  TO WS-COA-LOAD-IDX.
026200
026300*-----------------------------------------------------------------
026400 3000-OPEN-COA-POSTED-FILE.
026500     OPEN INPUT COA-POSTED-FILE-IN.
026600     IF  WS-COA-POSTED-STATUS NOT = "00"
026700         DISPLAY "GENERAL-LEDGER - COA-POSTED-FILE-IN OPEN "
026800                 "FAILED - STATUS " WS-COA-POSTED-STATUS
026900         STOP RUN
027000     END-IF.
027100
027200*-----------------------------------------------------------------
027300 3000-LOAD-CHART-OF-ACCOUNTS.
027400     PERFORM * ONE READ OF THE POSTED CHART OF ACCOUNTS, CARRIED FORWARD FROM
027500* LEDGER-POST WITH REAL ENDING BALANCES THIS TIME (UNLIKE THE SEED
027600* FILE, WHICH IS ALWAYS ZERO).
027700EAD-COA-POSTED-FILE-IN.
027800     PERFORM 4000-BUILD-COA-TABLE-ENTRY UNTIL COA-POSTED-EOF.
027900 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
028000     EXIT.
028100
028200*-----------------------------------------------------------------
028300 3000-CLOSE-COA-POSTED-FILE.
028400     CLOSE COA-POSTED-FILE-IN.
028500
028600*-----------------------------------------------------------------
028700 3000-OPEN-REPORT-FILE.
028800     OPEN OUTPUT GENERAL-LEDGER-OUT.
028900
029000*-----------------------------------------------------------------
029100 3000-CLOSE-REPORT-FILE.
029200     CLOSE GENERAL-LEDGER-OUT.
029300
029400*-----------------------------------------------------------------
029500* RESEED THE RUNNING BALANCE TO ZERO, PRINT THE ACCOUNT'S TITLE
029600* AND COLUMN HEADINGS, RE-READ TRANSACTION-LEDGER FROM THE TOP
029700* PICKING UP EVERY LINE THAT NAMES THIS ACCOUNT ON EITHER SIDE,
029800* THEN PRINT THE ENDING BALANCE.
029900*-----------------------------------------------------------------
030000 3000-BUILD-LEDGER-FOR-ACCOUNT.
030100     MOVE ZERO TO WS-RUNNING-BALANCE.
030200     MOVE ZERO TO WS-ACCOUNT-DETAIL-CTR.
030300     MOVE ZERO TO WS-PAGE-LINE-CTR.
030400     PERFORM * ONE TITLE LINE PER ACCOUNT, TOP OF A NEW PAGE EVERY TIME.
030500RINT-ACCOUNT-TITLE.
030600     PERFORM * ALSO RE-PRINTED BY 5000-WRITE-LEDGER-DETAIL-LINE WHENEVER AN
030700* ACCOUNT'S DETAIL RUNS PAST 50 LINES ON A PAGE.
030800RINT-COLUMN-HEADER.
030900     PERFORM * REOPENED FROM THE TOP FOR EVERY ACCOUNT - TRANS-LEDGER-FILE-IN
031000* IS READ ONCE PER ACCOUNT, NOT ONCE FOR THE WHOLE RUN.
031100PEN-TRANS-LEDGER-FILE.
031200     PERFORM * NO READ COUNTER HERE - THE TOTALS DISPLAYED AT END OF JOB ARE
031300* KEPT BY LEDGER-POST, NOT RECOMPUTED IN THIS STEP.
031400EAD-TRANS-LEDGER-FILE.
031500     PERFORM 4000-PROCESS-ONE-LEDGER-LINE UNTIL TRANS-LEDGER-EOF.
031600     PERFORM * CLOSED AND REOPENED FOR EACH OF THE 14 ACCOUNTS IN TURN.
031700LOSE-TRANS-LEDGER-FILE.
031800     PERFORM * FINAL RUNNING BALANCE BECOMES THE ACCOUNT'S PRINTED ENDING
031900* BALANCE - THE SAME FIGURE BALANCE-SHEET WILL PICK UP LATER.
032000RINT-ACCOUNT-FOOTER.
032100 3000-BUILD-LEDGER-FOR-ACCOUNT-EXIT.
032200     EXIT.
032300
032400*-----------------------------------------------------------------
032500 4000-READ-COA-POSTED-FILE-IN.
032600     READ COA-POSTED-FILE-IN
032700             AT END      SET COA-POSTED-EOF TO TRUE
032800             NOT AT END  ADD 1 TO WS-COA-READ-CTR
032900     END-READ.
033000
033100*-----------------------------------------------------------------
033200 * SAME TABLE SHAPE AS LEDGER-POST'S OWN LOAD PARAGRAPH, BUT THE
033300* BALANCE COLUMN IS MOVED IN AS-IS RATHER THAN FORCED TO ZERO.
033400UILD-COA-TABLE-ENTRY.
033500     SET TE-IDX TO WS-COA-LOAD-IDX.
033600     MOVE WS-COA-LOAD-IDX TO TE-ACCT-NUMBER (TE-IDX).
033700     MOVE CA-ACCOUNT-NAME OF COA-POSTED-RECORD
033800                                       TO TE-ACCT-NAME (TE-IDX).
033900     MOVE CA-ACCOUNT-TYPE OF COA-POSTED-RECORD
034000                                       TO TE-ACCT-TYPE (TE-IDX).
034100     MOVE CA-ACCOUNT-BALANCE OF COA-POSTED-RECORD
034200                                 TO TE-ACCT-BALANCE (TE-IDX).
034300     ADD 1 TO WS-COA-LOAD-IDX.
034400     PERFORM 4000-READ-COA-POSTED-FILE-IN.
034500
034600*-----------------------------------------------------------------
034700 4000-PRINT-ACCOUNT-TITLE.
034800     MOVE TE-ACCT-NUMBER (TE-IDX)    TO GLT-ACCT-NUMBER.
034900     MOVE TE-ACCT-NAME (TE-IDX)      TO GLT-ACCT-NAME.
035000     MOVE TE-ACCT-TYPE (TE-IDX)      TO GLT-ACCT-TYPE.
035100     WRITE GENERAL-LEDGER-LINE FROM GL-ACCOUNT-TITLE
035200             AFTER ADVANCING PAGE.
035300
035400*-----------------------------------------------------------------
035500 4000-PRINT-COLUMN-HEADER.
035600     WRITE GENERAL-LEDGER-LINE FROM GL-COLUMN-HEADER
035700             AFTER ADVANCING 2 LINES.
035800     MOVE ZERO TO WS-PAGE-LINE-CTR.
035900
036000*-----------------------------------------------------------------
036100 4000-OPEN-TRANS-LEDGER-FILE.
036200     MOVE "N" TO WS-TRANS-LEDGER-EOF-SW.
036300     OPEN INPUT TRANS-LEDGER-FILE-IN.
036400
036500*-----------------------------------------------------------------
036600 4000-READ-TRANS-LEDGER-FILE.
036700     READ TRANS-LEDGER-FILE-IN
036800             AT END      SET TRANS-LEDGER-EOF TO TRUE
036900     END-READ.
037000
037100*-----------------------------------------------------------------
037200* A TRANSACTION-LEDGER LINE MAY TOUCH THE ACCOUNT ON THE DEBIT
037300* SIDE, THE CREDIT SIDE, OR NOT AT ALL - IT NEVER TOUCHES BOTH,
037400* SINCE A TRANSACTION IS NEVER POSTED TO THE SAME ACCOUNT TWICE.
037500*-----------------------------------------------------------------
037600 4000-PROCESS-ONE-LEDGER-LINE.
037700     IF  TL-DEBIT-ACCOUNT = TE-ACCT-NAME (TE-IDX)
037800         SET LINE-IS-DEBIT-SIDE TO TRUE
037900         PERFORM 5000-APPLY-LEDGER-LINE-POSTING
038000         PERFORM 5000-WRITE-LEDGER-DETAIL-LINE
038100     ELSE
038200         IF  TL-CREDIT-ACCOUNT = TE-ACCT-NAME (TE-IDX)
038300             SET LINE-IS-CREDIT-SIDE TO TRUE
038400             PERFORM 5000-APPLY-LEDGER-LINE-POSTING
038500             PERFORM 5000-WRITE-LEDGER-DETAIL-LINE
038600         END-IF
038700     END-IF.
038800     PERFORM 4000-READ-TRANS-LEDGER-FILE.
038900
039000*-----------------------------------------------------------------
039100 4000-CLOSE-TRANS-LEDGER-FILE.
039200     CLOSE TRANS-LEDGER-FILE-IN.
039300
039400*-----------------------------------------------------------------
039500 4000-PRINT-ACCOUNT-FOOTER.
039600     MOVE WS-RUNNING-BALANCE TO GLF-ENDING-BALANCE.
039700     WRITE GENERAL-LEDGER-LINE FROM GL-ACCOUNT-FOOTER
039800             AFTER ADVANCING 2 LINES.
039900
040000*-----------------------------------------------------------------
040100 * REPLAYS THE SAME POSTING-RULE CALL LEDGER-POST MADE, SO THE
040200* RUNNING BALANCE PRINTED HERE MATCHES THE POSTED BALANCE EXACTLY.
040300PPLY-LEDGER-LINE-POSTING.
040400     MOVE TE-ACCT-TYPE (TE-IDX)      TO LS-ACCOUNT-TYPE.
040500     IF  LINE-IS-DEBIT-SIDE
040600         SET LS-IS-DEBIT-SIDE  TO TRUE
040700     ELSE
040800         SET LS-IS-CREDIT-SIDE TO TRUE
040900     END-IF.
041000     MOVE WS-RUNNING-BALANCE          TO LS-STARTING-BALANCE.
041100     MOVE TL-TXN-AMOUNT               TO LS-POSTING-AMOUNT.
041200     CALL "POSTING-RULE" USING LS-POSTING-RULE-PARMS.
041300     MOVE LS-RESULTING-BALANCE TO WS-RUNNING-BALANCE.
041400
041500*-----------------------------------------------------------------
041600 5000-WRITE-LEDGER-DETAIL-LINE.
041700     IF  WS-PAGE-LINE-CTR > 50
041800         PERFORM 4000-PRINT-COLUMN-HEADER
041900     END-IF.
042000     MOVE TL-TXN-DATE            TO GL-DATE.
042100     MOVE TL-TXN-DESCRIPTION     TO GL-DESCRIPTION.
042200     IF  LINE-IS-DEBIT-SIDE
042300         MOVE TL-TXN-AMOUNT      TO GL-DEBIT-AMOUNT
042400         MOVE ZERO               TO GL-CREDIT-AMOUNT
042500     ELSE
042600         MOVE ZERO               TO GL-DEBIT-AMOUNT
042700         MOVE TL-TXN-AMOUNT      TO GL-CREDIT-AMOUNT
042800     END-IF.
042900     MOVE WS-RUNNING-BALANCE     TO GL-RUNNING-BALANCE.
043000     WRITE GENERAL-LEDGER-LINE FROM GL-DETAIL-LINE
043100             AFTER ADVANCING 1 LINES.
043200     ADD 1 TO WS-ACCOUNT-DETAIL-CTR.
043300     ADD 1 TO WS-PAGE-LINE-CTR.
043400
