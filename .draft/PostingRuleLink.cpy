000100*-----------------------------------------------------------------
000200* POSTINGRULELINK.CPY
000300* CALL INTERFACE FOR THE POSTING-RULE SUBPROGRAM. COPIED INTO
000400* POSTING-RULE'S OWN LINKAGE SECTION AND INTO THE WORKING-STORAGE
000500* OF EVERY PROGRAM THAT CALLS IT, SO THE PARAMETER LIST CANNOT
000600* DRIFT OUT OF STEP BETWEEN CALLER AND CALLED PROGRAM.
000700*-----------------------------------------------------------------
000800* 08/14/87 JH  GL-0001 ORIGINAL COPYBOOK - CALL INTERFACE ADDED
000900*                      WHEN THE POSTING RULE WAS EXTRACTED OUT
001000*                      OF LEDGER-POST TO ITS OWN SUBPROGRAM.
001100*-----------------------------------------------------------------
001200 01  LS-POSTING-RULE-PARMS.
001300     05  LS-ACCOUNT-TYPE             PIC X(10).
001400     05  LS-DEBIT-SIDE-SW            PIC X(01).
001500         88  LS-IS-DEBIT-SIDE                 VALUE "Y".
001600         88  LS-IS-CREDIT-SIDE                VALUE "N".
001700     05  LS-STARTING-BALANCE         PIC S9(9)V99.
001800     05  LS-STARTING-BAL-ALT REDEFINES
001900         LS-STARTING-BALANCE         PIC S9(11).
002000     05  LS-POSTING-AMOUNT           PIC S9(9)V99.
002100     05  LS-RESULTING-BALANCE        PIC S9(9)V99.
002200     05  FILLER                      PIC X(05).
