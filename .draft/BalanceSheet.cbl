000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 BALANCE-SHEET.
000400 AUTHOR.                     R. P. BOUDREAU.
000500 INSTALLATION.               GENERAL LEDGER SYSTEMS.
000600 DATE-WRITTEN.               OCTOBER 12, 1990.
000700 DATE-COMPILED.
000800 SECURITY.                   NONE.
000900*-----------------------------------------------------------------
001000* BALANCE-SHEET IS THE THIRD AND LAST STEP OF THE NIGHTLY RUN.
001100* IT READS THE POSTED CHART OF ACCOUNTS CARRIED FORWARD BY
001200* LEDGER-POST AND PRINTS THE ASSETS SECTION, THE LIABILITIES
001300* SECTION, AND THE EQUITY SECTION IN CHART-OF-ACCOUNTS ORDER,
001400* THEN FOOTS THE REPORT WITH NET INCOME (OR NET LOSS) ROLLED UP
001500* FROM THE INCOME AND EXPENSE ACCOUNTS - THOSE TWO ACCOUNT TYPES
001600* NEVER APPEAR ON THE FACE OF THE REPORT, ONLY IN THAT ROLL-UP.
001700* NO ATTEMPT IS MADE TO PROVE ASSETS AGAINST LIABILITIES PLUS
001800* EQUITY - THIS PROGRAM PRINTS WHAT THE POSTED BOOK SHOWS.
001900*-----------------------------------------------------------------
002000* C H A N G E   L O G
002100*-----------------------------------------------------------------
002200* 10/12/90 RPB GL-0018 ORIGINAL PROGRAM.  WRITTEN AS PART OF THE
002300*                      SAME RELEASE THAT ADDED THE CREDIT-NORMAL
002400*                      CORRECTION TO POSTING-RULE - SEE THAT
002500*                      PROGRAM'S LOG FOR THE ACCOUNTING FIX.
002600* 09/14/92 RPB GL-0022 SWITCHED FROM THE OLD HARD-CODED CHART OF
002700*                      ACCOUNTS TABLE TO THE COA-POSTED FILE
002800*                      WRITTEN BY LEDGER-POST GL-0021.
002900* 11/09/93 RPB GL-0025 ADDED ROUNDED CLAUSE TO EVERY TOTAL
003000*                      ACCUMULATOR - AUDIT WANTED THE SAME
003100*                      ROUNDING DISCIPLINE AS POSTING-RULE.
003200* 04/17/96 CST GL-0033 RECOMPILED UNDER NEW SHOP STANDARDS
003300*                      COPYBOOK NAMING - NO LOGIC CHANGE.
003400* 01/06/99 EC  GL-0044 YEAR 2000 REVIEW COMPLETED.  RUN DATE ON
003500*                      THE TITLE LINE IS DISPLAY-ONLY AND IS NOT
003600*                      USED IN ANY COMPARISON OR ARITHMETIC -
003700*                      CERTIFIED Y2K COMPLIANT - EC.
003800* 07/30/01 DKM GL-0051 ADDED SECURITY AND INSTALLATION
003900*                      PARAGRAPHS TO MEET NEW DOCUMENTATION STD.
004000* 03/11/04 RT  GL-0058 FILE STATUS CHECKING ADDED ON THE
004100*                      COA-POSTED FILE PER AUDIT FINDING 04-07.
004200* 08/19/05 RT  GL-0061 CORRECTED TITLE-LINE DATE BREAKOUT AFTER
004300*                      A TRANSCRIPTION ERROR SWAPPED MONTH AND
004400*                      DAY ON THE OCTOBER RUN - SEE PROBLEM LOG
004500*                      05-114.
004600*-----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800*-----------------------------------------------------------------
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.            IBM-370.
005100 OBJECT-COMPUTER.            IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*-----------------------------------------------------------------
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT  COA-POSTED-FILE-IN
005800             ASSIGN TO UT-S-COAPOST
005900             ORGANIZATION IS LINE SEQUENTIAL
006000             FILE STATUS IS WS-COA-POSTED-STATUS.
006100
006200     SELECT  BALANCE-SHEET-OUT
006300             ASSIGN TO UT-S-GLBALSH
006400             ORGANIZATION IS LINE SEQUENTIAL
006500             FILE STATUS IS WS-BALSHT-STATUS.
006600*-----------------------------------------------------------------
006700 DATA DIVISION.
006800*-----------------------------------------------------------------
006900 FILE SECTION.
007000*-----------------------------------------------------------------
007100* POSTED CHART OF ACCOUNTS - SAME LAYOUT LEDGER-POST WRITES AND
007200* GENERAL-LEDGER READS.  THIS PROGRAM OPENS ITS OWN COPY OF THE
007300* COPYBOOK, RELABELLED, THE SAME WAY GENERAL-LEDGER DOES.
007400*-----------------------------------------------------------------
007500 FD  COA-POSTED-FILE-IN
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 COPY "ChartAcctRecord.cpy" REPLACING
007900     ==CA-ACCOUNT-RECORD== BY ==COA-POSTED-RECORD==.
008000
008100*-----------------------------------------------------------------
008200* BALANCE SHEET REPORT FILE - EVERY LINE ON THE REPORT, WHETHER
008300* TITLE, SECTION HEADING, ACCOUNT DETAIL, OR TOTAL, IS MOVED IN
008400* FROM ITS OWN WORKING-STORAGE PRINT RECORD BEFORE THE WRITE.
008500*-----------------------------------------------------------------
008600 FD  BALANCE-SHEET-OUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 01  BALANCE-SHEET-LINE          PIC X(50).
009000*-----------------------------------------------------------------
009100 WORKING-STORAGE SECTION.
009200*-----------------------------------------------------------------
009300* PRINT LINE LAYOUTS.
009400*-----------------------------------------------------------------
009500 01  BALSHT-TITLE-LINE.
009600     05  FILLER                  PIC X(01) VALUE SPACE.
009700     05  FILLER                  PIC X(30)
009800             VALUE "GENERAL LEDGER - BALANCE SHEET".
009900     05  FILLER                  PIC X(05) VALUE SPACES.
010000     05  BALSHT-TITLE-DATE       PIC X(08).
010100     05  FILLER                  PIC X(06) VALUE SPACES.
010200
010300 01  BALSHT-SECTION-HDR.
010400     05  FILLER                  PIC X(01) VALUE SPACE.
010500     05  BALSHT-HDR-TEXT         PIC X(20).
010600     05  FILLER                  PIC X(29) VALUE SPACES.
010700
010800 01  BALSHT-DETAIL-LINE.
010900     05  FILLER                  PIC X(01) VALUE SPACE.
011000     05  BALSHT-LABEL            PIC X(25).
011100     05  FILLER                  PIC X(04) VALUE SPACES.
011200     05  BALSHT-AMOUNT           PIC -ZZZ,ZZZ,ZZ9.99.
011300     05  BALSHT-AMOUNT-ALT REDEFINES
011400         BALSHT-AMOUNT           PIC X(15).
011500     05  FILLER                  PIC X(05) VALUE SPACES.
011600*-----------------------------------------------------------------
011700* RUN DATE FOR THE TITLE LINE - BROKEN OUT SO IT CAN BE PRINTED
011800* MM/DD/YY REGARDLESS OF HOW THE OPERATING SYSTEM HANDS IT BACK.
011900*-----------------------------------------------------------------
012000 01  WS-CURRENT-DATE             PIC 9(06).
012100 01  WS-CURRENT-DATE-BROKEN-OUT REDEFINES WS-CURRENT-DATE.
012200     05  WS-CD-YY                PIC 9(02).
012300     05  WS-CD-MM                PIC 9(02).
012400     05  WS-CD-DD                PIC 9(02).
012500*-----------------------------------------------------------------
012600* CONTROL TOTALS - ONE OF EACH PER RUN, NOT PER CONTROL BREAK.
012700*-----------------------------------------------------------------
012800 01  WS-BALANCE-SHEET-TOTALS.
012900     05  WS-TOTAL-ASSETS         PIC S9(9)V99 VALUE ZERO.
013000     05  WS-TOTAL-LIABILITIES    PIC S9(9)V99 VALUE ZERO.
013100     05  WS-TOTAL-EQUITY-ONLY    PIC S9(9)V99 VALUE ZERO.
013200     05  WS-TOTAL-INCOME         PIC S9(9)V99 VALUE ZERO.
013300     05  WS-TOTAL-EXPENSE        PIC S9(9)V99 VALUE ZERO.
013400     05  WS-TOTAL-EQUITY         PIC S9(9)V99 VALUE ZERO.
013500     05  WS-NET-INCOME-OR-LOSS   PIC S9(9)V99 VALUE ZERO.
013600     05  WS-NET-INC-OR-LOSS-ALT REDEFINES
013700         WS-NET-INCOME-OR-LOSS   PIC S9(11).
013800     05  WS-TOTAL-LIAB-AND-EQTY  PIC S9(9)V99 VALUE ZERO.
013900     05  FILLER                  PIC X(02).
014000*-----------------------------------------------------------------
014100 01  WS-BALANCE-SHEET-SWITCHES.
014200     05  WS-COA-POSTED-EOF-SW    PIC X(01) VALUE "N".
014300         88  COA-POSTED-EOF               VALUE "Y".
014400     05  FILLER                  PIC X(02).
014500
014600* WS-DETAIL-LINE-CTR IS KEPT AS A STANDALONE 77 - IT IS A RUN
014700* TOTAL FOR THE END-OF-JOB MESSAGE ONLY, NOT PART OF ANY CONTROL
014800* BREAK LOGIC IN THE GROUP BELOW.
014900 77  WS-DETAIL-LINE-CTR              PIC S9(4) COMP VALUE ZERO.
015000 01  WS-BALANCE-SHEET-COUNTERS.
015100     05  WS-COA-READ-CTR         PIC S9(4) COMP VALUE ZERO.
015200     05  WS-COA-LOAD-IDX         PIC S9(4) COMP VALUE ZERO.
015300     05  FILLER                  PIC X(02).
015400
015500 01  WS-FILE-STATUS-CODES.
015600     05  WS-COA-POSTED-STATUS    PIC X(02) VALUE "00".
015700     05  WS-BALSHT-STATUS        PIC X(02) VALUE "00".
015800     05  FILLER                  PIC X(02).
015900*-----------------------------------------------------------------
016000* IN-MEMORY CHART OF ACCOUNTS TABLE - SAME COPYBOOK LEDGER-POST
016100* AND GENERAL-LEDGER USE, SO ALL THREE PROGRAMS SEARCH IT THE
016200* SAME WAY.
016300*-----------------------------------------------------------------
016400 COPY "ChartAcctTable.cpy".
016500*-----------------------------------------------------------------
016600 PROCEDURE DIVISION.
016700*-----------------------------------------------------------------
016800* MAIN PROCEDURE
016900*-----------------------------------------------------------------
017000 1000-BALANCE-SHEET-MAIN.
017100     PERFORM 2000-INITIATE-BALANCE-SHEET.
017200     PERFORM 2000-PRINT-BALANCE-SHEET.
017300     PERFORM 2000-TERMINATE-BALANCE-SHEET.
017400
017500     STOP RUN.
017600
017700*-----------------------------------------------------------------
017800* OPEN THE POSTED CHART OF ACCOUNTS, LOAD IT INTO THE TABLE,
017900* CLOSE IT, THEN OPEN THE REPORT FILE AND PRINT THE TITLE LINE.
018000*-----------------------------------------------------------------
018100 2000-INITIATE-BALANCE-SHEET.
018200     PERFORM 3000-INITIALIZE-SWITCHES-AND-COUNTERS.
018300     PERFORM 3000-OPEN-COA-POSTED-FILE.
018400     PERFORM 3000-LOAD-CHART-OF-ACCOUNTS
018500         THRU 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
018600     PERFORM 3000-CLOSE-COA-POSTED-FILE.
018700     PERFORM 3000-OPEN-REPORT-FILE.
018800     PERFORM 3000-PRINT-TITLE-LINE.
018900
019000*-----------------------------------------------------------------
019100* WALK THE TABLE ONCE FOR EACH PRINTED SECTION, THEN ONCE MORE
019200* (NOT PRINTED) TO PICK UP THE INCOME AND EXPENSE ACCOUNTS FOR
019300* THE NET INCOME ROLL-UP, THEN FOOT THE REPORT.
019400*-----------------------------------------------------------------
019500 2000-PRINT-BALANCE-SHEET.
019600     PERFORM 3000-PRINT-ASSETS-SECTION
019700         THRU 3000-PRINT-ASSETS-SECTION-EXIT.
019800     PERFORM 3000-PRINT-LIABILITIES-SECTION
019900         THRU 3000-PRINT-LIABILITIES-SECTION-EXIT.
020000     PERFORM 3000-PRINT-EQUITY-SECTION
020100         THRU 3000-PRINT-EQUITY-SECTION-EXIT.
020200     PERFORM 3000-ACCUMULATE-INCOME-EXPENSE
020300         THRU 3000-ACCUMULATE-INCOME-EXPENSE-EXIT.
020400
020500     COMPUTE WS-NET-INCOME-OR-LOSS ROUNDED =
020600             WS-TOTAL-INCOME - WS-TOTAL-EXPENSE.
020700     COMPUTE WS-TOTAL-EQUITY ROUNDED =
020800             WS-TOTAL-EQUITY-ONLY + WS-NET-INCOME-OR-LOSS.
020900     COMPUTE WS-TOTAL-LIAB-AND-EQTY ROUNDED =
021000             WS-TOTAL-LIABILITIES + WS-TOTAL-EQUITY.
021100
021200     PERFORM 4000-PRINT-NET-INCOME-LINE.
021300     PERFORM 4000-PRINT-TOTAL-LIAB-EQUITY-LINE.
021400
021500*-----------------------------------------------------------------
021600 2000-TERMINATE-BALANCE-SHEET.
021700     PERFORM 3000-CLOSE-REPORT-FILE.
021800     DISPLAY "BALANCE-SHEET COMPLETE - " WS-DETAIL-LINE-CTR
021900             " ACCOUNT LINES PRINTED.".
022000
022100*-----------------------------------------------------------------
022200 3000-INITIALIZE-SWITCHES-AND-COUNTERS.
022300     INITIALIZE WS-BALANCE-SHEET-SWITCHES
022400                WS-BALANCE-SHEET-COUNTERS
022500                WS-BALANCE-SHEET-TOTALS
022600                WS-CHART-OF-ACCOUNTS-TABLE.
022700     MOVE +14 TO WS-COA-ENTRY-COUNT.
022800     MOVE +1  TO WS-COA-LOAD-IDX.
022900
023000*-----------------------------------------------------------------
023100 3000-OPEN-COA-POSTED-FILE.
023200     OPEN INPUT COA-POSTED-FILE-IN.
023300     IF  WS-COA-POSTED-STATUS NOT = "00"
023400         DISPLAY "BALANCE-SHEET - COA-POSTED-FILE-IN OPEN "
023500                 "FAILED - STATUS " WS-COA-POSTED-STATUS
023600         STOP RUN
023700     END-IF.
023800
023900*-----------------------------------------------------------------
024000 3000-LOAD-CHART-OF-ACCOUNTS.
024100     PERFORM 4000-READ-COA-POSTED-FILE-IN.
024200     PERFORM 4000-BUILD-COA-TABLE-ENTRY UNTIL COA-POSTED-EOF.
024300 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
024400     EXIT.
024500
024600*-----------------------------------------------------------------
024700 3000-CLOSE-COA-POSTED-FILE.
024800     CLOSE COA-POSTED-FILE-IN.
024900
025000*-----------------------------------------------------------------
025100 3000-OPEN-REPORT-FILE.
025200     OPEN OUTPUT BALANCE-SHEET-OUT.
025300
025400*-----------------------------------------------------------------
025500 3000-CLOSE-REPORT-FILE.
025600     CLOSE BALANCE-SHEET-OUT.
025700
025800*-----------------------------------------------------------------
025900* TITLE LINE, TOP OF FORM.  RUN DATE IS DISPLAY-ONLY.
026000*-----------------------------------------------------------------
026100 3000-PRINT-TITLE-LINE.
026200     ACCEPT WS-CURRENT-DATE FROM DATE.
026300     MOVE SPACES TO BALSHT-TITLE-DATE.
026400     STRING WS-CD-MM   "/" WS-CD-DD   "/" WS-CD-YY
026500             DELIMITED BY SIZE INTO BALSHT-TITLE-DATE.
026600     MOVE SPACES TO BALANCE-SHEET-LINE.
026700     WRITE BALANCE-SHEET-LINE FROM BALSHT-TITLE-LINE
026800             AFTER ADVANCING PAGE.
026900
027000*-----------------------------------------------------------------
027100* ASSETS SECTION - HEADING, ONE LINE PER ASSET ACCOUNT IN CHART
027200* ORDER, THEN THE ASSET TOTAL.
027300*-----------------------------------------------------------------
027400 3000-PRINT-ASSETS-SECTION.
027500     MOVE "--- ASSETS ---" TO BALSHT-HDR-TEXT.
027600     WRITE BALANCE-SHEET-LINE FROM BALSHT-SECTION-HDR
027700             AFTER ADVANCING 2 LINES.
027800     PERFORM 3000-ACCUMULATE-ASSET-LINE
027900         VARYING TE-IDX FROM 1 BY 1
028000         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
028100     MOVE "TOTAL ASSETS:" TO BALSHT-LABEL.
028200     MOVE WS-TOTAL-ASSETS TO BALSHT-AMOUNT.
028300     WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
028400             AFTER ADVANCING 1 LINE.
028500 3000-PRINT-ASSETS-SECTION-EXIT.
028600     EXIT.
028700
028800*-----------------------------------------------------------------
028900 3000-ACCUMULATE-ASSET-LINE.
029000     IF TE-TYPE-ASSET (TE-IDX)
029100         MOVE TE-ACCT-NAME (TE-IDX)    TO BALSHT-LABEL
029200         MOVE TE-ACCT-BALANCE (TE-IDX) TO BALSHT-AMOUNT
029300         WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
029400                 AFTER ADVANCING 1 LINE
029500         ADD 1 TO WS-DETAIL-LINE-CTR
029600         COMPUTE WS-TOTAL-ASSETS ROUNDED =
029700                 WS-TOTAL-ASSETS + TE-ACCT-BALANCE (TE-IDX)
029800     END-IF.
029900
030000*-----------------------------------------------------------------
030100* LIABILITIES SECTION - HEADING PRECEDED BY A BLANK LINE, THEN
030200* ONE LINE PER LIABILITY ACCOUNT.  NO SUBTOTAL IS PRINTED HERE -
030300* IT IS ROLLED INTO TOTAL L & E AT THE FOOT OF THE REPORT.
030400*-----------------------------------------------------------------
030500 3000-PRINT-LIABILITIES-SECTION.
030600     MOVE "--- LIABILITIES ---" TO BALSHT-HDR-TEXT.
030700     WRITE BALANCE-SHEET-LINE FROM BALSHT-SECTION-HDR
030800             AFTER ADVANCING 2 LINES.
030900     PERFORM 3000-ACCUMULATE-LIABILITY-LINE
031000         VARYING TE-IDX FROM 1 BY 1
031100         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
031200 3000-PRINT-LIABILITIES-SECTION-EXIT.
031300     EXIT.
031400
031500*-----------------------------------------------------------------
031600 3000-ACCUMULATE-LIABILITY-LINE.
031700     IF TE-TYPE-LIABILITY (TE-IDX)
031800         MOVE TE-ACCT-NAME (TE-IDX)    TO BALSHT-LABEL
031900         MOVE TE-ACCT-BALANCE (TE-IDX) TO BALSHT-AMOUNT
032000         WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
032100                 AFTER ADVANCING 1 LINE
032200         ADD 1 TO WS-DETAIL-LINE-CTR
032300         COMPUTE WS-TOTAL-LIABILITIES ROUNDED =
032400                 WS-TOTAL-LIABILITIES + TE-ACCT-BALANCE (TE-IDX)
032500     END-IF.
032600
032700*-----------------------------------------------------------------
032800* EQUITY SECTION - HEADING FOLLOWS THE LAST LIABILITY LINE WITH
032900* NO BLANK LINE BETWEEN THEM, PER THE HOUSE REPORT FORMAT.
033000*-----------------------------------------------------------------
033100 3000-PRINT-EQUITY-SECTION.
033200     MOVE "--- EQUITY ---" TO BALSHT-HDR-TEXT.
033300     WRITE BALANCE-SHEET-LINE FROM BALSHT-SECTION-HDR
033400             AFTER ADVANCING 1 LINE.
033500     PERFORM 3000-ACCUMULATE-EQUITY-LINE
033600         VARYING TE-IDX FROM 1 BY 1
033700         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
033800 3000-PRINT-EQUITY-SECTION-EXIT.
033900     EXIT.
034000
034100*-----------------------------------------------------------------
034200 3000-ACCUMULATE-EQUITY-LINE.
034300     IF TE-TYPE-EQUITY (TE-IDX)
034400         MOVE TE-ACCT-NAME (TE-IDX)    TO BALSHT-LABEL
034500         MOVE TE-ACCT-BALANCE (TE-IDX) TO BALSHT-AMOUNT
034600         WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
034700                 AFTER ADVANCING 1 LINE
034800         ADD 1 TO WS-DETAIL-LINE-CTR
034900         COMPUTE WS-TOTAL-EQUITY-ONLY ROUNDED =
035000                 WS-TOTAL-EQUITY-ONLY + TE-ACCT-BALANCE (TE-IDX)
035100     END-IF.
035200
035300*-----------------------------------------------------------------
035400* INCOME AND EXPENSE ACCOUNTS NEVER PRINT A LINE OF THEIR OWN -
035500* THIS PASS ONLY ACCUMULATES THE TWO TOTALS NEEDED FOR THE NET
035600* INCOME ROLL-UP AT THE FOOT OF THE REPORT.
035700*-----------------------------------------------------------------
035800 3000-ACCUMULATE-INCOME-EXPENSE.
035900     PERFORM 4000-ACCUMULATE-ONE-INC-EXP-ENTRY
036000         VARYING TE-IDX FROM 1 BY 1
036100         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
036200 3000-ACCUMULATE-INCOME-EXPENSE-EXIT.
036300     EXIT.
036400
036500*-----------------------------------------------------------------
036600 4000-ACCUMULATE-ONE-INC-EXP-ENTRY.
036700     IF TE-TYPE-INCOME (TE-IDX)
036800         COMPUTE WS-TOTAL-INCOME ROUNDED =
036900                 WS-TOTAL-INCOME + TE-ACCT-BALANCE (TE-IDX)
037000     END-IF.
037100     IF TE-TYPE-EXPENSE (TE-IDX)
037200         COMPUTE WS-TOTAL-EXPENSE ROUNDED =
037300                 WS-TOTAL-EXPENSE + TE-ACCT-BALANCE (TE-IDX)
037400     END-IF.
037500
037600*-----------------------------------------------------------------
037700* NET INCOME PRINTS UNDER "NET INCOME" WHEN ZERO OR POSITIVE AND
037800* UNDER "NET LOSS" WHEN NEGATIVE - EITHER WAY THE ACTUAL SIGNED
037900* AMOUNT IS PRINTED, NEVER FORCED POSITIVE.  THE LABEL CARRIES
038000* THE SIGN, NOT A LEADING MINUS ON A "NET INCOME" LINE.
038100*-----------------------------------------------------------------
038200 4000-PRINT-NET-INCOME-LINE.
038300     IF WS-NET-INCOME-OR-LOSS >= ZERO
038400         MOVE "NET INCOME" TO BALSHT-LABEL
038500     ELSE
038600         MOVE "NET LOSS" TO BALSHT-LABEL
038700     END-IF.
038800     MOVE WS-NET-INCOME-OR-LOSS TO BALSHT-AMOUNT.
038900     WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
039000             AFTER ADVANCING 1 LINE.
039100
039200*-----------------------------------------------------------------
039300* TOTAL LIABILITIES + EQUITY - NO BALANCING CHECK AGAINST TOTAL
039400* ASSETS IS MADE HERE.  IF THE BOOK IS OUT OF BALANCE THAT IS A
039500* POSTING PROBLEM TO BE CHASED THROUGH THE JOURNAL, NOT SOMETHING
039600* THIS PROGRAM DECIDES ON ITS OWN TO FLAG OR ABEND OVER.
039700*-----------------------------------------------------------------
039800 4000-PRINT-TOTAL-LIAB-EQUITY-LINE.
039900     MOVE "TOTAL L & E:" TO BALSHT-LABEL.
040000     MOVE WS-TOTAL-LIAB-AND-EQTY TO BALSHT-AMOUNT.
040100     WRITE BALANCE-SHEET-LINE FROM BALSHT-DETAIL-LINE
040200             AFTER ADVANCING 1 LINE.
040300
040400*-----------------------------------------------------------------
040500 4000-READ-COA-POSTED-FILE-IN.
040600     READ COA-POSTED-FILE-IN
040700             AT END      SET COA-POSTED-EOF TO TRUE
040800             NOT AT END  ADD 1 TO WS-COA-READ-CTR
040900     END-READ.
041000
041100*-----------------------------------------------------------------
041200 4000-BUILD-COA-TABLE-ENTRY.
041300     SET TE-IDX TO WS-COA-LOAD-IDX.
041400     MOVE WS-COA-LOAD-IDX TO TE-ACCT-NUMBER (TE-IDX).
041500     MOVE CA-ACCOUNT-NAME OF COA-POSTED-RECORD
041600                                       TO TE-ACCT-NAME (TE-IDX).
041700     MOVE CA-ACCOUNT-TYPE OF COA-POSTED-RECORD
041800                                       TO TE-ACCT-TYPE (TE-IDX).
041900     MOVE CA-ACCOUNT-BALANCE OF COA-POSTED-RECORD
042000                                 TO TE-ACCT-BALANCE (TE-IDX).
042100     ADD 1 TO WS-COA-LOAD-IDX.
042200     PERFORM 4000-READ-COA-POSTED-FILE-IN.
