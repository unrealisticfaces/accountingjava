000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 LEDGER-POST.
000400 AUTHOR.                     J. HARTLEY.
000500 INSTALLATION.               GENERAL LEDGER SYSTEMS.
000600 DATE-WRITTEN.               MARCH 3, 1986.
000700 DATE-COMPILED.
000800 SECURITY.                   NONE.
000900*-----------------------------------------------------------------
001000* LEDGER-POST IS THE FIRST STEP OF THE NIGHTLY GENERAL LEDGER
001100* RUN.  IT LOADS THE 14-ACCOUNT CHART OF ACCOUNTS INTO A TABLE,
001200* READS THE DAY'S TRANSACTION FILE IN ARRIVAL ORDER, POSTS EACH
001300* TRANSACTION TO ITS DEBIT AND CREDIT ACCOUNT, WRITES A TWO-LINE
001400* GENERAL JOURNAL ENTRY FOR EACH TRANSACTION, AND CARRIES THE
001500* POSTED BALANCES AND THE POSTED TRANSACTIONS FORWARD TO TWO
001600* WORK FILES (COA-POSTED, TRANS-LEDGER) FOR THE GENERAL-LEDGER
001700* AND BALANCE-SHEET STEPS THAT RUN AFTER THIS ONE.  THERE IS NO
001800* ACCOUNT-MAINTENANCE FUNCTION HERE - THE CHART OF ACCOUNTS IS A
001900* FIXED 14-ENTRY LIST, SEEDED FRESH EVERY RUN.
002000*-----------------------------------------------------------------
002100* C H A N G E   L O G
002200*-----------------------------------------------------------------
002300* 03/03/86 JH  GL-0000 ORIGINAL PROGRAM.  POSTING RULE WAS
002400*                      IN-LINE IF-THEN LOGIC IN THIS PROGRAM.
002500* 08/14/87 JH  GL-0001 POSTING RULE EXTRACTED TO SUBPROGRAM
002600*                      POSTING-RULE SO GENERAL-LEDGER CAN SHARE
002700*                      IT INSTEAD OF KEEPING ITS OWN COPY.
002800* 05/02/88 JH  GL-0006 ADDED TRANS-LEDGER-FILE-OUT SO THE
002900*                      GENERAL LEDGER STEP NO LONGER RE-READS
003000*                      THE RAW TRANSACTION FILE (WHICH DID NOT
003100*                      CARRY THE RESOLVED ACCOUNT TABLE INDEX).
003200* 02/03/89 JH  GL-0009 ADDED EXCEPTION-FILE-OUT - A BAD ACCOUNT
003300*                      NAME ON A TRANSACTION USED TO ABEND THE
003400*                      RUN.  NOW IT IS LOGGED AND SKIPPED.
003500* 06/22/91 RPB GL-0018 SEE POSTING-RULE GL-0018 - SAME CREDIT-
003600*                      NORMAL CORRECTION AFFECTS THIS PROGRAM'S
003700*                      POSTED BALANCES ONLY THROUGH THE CALL.
003800* 09/14/92 RPB GL-0021 CHART OF ACCOUNTS SEED FILE EXTERNALIZED.
003900*                      USED TO BE A HARD-CODED 14-ENTRY MOVE
004000*                      STATEMENT IN 3000-LOAD-CHART-OF-ACCOUNTS.
004100* 11/09/93 RPB GL-0025 SEE POSTING-RULE GL-0025 - ROUNDED CLAUSE.
004200* 04/17/96 CST GL-0033 RECOMPILED UNDER NEW SHOP STANDARDS
004300*                      COPYBOOK NAMING - NO LOGIC CHANGE.
004400* 01/06/99 EC  GL-0044 YEAR 2000 REVIEW COMPLETED.  TR-TXN-DATE
004500*                      IS A FULL CCYY-MM-DD FIELD ON INPUT - NO
004600*                      TWO-DIGIT YEAR WINDOWING EXISTS IN THIS
004700*                      PROGRAM.  CERTIFIED Y2K COMPLIANT - EC.
004800* 07/30/01 DKM GL-0051 ADDED SECURITY AND INSTALLATION
004900*                      PARAGRAPHS TO MEET NEW DOCUMENTATION STD.
005000* 03/11/04 RT  GL-0058 FILE STATUS CHECKING ADDED ON BOTH INPUT
005100*                      FILES PER INTERNAL AUDIT FINDING 04-07.
005200* 11/18/05 RT  GL-0061 UT-S-COASEED IS NOW A STANDING OPERATIONS
005300*                      DATA SET, NOT A PER-RUN SUBMISSION - THE
005400*                      14 ACCOUNTS NEVER CHANGE, SO THE SAME
005500*                      CATALOGED COPY OF THE FILE IS READ EVERY
005600*                      NIGHT.  SEE THE RUN BOOK FOR THE MASTER.
005700*-----------------------------------------------------------------
005800 ENVIRONMENT DIVISION.
005900*-----------------------------------------------------------------
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.            IBM-370.
006200 OBJECT-COMPUTER.            IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*-----------------------------------------------------------------
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT  COA-SEED-FILE-IN
006900             ASSIGN TO UT-S-COASEED
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS WS-COA-SEED-STATUS.
007200
007300     SELECT  TRANS-FILE-IN
007400             ASSIGN TO UT-S-TRANSIN
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS WS-TRANS-STATUS.
007700
007800     SELECT  JOURNAL-FILE-OUT
007900             ASSIGN TO UT-S-GLJRNL
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100
008200     SELECT  COA-POSTED-FILE-OUT
008300             ASSIGN TO UT-S-COAPOST
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500
008600     SELECT  TRANS-LEDGER-FILE-OUT
008700             ASSIGN TO UT-S-TRNLDGR
008800             ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT  EXCEPTION-FILE-OUT
009100             ASSIGN TO UT-S-GLEXCPT
009200             ORGANIZATION IS LINE SEQUENTIAL.
009300
009400*-----------------------------------------------------------------
009500 DATA DIVISION.
009600*-----------------------------------------------------------------
009700 FILE SECTION.
009800*-----------------------------------------------------------------
009900* GL-0061 - CATALOGED OPERATIONS DATA SET, NOT A DAILY SUBMISSION.
010000 FD  COA-SEED-FILE-IN
010100     RECORD CONTAINS 50 CHARACTERS
010200     LABEL RECORDS ARE STANDARD
010300     DATA RECORD IS COA-SEED-RECORD.
010400 COPY "ChartAcctRecord.cpy" REPLACING ==CA-ACCOUNT-RECORD==
010500                                    BY ==COA-SEED-RECORD==.
010600
010700* THE DAY'S TRANSACTIONS, ONE PER LINE, IN ARRIVAL ORDER - NO
010800* SORT KEY, NO BATCH TOTAL RECORD.
010900 FD  TRANS-FILE-IN
011000     RECORD CONTAINS 116 CHARACTERS
011100     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS TRANS-RECORD-IN.
011300 01  TRANS-RECORD-IN.
011400     05  TR-TXN-DATE                 PIC X(10).
011500     05  TR-TXN-DATE-NUM REDEFINES
011600         TR-TXN-DATE.
011700         10  TR-TXN-YEAR             PIC 9(04).
011800         10  FILLER                  PIC X(01).
011900         10  TR-TXN-MONTH            PIC 9(02).
012000         10  FILLER                  PIC X(01).
012100         10  TR-TXN-DAY              PIC 9(02).
012200     05  TR-TXN-DESCRIPTION          PIC X(40).
012300     05  TR-DEBIT-ACCOUNT            PIC X(25).
012400     05  TR-CREDIT-ACCOUNT           PIC X(25).
012500     05  TR-TXN-AMOUNT               PIC S9(09)V99.
012600     05  FILLER                      PIC X(05).
012700
012800* THE GENERAL JOURNAL - TWO LINES PER TRANSACTION, DEBIT FIRST,
012900* IN THE SAME COLUMNS AS THE OLD GREEN-BAR PRINT LISTING.
013000 FD  JOURNAL-FILE-OUT
013100     RECORD CONTAINS 116 CHARACTERS
013200     LABEL RECORDS ARE STANDARD
013300     DATA RECORD IS JOURNAL-DETAIL-LINE.
013400 01  JOURNAL-DETAIL-LINE.
013500     05  JE-DATE                     PIC X(10).
013600     05  FILLER                      PIC X(02) VALUE SPACES.
013700     05  JE-DESCRIPTION              PIC X(40).
013800     05  FILLER                      PIC X(02) VALUE SPACES.
013900     05  JE-ACCOUNT-NAME             PIC X(25).
014000     05  FILLER                      PIC X(02) VALUE SPACES.
014100     05  JE-DEBIT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99.
014200     05  FILLER                      PIC X(02) VALUE SPACES.
014300     05  JE-CREDIT-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99.
014400     05  FILLER                      PIC X(05) VALUE SPACES.
014500
014600* THE END-OF-RUN CHART OF ACCOUNTS, BALANCES UPDATED, CARRIED
014700* FORWARD TO GENERAL-LEDGER AND BALANCE-SHEET.  SAME 50-BYTE
014800* LAYOUT AS THE SEED FILE.
014900 FD  COA-POSTED-FILE-OUT
015000     RECORD CONTAINS 50 CHARACTERS
015100     LABEL RECORDS ARE STANDARD
015200     DATA RECORD IS COA-POSTED-RECORD.
015300 COPY "ChartAcctRecord.cpy" REPLACING ==CA-ACCOUNT-RECORD==
015400                                    BY ==COA-POSTED-RECORD==.
015500
015600* GL-0006 - CARRIES THE RESOLVED ACCOUNT NAMES FORWARD SO
015700* GENERAL-LEDGER DOES NOT HAVE TO RE-SEARCH THE CHART OF
015800* ACCOUNTS FOR EACH POSTED TRANSACTION.
015900 FD  TRANS-LEDGER-FILE-OUT
016000     RECORD CONTAINS 116 CHARACTERS
016100     LABEL RECORDS ARE STANDARD
016200     DATA RECORD IS TRANS-LEDGER-RECORD.
016300 01  TRANS-LEDGER-RECORD.
016400     05  TL-TXN-DATE                 PIC X(10).
016500     05  TL-TXN-DATE-NUM REDEFINES
016600         TL-TXN-DATE.
016700         10  TL-TXN-YEAR             PIC 9(04).
016800         10  FILLER                  PIC X(01).
016900         10  TL-TXN-MONTH            PIC 9(02).
017000         10  FILLER                  PIC X(01).
017100         10  TL-TXN-DAY              PIC 9(02).
017200     05  TL-TXN-DESCRIPTION          PIC X(40).
017300     05  TL-DEBIT-ACCOUNT            PIC X(25).
017400     05  TL-CREDIT-ACCOUNT           PIC X(25).
017500     05  TL-TXN-AMOUNT               PIC S9(09)V99.
017600     05  FILLER                      PIC X(05).
017700
017800* GL-0009 - REJECTED TRANSACTIONS, ONE LINE EACH, WITH THE
017900* REASON FOR THE REJECT APPENDED.
018000 FD  EXCEPTION-FILE-OUT
018100     RECORD CONTAINS 146 CHARACTERS
018200     LABEL RECORDS ARE STANDARD
018300     DATA RECORD IS EXCEPTION-RECORD.
018400 01  EXCEPTION-RECORD.
018500     05  EX-TXN-DATE                 PIC X(10).
018600     05  EX-TXN-DATE-NUM REDEFINES
018700         EX-TXN-DATE.
018800         10  EX-TXN-YEAR             PIC 9(04).
018900         10  FILLER                  PIC X(01).
019000         10  EX-TXN-MONTH            PIC 9(02).
019100         10  FILLER                  PIC X(01).
019200         10  EX-TXN-DAY              PIC 9(02).
019300     05  EX-TXN-DESCRIPTION          PIC X(40).
019400     05  EX-DEBIT-ACCOUNT            PIC X(25).
019500     05  EX-CREDIT-ACCOUNT           PIC X(25).
019600     05  EX-TXN-AMOUNT               PIC S9(09)V99.
019700     05  EX-REASON                   PIC X(30).
019800     05  FILLER                      PIC X(05).
019900
020000*-----------------------------------------------------------------
020100 WORKING-STORAGE SECTION.
020200*-----------------------------------------------------------------
020300* END-OF-FILE SWITCHES FOR THE TWO INPUT FILES, AND FOUND/NOT-
020400* FOUND SWITCHES FOR THE TWO TABLE SEARCHES DONE PER TRANSACTION.
020500 01  WS-LEDGER-POST-SWITCHES.
020600     05  WS-TRANS-EOF-SW             PIC X(01) VALUE "N".
020700         88  TRANS-EOF                         VALUE "Y".
020800     05  WS-COASEED-EOF-SW           PIC X(01) VALUE "N".
020900         88  COASEED-EOF                       VALUE "Y".
021000     05  WS-DEBIT-FOUND-SW           PIC X(01) VALUE "N".
021100         88  DEBIT-ACCT-FOUND                  VALUE "Y".
021200         88  DEBIT-ACCT-NOT-FOUND              VALUE "N".
021300     05  WS-CREDIT-FOUND-SW          PIC X(01) VALUE "N".
021400         88  CREDIT-ACCT-FOUND                 VALUE "Y".
021500         88  CREDIT-ACCT-NOT-FOUND             VALUE "N".
021600     05  FILLER                      PIC X(02).
021700
021800* WS-CREDIT-IDX IS KEPT AS A STANDALONE 77 - IT NEVER PARTICIPATES
021900* IN THE GROUP-LEVEL INITIALIZE, IT IS ALWAYS SET FRESH FROM THE
022000* SEARCH RESULT BEFORE EACH USE.
022100 77  WS-CREDIT-IDX                   PIC S9(4) COMP VALUE ZERO.
022200 01  WS-LEDGER-POST-COUNTERS.
022300     05  WS-COA-READ-CTR             PIC S9(4) COMP VALUE ZERO.
022400     05  WS-COA-LOAD-IDX             PIC S9(4) COMP VALUE ZERO.
022500     05  WS-TXN-READ-CTR             PIC S9(7) COMP VALUE ZERO.
022600     05  WS-TXN-POSTED-CTR           PIC S9(7) COMP VALUE ZERO.
022700     05  WS-TXN-REJECTED-CTR         PIC S9(7) COMP VALUE ZERO.
022800     05  WS-DEBIT-IDX                PIC S9(4) COMP VALUE ZERO.
022900     05  FILLER                      PIC X(02).
023000
023100* GL-0058 - CHECKED IMMEDIATELY AFTER EACH OPEN IN 3000-OPEN-
023200* ALL-FILES, BELOW.  "00" IS THE ONLY STATUS THAT LETS THE RUN
023300* CONTINUE.
023400 01  WS-FILE-STATUS-CODES.
023500     05  WS-COA-SEED-STATUS          PIC X(02).
023600     05  WS-TRANS-STATUS             PIC X(02).
023700     05  FILLER                      PIC X(02).
023800
023900* HOLDS THE TEXT WRITTEN TO EX-REASON ON EACH REJECTED
024000* TRANSACTION - ONLY ONE REASON EXISTS TODAY (BAD ACCOUNT NAME).
024100 01  WS-EXCEPTION-MESSAGE.
024200     05  WS-EXCEPT-REASON            PIC X(30) VALUE SPACES.
024300     05  FILLER                      PIC X(02).
024400
024500*    IN-MEMORY CHART OF ACCOUNTS - SEE COPYBOOKS/CHARTACCTTABLE.
024600 COPY "ChartAcctTable.cpy".
024700
024800*    CALL PARAMETERS FOR THE POSTING-RULE SUBPROGRAM - SEE
024900*    COPYBOOKS/POSTINGRULELINK.CPY.
025000 COPY "PostingRuleLink.cpy".
025100
025200*-----------------------------------------------------------------
025300 PROCEDURE                   DIVISION.
025400*-----------------------------------------------------------------
025500* MAIN PROCEDURE
025600*-----------------------------------------------------------------
025700 1000-LEDGER-POST-MAIN.
025800     PERFORM 2000-INITIATE-LEDGER-POST.
025900     PERFORM 2000-PROCEED-LEDGER-POST UNTIL TRANS-EOF.
026000     PERFORM 2000-TERMINATE-LEDGER-POST.
026100
026200     STOP RUN.
026300
026400*-----------------------------------------------------------------
026500* OPEN FILES, LOAD THE CHART OF ACCOUNTS, READ THE FIRST
026600* TRANSACTION.
026700*-----------------------------------------------------------------
026800 2000-INITIATE-LEDGER-POST.
026900     PERFORM 3000-OPEN-ALL-FILES.
027000     PERFORM 3000-INITIALIZE-SWITCHES-AND-COUNTERS.
027100     PERFORM 3000-LOAD-CHART-OF-ACCOUNTS
027200         THRU 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
027300     PERFORM 3000-READ-TRANS-FILE-IN.
027400
027500*-----------------------------------------------------------------
027600* POST ONE TRANSACTION, THEN READ THE NEXT ONE.
027700*-----------------------------------------------------------------
027800 2000-PROCEED-LEDGER-POST.
027900     PERFORM 3000-POST-ONE-TRANSACTION
028000         THRU 3000-POST-ONE-TRANSACTION-EXIT.
028100     PERFORM 3000-READ-TRANS-FILE-IN.
028200
028300*-----------------------------------------------------------------
028400* CARRY THE POSTED CHART OF ACCOUNTS FORWARD, CLOSE FILES, TELL
028500* THE OPERATOR WHAT HAPPENED.
028600*-----------------------------------------------------------------
028700 2000-TERMINATE-LEDGER-POST.
028800     PERFORM 3000-WRITE-COA-POSTED-FILE
028900         VARYING TE-IDX FROM 1 BY 1
029000         UNTIL TE-IDX > WS-COA-ENTRY-COUNT.
029100     PERFORM 3000-CLOSE-ALL-FILES.
029200     PERFORM 3000-DISPLAY-END-OF-JOB.
029300
029400*-----------------------------------------------------------------
029500* GL-0058 - BOTH INPUT FILES ARE OPENED ONE AT A TIME SO EACH
029600* FILE STATUS CAN BE PROVEN GOOD BEFORE THE RUN GOES ANY FURTHER.
029700*-----------------------------------------------------------------
029800 3000-OPEN-ALL-FILES.
029900     OPEN    INPUT   COA-SEED-FILE-IN.
030000     IF  WS-COA-SEED-STATUS NOT = "00"
030100         DISPLAY "LEDGER-POST - COA-SEED-FILE-IN OPEN FAILED - "
030200                 "STATUS " WS-COA-SEED-STATUS
030300         STOP RUN
030400     END-IF.
030500     OPEN    INPUT   TRANS-FILE-IN.
030600     IF  WS-TRANS-STATUS NOT = "00"
030700         DISPLAY "LEDGER-POST - TRANS-FILE-IN OPEN FAILED - "
030800                 "STATUS " WS-TRANS-STATUS
030900         STOP RUN
031000     END-IF.
031100     OPEN    OUTPUT  JOURNAL-FILE-OUT
031200                     COA-POSTED-FILE-OUT
031300                     TRANS-LEDGER-FILE-OUT
031400                     EXCEPTION-FILE-OUT.
031500
031600*-----------------------------------------------------------------
031700* CLEAR ALL SWITCHES, COUNTERS AND THE TABLE ITSELF BEFORE THE
031800* FIRST RECORD OF THE RUN IS TOUCHED - WS-COA-ENTRY-COUNT AND
031900* WS-COA-LOAD-IDX ARE RESET EXPLICITLY BECAUSE INITIALIZE ALONE
032000* WOULD ZERO THEM, NOT SET THEM TO THE STARTING VALUES BELOW.
032100*-----------------------------------------------------------------
032200 3000-INITIALIZE-SWITCHES-AND-COUNTERS.
032300     INITIALIZE WS-LEDGER-POST-SWITCHES
032400                WS-LEDGER-POST-COUNTERS
032500                WS-CHART-OF-ACCOUNTS-TABLE
032600                LS-POSTING-RULE-PARMS.
032700     MOVE +14 TO WS-COA-ENTRY-COUNT.
032800     MOVE +1  TO WS-COA-LOAD-IDX.
032900
033000*-----------------------------------------------------------------
033100* READ THE 14-RECORD SEED FILE INTO THE WORKING-STORAGE TABLE,
033200* IN FILE ORDER.  BALANCES START AT ZERO.
033300*-----------------------------------------------------------------
033400 3000-LOAD-CHART-OF-ACCOUNTS.
033500     PERFORM 4000-READ-COA-SEED-FILE-IN.
033600     PERFORM 4000-BUILD-COA-TABLE-ENTRY UNTIL COASEED-EOF.
033700 3000-LOAD-CHART-OF-ACCOUNTS-EXIT.
033800     EXIT.
033900
034000*-----------------------------------------------------------------
034100* LOOK UP BOTH ACCOUNTS.  IF EITHER NAME IS NOT ON THE CHART OF
034200* ACCOUNTS (BAD INPUT DATA - CANNOT HAPPEN WITH THE SUPPLIED
034300* SAMPLE FILES) LOG THE TRANSACTION AND SKIP IT RATHER THAN
034400* POSTING A HALF-BALANCED ENTRY.
034500*-----------------------------------------------------------------
034600 3000-POST-ONE-TRANSACTION.
034700     PERFORM 4000-FIND-DEBIT-ACCOUNT.
034800     PERFORM 4000-FIND-CREDIT-ACCOUNT.
034900
035000     IF  DEBIT-ACCT-NOT-FOUND OR CREDIT-ACCT-NOT-FOUND
035100         PERFORM 4000-WRITE-EXCEPTION-LINE
035200         ADD 1 TO WS-TXN-REJECTED-CTR
035300         GO TO 3000-POST-ONE-TRANSACTION-EXIT
035400     END-IF.
035500
035600     PERFORM 4000-APPLY-DEBIT-POSTING.
035700     PERFORM 4000-APPLY-CREDIT-POSTING.
035800     PERFORM 4000-WRITE-TRANS-LEDGER-RECORD.
035900     PERFORM 4000-WRITE-JOURNAL-DEBIT-LINE.
036000     PERFORM 4000-WRITE-JOURNAL-CREDIT-LINE.
036100     ADD 1 TO WS-TXN-POSTED-CTR.
036200 3000-POST-ONE-TRANSACTION-EXIT.
036300     EXIT.
036400
036500*-----------------------------------------------------------------
036600* WRITE THE UPDATED CHART OF ACCOUNTS FORWARD FOR THE GENERAL
036700* LEDGER AND BALANCE SHEET STEPS, ONE ENTRY PER PASS THROUGH
036800* THIS PARAGRAPH, IN CHART-OF-ACCOUNTS ORDER.
036900*-----------------------------------------------------------------
037000 3000-WRITE-COA-POSTED-FILE.
037100     MOVE TE-ACCT-NAME (TE-IDX)
037200                        TO CA-ACCOUNT-NAME OF COA-POSTED-RECORD.
037300     MOVE TE-ACCT-TYPE (TE-IDX)
037400                        TO CA-ACCOUNT-TYPE OF COA-POSTED-RECORD.
037500     MOVE TE-ACCT-BALANCE (TE-IDX)
037600                     TO CA-ACCOUNT-BALANCE OF COA-POSTED-RECORD.
037700     WRITE COA-POSTED-RECORD.
037800
037900*-----------------------------------------------------------------
038000* ALL SIX FILES ARE CLOSED IN ONE STATEMENT - NONE OF THEM ARE
038100* REOPENED LATER IN THE RUN, SO THERE IS NO NEED TO CLOSE THEM
038200* IN ANY PARTICULAR ORDER.
038300*-----------------------------------------------------------------
038400 3000-CLOSE-ALL-FILES.
038500     CLOSE   COA-SEED-FILE-IN
038600             TRANS-FILE-IN
038700             JOURNAL-FILE-OUT
038800             COA-POSTED-FILE-OUT
038900             TRANS-LEDGER-FILE-OUT
039000             EXCEPTION-FILE-OUT.
039100
039200*-----------------------------------------------------------------
039300* OPERATOR MESSAGE FOR THE JOB LOG - READ COUNT ALWAYS EQUALS
039400* POSTED PLUS REJECTED, WHICH IS WORTH CHECKING BY EYE WHEN THE
039500* NIGHTLY RUN IS REVIEWED IN THE MORNING.
039600*-----------------------------------------------------------------
039700 3000-DISPLAY-END-OF-JOB.
039800     DISPLAY "LEDGER-POST COMPLETE - READ "     WS-TXN-READ-CTR
039900             " POSTED "     WS-TXN-POSTED-CTR
040000             " REJECTED "   WS-TXN-REJECTED-CTR.
040100
040200*-----------------------------------------------------------------
040300* ONE READ OF THE 50-BYTE SEED RECORD.  WS-COA-READ-CTR IS A
040400* DIAGNOSTIC COUNT ONLY - IT IS NOT COMPARED AGAINST THE FIXED
040500* 14-ENTRY COUNT ANYWHERE IN THIS PROGRAM.
040600*-----------------------------------------------------------------
040700 4000-READ-COA-SEED-FILE-IN.
040800     READ COA-SEED-FILE-IN
040900             AT END      SET COASEED-EOF TO TRUE
041000             NOT AT END  ADD 1 TO WS-COA-READ-CTR
041100     END-READ.
041200
041300*-----------------------------------------------------------------
041400* ONE TABLE ENTRY PER SEED RECORD, IN THE ORDER THE SEED FILE
041500* PRESENTS THEM.  TE-ACCT-NUMBER IS ASSIGNED HERE FROM THE LOAD
041600* SEQUENCE, NOT CARRIED ON THE SEED RECORD ITSELF.
041700*-----------------------------------------------------------------
041800 4000-BUILD-COA-TABLE-ENTRY.
041900     SET TE-IDX TO WS-COA-LOAD-IDX.
042000     MOVE WS-COA-LOAD-IDX TO TE-ACCT-NUMBER (TE-IDX).
042100     MOVE CA-ACCOUNT-NAME OF COA-SEED-RECORD
042200                                       TO TE-ACCT-NAME (TE-IDX).
042300     MOVE CA-ACCOUNT-TYPE OF COA-SEED-RECORD
042400                                       TO TE-ACCT-TYPE (TE-IDX).
042500     MOVE ZERO             TO TE-ACCT-BALANCE (TE-IDX).
042600     ADD 1 TO WS-COA-LOAD-IDX.
042700     PERFORM 4000-READ-COA-SEED-FILE-IN.
042800
042900*-----------------------------------------------------------------
043000* ONE READ OF THE TRANSACTION FILE, IN ARRIVAL ORDER.  THIS
043100* PARAGRAPH IS SHARED BY 2000-INITIATE-LEDGER-POST (PRIMES THE
043200* FIRST RECORD) AND 2000-PROCEED-LEDGER-POST (READS THE NEXT
043300* ONE AFTER EACH TRANSACTION IS POSTED).
043400*-----------------------------------------------------------------
043500 3000-READ-TRANS-FILE-IN.
043600     READ TRANS-FILE-IN
043700             AT END      SET TRANS-EOF TO TRUE
043800             NOT AT END  ADD 1 TO WS-TXN-READ-CTR
043900     END-READ.
044000
044100*-----------------------------------------------------------------
044200* A SEQUENTIAL SEARCH OF THE 14-ENTRY TABLE - NOT WORTH SORTING
044300* OR SEARCH ALL FOR A TABLE THIS SMALL, AND THE SEED FILE IS NOT
044400* KEPT IN ALPHABETICAL ORDER (CASH IS ALWAYS ENTRY ONE).
044500*-----------------------------------------------------------------
044600 4000-FIND-DEBIT-ACCOUNT.
044700     SET DEBIT-ACCT-NOT-FOUND TO TRUE.
044800     SET TE-IDX TO 1.
044900     SEARCH TE-ACCT-TABLE
045000         AT END
045100             SET DEBIT-ACCT-NOT-FOUND TO TRUE
045200         WHEN TE-ACCT-NAME (TE-IDX) = TR-DEBIT-ACCOUNT
045300             SET DEBIT-ACCT-FOUND TO TRUE
045400             SET WS-DEBIT-IDX TO TE-IDX
045500     END-SEARCH.
045600
045700*-----------------------------------------------------------------
045800* SAME LOOKUP AS 4000-FIND-DEBIT-ACCOUNT, AGAINST THE CREDIT
045900* ACCOUNT NAME ON THE TRANSACTION.
046000*-----------------------------------------------------------------
046100 4000-FIND-CREDIT-ACCOUNT.
046200     SET CREDIT-ACCT-NOT-FOUND TO TRUE.
046300     SET TE-IDX TO 1.
046400     SEARCH TE-ACCT-TABLE
046500         AT END
046600             SET CREDIT-ACCT-NOT-FOUND TO TRUE
046700         WHEN TE-ACCT-NAME (TE-IDX) = TR-CREDIT-ACCOUNT
046800             SET CREDIT-ACCT-FOUND TO TRUE
046900             SET WS-CREDIT-IDX TO TE-IDX
047000     END-SEARCH.
047100
047200*-----------------------------------------------------------------
047300* CALLS POSTING-RULE FOR THE DEBIT SIDE OF THE ENTRY.  THE TABLE
047400* ENTRY'S BALANCE IS OVERWRITTEN WITH WHATEVER POSTING-RULE
047500* HANDS BACK - THIS PROGRAM DOES NOT KNOW OR CARE WHETHER THE
047600* ACCOUNT IS DEBIT-NORMAL OR CREDIT-NORMAL.
047700 4000-APPLY-DEBIT-POSTING.
047800     SET TE-IDX TO WS-DEBIT-IDX.
047900     MOVE TE-ACCT-TYPE (TE-IDX)     TO LS-ACCOUNT-TYPE.
048000     SET LS-IS-DEBIT-SIDE           TO TRUE.
048100     MOVE TE-ACCT-BALANCE (TE-IDX)  TO LS-STARTING-BALANCE.
048200     MOVE TR-TXN-AMOUNT              TO LS-POSTING-AMOUNT.
048300     CALL "POSTING-RULE" USING LS-POSTING-RULE-PARMS.
048400     MOVE LS-RESULTING-BALANCE TO TE-ACCT-BALANCE (TE-IDX).
048500
048600*-----------------------------------------------------------------
048700* SAME CALL AS 4000-APPLY-DEBIT-POSTING, ONLY WITH THE CREDIT
048800* SIDE SWITCH SET AND THE CREDIT ACCOUNT'S TABLE INDEX USED.
048900*-----------------------------------------------------------------
049000 4000-APPLY-CREDIT-POSTING.
049100     SET TE-IDX TO WS-CREDIT-IDX.
049200     MOVE TE-ACCT-TYPE (TE-IDX)     TO LS-ACCOUNT-TYPE.
049300     SET LS-IS-CREDIT-SIDE          TO TRUE.
049400     MOVE TE-ACCT-BALANCE (TE-IDX)  TO LS-STARTING-BALANCE.
049500     MOVE TR-TXN-AMOUNT              TO LS-POSTING-AMOUNT.
049600     CALL "POSTING-RULE" USING LS-POSTING-RULE-PARMS.
049700     MOVE LS-RESULTING-BALANCE TO TE-ACCT-BALANCE (TE-IDX).
049800
049900*-----------------------------------------------------------------
050000* CARRIES THE POSTED TRANSACTION FORWARD TO GENERAL-LEDGER, ALONG
050100* WITH ITS RESOLVED ACCOUNT NAMES - THIS RECORD IS WHAT SAVES
050200* THAT STEP FROM HAVING TO RE-SEARCH THE CHART OF ACCOUNTS.
050300*-----------------------------------------------------------------
050400 4000-WRITE-TRANS-LEDGER-RECORD.
050500     MOVE TR-TXN-DATE            TO TL-TXN-DATE.
050600     MOVE TR-TXN-DESCRIPTION     TO TL-TXN-DESCRIPTION.
050700     MOVE TR-DEBIT-ACCOUNT       TO TL-DEBIT-ACCOUNT.
050800     MOVE TR-CREDIT-ACCOUNT      TO TL-CREDIT-ACCOUNT.
050900     MOVE TR-TXN-AMOUNT          TO TL-TXN-AMOUNT.
051000     WRITE TRANS-LEDGER-RECORD.
051100
051200*-----------------------------------------------------------------
051300* DEBIT LINE CARRIES THE DATE AND DESCRIPTION; CREDIT LINE DOES
051400* NOT - PER THE GENERAL JOURNAL FORMAT THIS SHOP HAS USED SINCE
051500* THE PROGRAM WAS WRITTEN.
051600*-----------------------------------------------------------------
051700 4000-WRITE-JOURNAL-DEBIT-LINE.
051800     MOVE TR-TXN-DATE            TO JE-DATE.
051900     MOVE TR-TXN-DESCRIPTION     TO JE-DESCRIPTION.
052000     MOVE TR-DEBIT-ACCOUNT       TO JE-ACCOUNT-NAME.
052100     MOVE TR-TXN-AMOUNT          TO JE-DEBIT-AMOUNT.
052200     MOVE ZERO                   TO JE-CREDIT-AMOUNT.
052300     WRITE JOURNAL-DETAIL-LINE.
052400
052500*-----------------------------------------------------------------
052600 4000-WRITE-JOURNAL-CREDIT-LINE.
052700     MOVE SPACES                 TO JE-DATE.
052800     MOVE SPACES                 TO JE-DESCRIPTION.
052900     MOVE TR-CREDIT-ACCOUNT      TO JE-ACCOUNT-NAME.
053000     MOVE ZERO                   TO JE-DEBIT-AMOUNT.
053100     MOVE TR-TXN-AMOUNT          TO JE-CREDIT-AMOUNT.
053200     WRITE JOURNAL-DETAIL-LINE.
053300
053400*-----------------------------------------------------------------
053500* THE ONLY REJECT REASON THIS PROGRAM CURRENTLY DETECTS IS A BAD
053600* ACCOUNT NAME - WS-EXCEPT-REASON IS STILL A SEPARATE FIELD
053700* RATHER THAN A LITERAL ON THE MOVE, IN CASE A SECOND REJECT
053800* REASON IS EVER ADDED.
053900 4000-WRITE-EXCEPTION-LINE.
054000     MOVE "ACCOUNT NOT ON CHART OF ACCTS"
054100                                 TO WS-EXCEPT-REASON.
054200     MOVE TR-TXN-DATE            TO EX-TXN-DATE.
054300     MOVE TR-TXN-DESCRIPTION     TO EX-TXN-DESCRIPTION.
054400     MOVE TR-DEBIT-ACCOUNT       TO EX-DEBIT-ACCOUNT.
054500     MOVE TR-CREDIT-ACCOUNT      TO EX-CREDIT-ACCOUNT.
054600     MOVE TR-TXN-AMOUNT          TO EX-TXN-AMOUNT.
054700     MOVE WS-EXCEPT-REASON       TO EX-REASON.
054800     WRITE EXCEPTION-RECORD.
054900     DISPLAY "GL-EXCEPTION: TRANSACTION SKIPPED - "
055000             WS-EXCEPT-REASON.
